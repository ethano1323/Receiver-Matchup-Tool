000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR WEEKLY MATCHUP    *
000130*     FILE.  TEAM TO OPPONENT LOOKUP.      *
000140*******************************************
000150* FILE SIZE APPROX 10 BYTES.
000160*
000170* MCH-OPPONENT MAY BE SPACES WHEN THE TEAM DOES NOT PLAY
000180* THIS WEEK - TREATED AS A BYE BY RR200 SKIP RULE W2.
000190*
000200* 08/02/89 REH - CREATED.
000210*
000220 01  RR-W-MATCHUP-RECORD.
000230     03  MCH-TEAM              PIC X(4).
000240     03  MCH-OPPONENT          PIC X(4).
000250     03  FILLER                PIC X(2).
000260*
