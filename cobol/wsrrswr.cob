000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR WR-SIMPLE FILE    *
000130*     ONE RECORD PER RECEIVER              *
000140*******************************************
000150* FILE SIZE APPROX 76 BYTES.
000160*
000170* THESE FIELD DEFINITIONS MAY NEED CHANGING
000180*
000190* 14/03/88 REH - CREATED FOR THE SIMPLE MATCHUP MODEL.
000200* 02/11/89 REH - SPLIT-GROUP REDEFINED AS A TABLE SO RR100
000210*                CAN LOOP THE SIX COVERAGE SPLITS INSTEAD
000220*                OF CODING EACH ONE OUT BY HAND.
000230* 19/07/94 DLB - ROUTE-SHARE WIDENED, WAS TOO NARROW FOR A
000240*                FEW OF THE SLOT RECEIVERS.  REQ 4471.
000250*
000260 01  RR-S-WR-RECORD.
000270     03  WRS-PLAYER            PIC X(30).
000280     03  WRS-TEAM              PIC X(4).
000290     03  WRS-BASE-YPRR         PIC S9(2)V9(4)  COMP-3.
000300     03  WRS-ROUTES-PLAYED     PIC 9(4)        COMP.
000310     03  WRS-ROUTE-SHARE       PIC S9(1)V9(4)  COMP-3.
000320     03  WRS-SPLIT-GROUP.
000330         05  WRS-YPRR-MAN      PIC S9(2)V9(4)  COMP-3.
000340         05  WRS-YPRR-ZONE     PIC S9(2)V9(4)  COMP-3.
000350         05  WRS-YPRR-1HIGH    PIC S9(2)V9(4)  COMP-3.
000360         05  WRS-YPRR-2HIGH    PIC S9(2)V9(4)  COMP-3.
000370         05  WRS-YPRR-BLITZ    PIC S9(2)V9(4)  COMP-3.
000380         05  WRS-YPRR-STANDARD PIC S9(2)V9(4)  COMP-3.
000390     03  WRS-SPLIT-TABLE  REDEFINES WRS-SPLIT-GROUP.
000400         05  WRS-YPRR-SPLIT    PIC S9(2)V9(4)  COMP-3  OCCURS 6 TIMES.
000410     03  FILLER                PIC X(9).
000420*
