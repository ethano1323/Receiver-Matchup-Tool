000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR RR-SIMPLE PARAM   *
000130*     FILE.  USES RRN = 1                  *
000140*******************************************
000150* FILE SIZE APPROX 40 BYTES.
000160*
000170* IF THE FILE DOES NOT EXIST OR THE RECORD IS SPACES/ZERO
000180* RR100 APPLIES THE HARD DEFAULTS NOTED AGAINST EACH FIELD.
000190*
000200* 21/09/88 REH - CREATED.
000210* 06/05/91 MKT - ADDED COVERAGE-WEIGHT, WAS HARD CODED AT 1.0
000220*                BEFORE THIS CHANGE.  REQ 2210.
000230*
000240 01  RR-S-PARAMETER-RECORD.
000250     03  RRS-LEAGUE-LEAD-ROUTES    PIC 9(4)      COMP.
000260*                                   DEFAULT 100, MINIMUM 1.
000270     03  RRS-SAMPLE-SCALING        PIC 9V99      COMP-3.
000280*                                   DEFAULT 1.00, RANGE 0.00-2.00.
000290     03  RRS-COVERAGE-WEIGHT       PIC 9V99      COMP-3.
000300*                                   DEFAULT 1.00, RANGE 0.00-2.00.
000310     03  FILLER                    PIC X(29).
000320*
