000100*****************************************************************
000110*                                                               *
000120*                 RECEIVER MATCHUP RATING                      *
000130*             SIMPLE MODEL - RANKING BATCH                     *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*================================
000190*
000200     PROGRAM-ID.         RR100.
000210*
000220     AUTHOR.             R E HALLORAN.
000230*
000240     INSTALLATION.       DATA PROCESSING - SCOUTING SYSTEMS.
000250*
000260     DATE-WRITTEN.       14/03/1988.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.           INTERNAL USE ONLY.  NOT FOR RELEASE
000310                         OUTSIDE THE DEPARTMENT.
000320*
000330*    REMARKS.            RATES EACH RECEIVER ON THE WR-SIMPLE
000340*                        FILE AGAINST THE SINGLE DEFENSE PROFILE
000350*                        ON THE DEF-SIMPLE FILE, RANKS THEM BY
000360*                        ADJUSTED YARDS PER ROUTE RUN, AND PRINTS
000370*                        THE RANKING, TARGETS AND FADES REPORT.
000380*
000390*    CALLED MODULES.     NONE.
000400*
000410*    FILES USED.
000420*                        WR-S-FILE     - RECEIVER SEASON DATA.
000430*                        DEF-S-FILE    - ONE DEFENSE PROFILE REC.
000440*                        RRS-PARM-FILE - TUNABLES, OPTIONAL.
000450*                        PRINT-FILE    - RANKING REPORT, 132 COL.
000460*
000470*    ERROR MESSAGES USED.
000480*                        RR001 - RR004.
000490*
000500* CHANGES:
000510* 14/03/88 REH -       CREATED.
000520* 02/11/89 REH -       SPLIT MULTIPLIERS NOW COMPUTED IN A LOOP
000530*                      OVER THE SIX-ENTRY SPLIT TABLE INSTEAD OF
000540*                      SIX SEPARATE COMPUTE STATEMENTS.
000550* 21/09/90 REH -       ADDED THE PARAMETER FILE (RRS-PARM-FILE).
000560*                      PREVIOUSLY LEAGUE-LEAD-ROUTES, SAMPLE-
000570*                      SCALING AND COVERAGE-WEIGHT WERE HARD
000580*                      CODED AND NEEDED A RECOMPILE TO CHANGE.
000590* 06/05/91 MKT -       COVERAGE-WEIGHT PARAMETER ADDED. REQ 2210.
000600* 17/02/93 MKT -       FADES SECTION WAS PRINTING TOP 10 INSTEAD
000610*                      OF BOTTOM 10 EDGE-OVER-BASE.  FIX AND ADD
000620*                      A SEPARATE ASCENDING SORT PASS.  TKT 3187.
000630* 14/01/99 DLB -       Y2K REVIEW OF ALL RR PROGRAMS - NO PACKED
000640*                      OR DISPLAY DATE FIELDS IN THIS PROGRAM,
000650*                      NO CENTURY WINDOW ISSUE, NO CHANGE MADE.
000660* 30/08/02 CQR -       RANKING TIE HANDLING CORRECTED TO USE
000670*                      COMPETITION RANKING (1,2,2,4) - WAS GIVING
000680*                      DENSE RANKS (1,2,2,3) BEFORE THIS CHANGE.
000690* 11/06/07 CQR -       WIDENED WRS-PLAYER PRINT FIELD, LONGER
000700*                      HYPHENATED SURNAMES WERE TRUNCATING.
000710* 19/10/2013 DLB -     REPORT HEADING NOW SHOWS RECORD COUNT ON
000720*                      THE RANKINGS TRAILER LINE PER MGMT REQUEST.
000730* 05/09/2021 MKT -     REVIEWED FOR THE ACAS PORT, NO CHANGE.
000740*
000750*****************************************************************
000760*
000770 ENVIRONMENT              DIVISION.
000780*================================
000790*
000800 CONFIGURATION            SECTION.
000810*------------------------
000820 SOURCE-COMPUTER.         RR-HOST.
000830 OBJECT-COMPUTER.         RR-HOST.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM.
000860*
000870 INPUT-OUTPUT              SECTION.
000880 FILE-CONTROL.
000890*
000900     SELECT  WR-S-FILE       ASSIGN TO "WRSFILE"
000910                              ORGANIZATION IS SEQUENTIAL
000920                              FILE STATUS IS WRS-STATUS.
000930*
000940     SELECT  DEF-S-FILE      ASSIGN TO "DEFSFILE"
000950                              ORGANIZATION IS SEQUENTIAL
000960                              FILE STATUS IS DFS-STATUS.
000970*
000980     SELECT  RRS-PARM-FILE   ASSIGN TO "RRSPARM"
000990                              ORGANIZATION IS SEQUENTIAL
001000                              FILE STATUS IS RRS-STATUS.
001010*
001020     SELECT  PRINT-FILE      ASSIGN TO "RRSPRINT"
001030                              ORGANIZATION IS SEQUENTIAL
001040                              FILE STATUS IS PRT-STATUS.
001050*
001060 DATA                     DIVISION.
001070*================================
001080*
001090 FILE                     SECTION.
001100*
001110 FD  WR-S-FILE
001120     RECORDING MODE IS F.
001130     COPY "WSRRSWR.COB".
001140*
001150 FD  DEF-S-FILE
001160     RECORDING MODE IS F.
001170     COPY "WSRRSDF.COB".
001180*
001190 FD  RRS-PARM-FILE
001200     RECORDING MODE IS F.
001210     COPY "WSRRSPM.COB".
001220*
001230 FD  PRINT-FILE
001240     RECORDING MODE IS F.
001250 01  RR1-PRINT-REC             PIC X(132).
001260*
001270 WORKING-STORAGE          SECTION.
001280*------------------------
001290 77  WS-PROG-NAME              PIC X(17)  VALUE "RR100 (V 3.02)".
001300*
001310 01  WS-FILE-STATUSES.
001320     03  WRS-STATUS            PIC XX     VALUE "00".
001330         88  WRS-FILE-OK           VALUE "00".
001340     03  DFS-STATUS            PIC XX     VALUE "00".
001350         88  DFS-FILE-OK           VALUE "00".
001360     03  RRS-STATUS            PIC XX     VALUE "00".
001370         88  RRS-FILE-OK           VALUE "00".
001380     03  PRT-STATUS            PIC XX     VALUE "00".
001390         88  PRT-FILE-OK           VALUE "00".
001400     03  FILLER                PIC X(10).
001410*
001420 01  WS-COUNTS.
001430     03  WS-WR-COUNT           PIC 9(4)   COMP  VALUE ZERO.
001440     03  WS-IDX                PIC 9(4)   COMP  VALUE ZERO.
001450     03  WS-IDX2               PIC 9(4)   COMP  VALUE ZERO.
001460     03  WS-SPLIT-IDX          PIC 9      COMP  VALUE ZERO.
001470     03  WS-SWAP               PIC 9(4)   COMP  VALUE ZERO.
001480     03  FILLER                PIC X(10).
001490*
001500 01  WS-ACCUM.
001510     03  WS-SUM-BASE-YPRR      PIC S9(6)V9(4)   COMP-3.
001520     03  WS-LEAGUE-AVG         PIC S9(2)V9(4)   COMP-3.
001530     03  FILLER                PIC X(6).
001540*
001550 01  WS-PARAMETERS.
001560     03  WS-LEAGUE-LEAD-ROUTES PIC 9(4)   COMP        VALUE 100.
001570     03  WS-SAMPLE-SCALING     PIC 9V99   COMP-3      VALUE 1.00.
001580     03  WS-COVERAGE-WEIGHT    PIC 9V99   COMP-3      VALUE 1.00.
001590     03  FILLER                PIC X(8).
001600*
001610 01  WS-WORK-FIELDS.
001620     03  WS-PCT-ROUTES         PIC S9(3)V9(4)  COMP-3.
001630     03  WS-SAMPLE-PENALTY     PIC S9V9(4)     COMP-3.
001640     03  WS-COV-CD             PIC S9(3)V9(4)  COMP-3.
001650     03  WS-SAFETY-CD          PIC S9(3)V9(4)  COMP-3.
001660     03  WS-RUSH-CD            PIC S9(3)V9(4)  COMP-3.
001670     03  FILLER                PIC X(6).
001680*
001690* PRINT-LINE ROUNDING WORK - RR1-061 ROUNDS THE 4-DECIMAL YPRR
001700* AND EDGE WORKING FIGURES TO THE 2 DECIMALS THE REPORT PRINTS
001710* INSTEAD OF LETTING THE EDITED MOVE TRUNCATE THEM.  SEE THE
001720* CHANGE LOG.
001730*
001740 01  WS-PRINT-ROUNDING-WORK.
001750     03  WS-PRT-BASE-YPRR      PIC S9(2)V99    COMP-3.
001760     03  WS-PRT-ADJ-YPRR       PIC S9(2)V99    COMP-3.
001770     03  WS-PRT-EDGE-BASE      PIC S9(3)V99    COMP-3.
001780     03  WS-PRT-PCT-EDGE       PIC S9(3)V99    COMP-3.
001790     03  WS-PRT-EDGE-LEAGUE    PIC S9(3)V99    COMP-3.
001800     03  FILLER                PIC X(6).
001810*
001820* THE WR WORKING TABLE - ONE ENTRY PER RECEIVER READ FROM
001830* WR-S-FILE.  BUILT IN RR1-010, RATED IN RR1-040, PRINTED FROM
001840* AN INDEX ARRAY BUILT AND SORTED IN RR1-050/070/080 SO THE
001850* TABLE ITSELF NEVER HAS TO BE PHYSICALLY REORDERED.
001860*
001870 01  RR1-WR-TABLE.
001880     03  RR1-WR-ENTRY                        OCCURS 500 TIMES.
001890         05  RR1-T-PLAYER          PIC X(30).
001900         05  RR1-T-TEAM            PIC X(4).
001910         05  RR1-T-BASE-YPRR       PIC S9(2)V9(4)  COMP-3.
001920         05  RR1-T-ROUTES-PLAYED   PIC 9(4)        COMP.
001930         05  RR1-T-ROUTE-SHARE     PIC S9(1)V9(4)  COMP-3.
001940         05  RR1-T-SPLIT-GROUP.
001950             07  RR1-T-YPRR-MAN      PIC S9(2)V9(4)  COMP-3.
001960             07  RR1-T-YPRR-ZONE     PIC S9(2)V9(4)  COMP-3.
001970             07  RR1-T-YPRR-1HIGH    PIC S9(2)V9(4)  COMP-3.
001980             07  RR1-T-YPRR-2HIGH    PIC S9(2)V9(4)  COMP-3.
001990             07  RR1-T-YPRR-BLITZ    PIC S9(2)V9(4)  COMP-3.
002000             07  RR1-T-YPRR-STANDARD PIC S9(2)V9(4)  COMP-3.
002010         05  RR1-T-SPLIT-TABLE  REDEFINES RR1-T-SPLIT-GROUP.
002020             07  RR1-T-YPRR-SPLIT  PIC S9(2)V9(4)  COMP-3
002030                                    OCCURS 6 TIMES.
002040         05  RR1-T-MULT-GROUP.
002050             07  RR1-T-MULT-MAN      PIC S9(2)V9(4)  COMP-3.
002060             07  RR1-T-MULT-ZONE     PIC S9(2)V9(4)  COMP-3.
002070             07  RR1-T-MULT-1HIGH    PIC S9(2)V9(4)  COMP-3.
002080             07  RR1-T-MULT-2HIGH    PIC S9(2)V9(4)  COMP-3.
002090             07  RR1-T-MULT-BLITZ    PIC S9(2)V9(4)  COMP-3.
002100             07  RR1-T-MULT-STANDARD PIC S9(2)V9(4)  COMP-3.
002110         05  RR1-T-MULT-TABLE  REDEFINES RR1-T-MULT-GROUP.
002120             07  RR1-T-MULT        PIC S9(2)V9(4)  COMP-3
002130                                    OCCURS 6 TIMES.
002140         05  RR1-T-SAMPLE-PENALTY  PIC S9V9(4)     COMP-3.
002150         05  RR1-T-COVERAGE-FACTOR PIC S9(3)V9(4)  COMP-3.
002160         05  RR1-T-ADJ-YPRR        PIC S9(2)V9(4)  COMP-3.
002170         05  RR1-T-EDGE-GROUP.
002180*                        THE THREE S5 EDGE MEASURES, KEPT AS NAMED
002190*                        FIELDS FOR THE COMPUTE STATEMENTS AND AS A
002200*                        TABLE FOR THE SORT/PRINT PARAGRAPHS.
002210             07  RR1-T-EDGE-OVER-BASE  PIC S9(3)V9(4)  COMP-3.
002220             07  RR1-T-PCT-EDGE        PIC S9(3)V9(4)  COMP-3.
002230             07  RR1-T-EDGE-VS-LEAGUE  PIC S9(3)V9(4)  COMP-3.
002240         05  RR1-T-EDGE-TABLE  REDEFINES RR1-T-EDGE-GROUP.
002250             07  RR1-T-EDGE-M          PIC S9(3)V9(4)  COMP-3
002260                                        OCCURS 3 TIMES.
002270         05  RR1-T-RANK            PIC 9(3)        COMP.
002280         05  FILLER                PIC X(4).
002290*
002300* INDEX ARRAY USED TO WALK THE WR TABLE IN A GIVEN SORT ORDER
002310* WITHOUT DISTURBING THE TABLE ITSELF - RE-BUILT AND RE-SORTED
002320* BEFORE EACH OF THE THREE REPORT SECTIONS.
002330*
002340 01  RR1-INDEX-TABLE.
002350     03  RR1-INDEX                PIC 9(4)  COMP  OCCURS 500 TIMES.
002360*
002370*                        THE DEF-S-FILE RECORD AREA (RR-S-DEF-RECORD,
002380*                        FIELDS DFS-PCT-GROUP/DFS-PCT-TABLE) HOLDS ITS
002390*                        LAST VALUES AFTER CLOSE - RR1-040 REFERENCES
002400*                        DFS-PCT(1) THRU DFS-PCT(6) DIRECTLY, NO
002410*                        SEPARATE WORKING-STORAGE COPY IS KEPT.
002420*
002430 01  RR1-HEADING-1.
002440     03  FILLER                PIC X(1)   VALUE SPACE.
002450     03  FILLER                PIC X(40)  VALUE
002460         "RECEIVER MATCHUP RATING - SIMPLE MODEL".
002470     03  FILLER                PIC X(91).
002480*
002490 01  RR1-HEADING-3.
002500     03  FILLER                PIC X(1)   VALUE SPACE.
002510     03  FILLER                PIC X(4)   VALUE "RANK".
002520     03  FILLER                PIC X(4)   VALUE SPACES.
002530     03  FILLER                PIC X(30)  VALUE "PLAYER".
002540     03  FILLER                PIC X(4)   VALUE "TEAM".
002550     03  FILLER                PIC X(2)   VALUE SPACES.
002560     03  FILLER                PIC X(9)   VALUE "BASE YPRR".
002570     03  FILLER                PIC X(3)   VALUE SPACES.
002580     03  FILLER                PIC X(8)   VALUE "ADJ YPRR".
002590     03  FILLER                PIC X(3)   VALUE SPACES.
002600     03  FILLER                PIC X(14)  VALUE "EDGE OVER BASE".
002610     03  FILLER                PIC X(2)   VALUE SPACES.
002620     03  FILLER                PIC X(8)   VALUE "PCT EDGE".
002630     03  FILLER                PIC X(2)   VALUE SPACES.
002640     03  FILLER                PIC X(14)  VALUE "EDGE VS LEAGUE".
002650     03  FILLER                PIC X(24).
002660*
002670 01  RR1-DETAIL-LINE.
002680     03  FILLER                PIC X(1)   VALUE SPACE.
002690     03  PRT-RANK              PIC ZZ9.
002700     03  FILLER                PIC X(3)   VALUE SPACES.
002710     03  PRT-PLAYER            PIC X(30).
002720     03  FILLER                PIC X(1)   VALUE SPACE.
002730     03  PRT-TEAM              PIC X(4).
002740     03  FILLER                PIC X(3)   VALUE SPACES.
002750     03  PRT-BASE-YPRR         PIC ZZ9.99-.
002760     03  FILLER                PIC X(3)   VALUE SPACES.
002770     03  PRT-ADJ-YPRR          PIC ZZ9.99-.
002780     03  FILLER                PIC X(3)   VALUE SPACES.
002790     03  PRT-EDGE-BASE         PIC ZZZ9.99-.
002800     03  FILLER                PIC X(4)   VALUE SPACES.
002810     03  PRT-PCT-EDGE          PIC ZZZ9.99-.
002820     03  FILLER                PIC X(3)   VALUE SPACES.
002830     03  PRT-EDGE-LEAGUE       PIC ZZZ9.99-.
002840     03  FILLER                PIC X(20).
002850*
002860 01  RR1-TRAILER-LINE.
002870     03  FILLER                PIC X(1)   VALUE SPACE.
002880     03  FILLER                PIC X(25) VALUE "RECEIVERS RATED . . . . ".
002890     03  PRT-TRAILER-COUNT     PIC ZZZ9.
002900     03  FILLER                PIC X(101).
002910*
002920 01  RR1-SECTION-LINE.
002930     03  FILLER                PIC X(1)   VALUE SPACE.
002940     03  PRT-SECTION-TITLE     PIC X(50).
002950     03  FILLER                PIC X(81).
002960*
002970 01  ERROR-MESSAGES.
002980     03  RR001                 PIC X(38)  VALUE
002990         "RR001 WR-S-FILE WILL NOT OPEN, STAT =".
003000     03  RR002                 PIC X(38)  VALUE
003010         "RR002 DEF-S-FILE WILL NOT OPEN, STAT=".
003020     03  RR003                 PIC X(38)  VALUE
003030         "RR003 DEF-S-FILE HAS NO DATA RECORD  ".
003040     03  RR004                 PIC X(38)  VALUE
003050         "RR004 PRINT-FILE WILL NOT OPEN, STAT=".
003060     03  FILLER                PIC X(8).
003070*
003080 PROCEDURE               DIVISION.
003090*===============================
003100*
003110 RR1-000-MAIN            SECTION.
003120*********************************
003130*
003140     PERFORM  RR1-010-LOAD-RECEIVERS  THRU RR1-010-EXIT.
003150     PERFORM  RR1-020-LOAD-PARAMETERS THRU RR1-020-EXIT.
003160     PERFORM  RR1-030-LEAGUE-AVERAGE  THRU RR1-030-EXIT.
003170     PERFORM  RR1-040-RATE-RECEIVER   THRU RR1-040-EXIT
003180              VARYING WS-IDX FROM 1 BY 1
003190              UNTIL WS-IDX > WS-WR-COUNT.
003200     PERFORM  RR1-050-RANK-RECEIVERS  THRU RR1-050-EXIT.
003210*
003220     OPEN     OUTPUT PRINT-FILE.
003230     IF       NOT PRT-FILE-OK
003240              DISPLAY RR004 PRT-STATUS
003250              MOVE 16 TO RETURN-CODE
003260              STOP RUN
003270     END-IF.
003280*
003290     PERFORM  RR1-060-PRINT-RANKINGS  THRU RR1-060-EXIT.
003300     PERFORM  RR1-070-PRINT-TARGETS   THRU RR1-070-EXIT.
003310     PERFORM  RR1-080-PRINT-FADES     THRU RR1-080-EXIT.
003320*
003330     CLOSE    PRINT-FILE.
003340     STOP     RUN.
003350*
003360 RR1-000-EXIT.
003370     EXIT.
003380*
003390*-----------------------------------------------------------------
003400* BATCH FLOW STEP 1 - LOAD THE WR TABLE AND THE ONE DEFENSE REC.
003410*-----------------------------------------------------------------
003420 RR1-010-LOAD-RECEIVERS.
003430     MOVE     ZERO TO WS-WR-COUNT.
003440     OPEN     INPUT WR-S-FILE.
003450     IF       NOT WRS-FILE-OK
003460              DISPLAY RR001 WRS-STATUS
003470              MOVE 16 TO RETURN-CODE
003480              GO TO RR1-010-ABORT
003490     END-IF.
003500*
003510 RR1-011-READ-WR.
003520     READ     WR-S-FILE
003530              AT END GO TO RR1-012-WR-DONE
003540     END-READ.
003550     ADD      1 TO WS-WR-COUNT.
003560     MOVE     WRS-PLAYER        TO RR1-T-PLAYER      (WS-WR-COUNT).
003570     MOVE     WRS-TEAM          TO RR1-T-TEAM        (WS-WR-COUNT).
003580     MOVE     WRS-BASE-YPRR     TO RR1-T-BASE-YPRR   (WS-WR-COUNT).
003590     MOVE     WRS-ROUTES-PLAYED TO RR1-T-ROUTES-PLAYED (WS-WR-COUNT).
003600     MOVE     WRS-ROUTE-SHARE   TO RR1-T-ROUTE-SHARE (WS-WR-COUNT).
003610     MOVE     WRS-SPLIT-GROUP   TO RR1-T-SPLIT-GROUP (WS-WR-COUNT).
003620     GO TO    RR1-011-READ-WR.
003630*
003640 RR1-012-WR-DONE.
003650     CLOSE    WR-S-FILE.
003660     OPEN     INPUT DEF-S-FILE.
003670     IF       NOT DFS-FILE-OK
003680              DISPLAY RR002 DFS-STATUS
003690              MOVE 16 TO RETURN-CODE
003700              GO TO RR1-010-ABORT
003710     END-IF.
003720     READ     DEF-S-FILE
003730              AT END
003740                       DISPLAY RR003
003750                       MOVE 16 TO RETURN-CODE
003760                       GO TO RR1-010-ABORT
003770     END-READ.
003780*
003790* DFS-PCT (1) THRU DFS-PCT (6) ARE 1=MAN 2=ZONE 3=1HIGH 4=2HIGH
003800* 5=BLITZ 6=NOBLITZ, THE SAME ORDER AS RR1-T-YPRR-SPLIT/RR1-T-MULT.
003810* THE FD RECORD AREA KEEPS ITS LAST VALUES AFTER CLOSE, SO
003820* RR1-040 REFERENCES DFS-PCT DIRECTLY - NO COPY IS HELD HERE.
003830*
003840     CLOSE    DEF-S-FILE.
003850     GO TO    RR1-010-EXIT.
003860*
003870 RR1-010-ABORT.
003880     STOP     RUN.
003890*
003900 RR1-010-EXIT.
003910     EXIT.
003920*
003930*-----------------------------------------------------------------
003940* BATCH FLOW STEP 2 - PARAMETERS (OPERATOR INPUTS OR DEFAULTS).
003950*-----------------------------------------------------------------
003960 RR1-020-LOAD-PARAMETERS.
003970     OPEN     INPUT RRS-PARM-FILE.
003980     IF       NOT RRS-FILE-OK
003990              GO TO RR1-020-EXIT
004000     END-IF.
004010     READ     RRS-PARM-FILE
004020              AT END GO TO RR1-021-NO-PARM-REC
004030     END-READ.
004040     IF       RRS-LEAGUE-LEAD-ROUTES > ZERO
004050              MOVE RRS-LEAGUE-LEAD-ROUTES TO WS-LEAGUE-LEAD-ROUTES
004060     END-IF.
004070     IF       RRS-SAMPLE-SCALING > ZERO
004080              MOVE RRS-SAMPLE-SCALING TO WS-SAMPLE-SCALING
004090     END-IF.
004100     IF       RRS-COVERAGE-WEIGHT > ZERO
004110              MOVE RRS-COVERAGE-WEIGHT TO WS-COVERAGE-WEIGHT
004120     END-IF.
004130 RR1-021-NO-PARM-REC.
004140     CLOSE    RRS-PARM-FILE.
004150     IF       WS-LEAGUE-LEAD-ROUTES < 1
004160              MOVE 1 TO WS-LEAGUE-LEAD-ROUTES
004170     END-IF.
004180 RR1-020-EXIT.
004190     EXIT.
004200*
004210*-----------------------------------------------------------------
004220* BATCH FLOW STEP 3 - LEAGUE AVERAGE BASE YPRR (PASS 1).
004230*-----------------------------------------------------------------
004240 RR1-030-LEAGUE-AVERAGE.
004250     MOVE     ZERO TO WS-SUM-BASE-YPRR.
004260     PERFORM  RR1-031-ACCUM-BASE THRU RR1-031-EXIT
004270              VARYING WS-IDX FROM 1 BY 1
004280              UNTIL WS-IDX > WS-WR-COUNT.
004290     IF       WS-WR-COUNT > ZERO
004300              COMPUTE WS-LEAGUE-AVG ROUNDED =
004310                      WS-SUM-BASE-YPRR / WS-WR-COUNT
004320     ELSE
004330              MOVE ZERO TO WS-LEAGUE-AVG
004340     END-IF.
004350 RR1-030-EXIT.
004360     EXIT.
004370*
004380 RR1-031-ACCUM-BASE.
004390     ADD      RR1-T-BASE-YPRR (WS-IDX) TO WS-SUM-BASE-YPRR.
004400 RR1-031-EXIT.
004410     EXIT.
004420*
004430*-----------------------------------------------------------------
004440* BATCH FLOW STEP 4 - PASS 2, RATE EACH RECEIVER.  RULES S1-S5.
004450* PERFORMED ONCE PER RECEIVER, VARYING WS-IDX, FROM RR1-000-MAIN.
004460*-----------------------------------------------------------------
004470 RR1-040-RATE-RECEIVER.
004480*
004490*    RULE S1 - SAMPLE PENALTY.
004500*
004510     COMPUTE  WS-PCT-ROUTES =
004520              RR1-T-ROUTES-PLAYED (WS-IDX) / WS-LEAGUE-LEAD-ROUTES.
004530     IF       WS-PCT-ROUTES >= 0.75
004540              MOVE 1.0 TO WS-SAMPLE-PENALTY
004550     ELSE
004560              COMPUTE WS-SAMPLE-PENALTY =
004570                      (WS-PCT-ROUTES / 0.75) * WS-SAMPLE-SCALING
004580              IF      WS-SAMPLE-PENALTY < ZERO
004590                      MOVE ZERO TO WS-SAMPLE-PENALTY
004600              END-IF
004610     END-IF.
004620     MOVE     WS-SAMPLE-PENALTY TO RR1-T-SAMPLE-PENALTY (WS-IDX).
004630*
004640*    RULE S2 - SPLIT MULTIPLIERS, LOOPED OVER THE SIX SPLITS.
004650*
004660     PERFORM  RR1-041-SPLIT-MULT THRU RR1-041-EXIT
004670              VARYING WS-SPLIT-IDX FROM 1 BY 1
004680              UNTIL WS-SPLIT-IDX > 6.
004690*
004700*    RULE S3 - COVERAGE FACTOR.  SUBSCRIPTS 1/2=MAN/ZONE,
004710*    3/4=1HIGH/2HIGH, 5/6=BLITZ/STANDARD, MATCHING THE ORDER
004720*    OF DFS-PCT IN THE DEF-S-FILE RECORD AREA.
004730*
004740     COMPUTE  WS-COV-CD =
004750              (DFS-PCT (1) * RR1-T-MULT (WS-IDX, 1))
004760            + (DFS-PCT (2) * RR1-T-MULT (WS-IDX, 2)).
004770     COMPUTE  WS-SAFETY-CD =
004780              (DFS-PCT (3) * RR1-T-MULT (WS-IDX, 3))
004790            + (DFS-PCT (4) * RR1-T-MULT (WS-IDX, 4)).
004800     COMPUTE  WS-RUSH-CD =
004810              (DFS-PCT (5) * RR1-T-MULT (WS-IDX, 5))
004820            + (DFS-PCT (6) * RR1-T-MULT (WS-IDX, 6)).
004830     COMPUTE  RR1-T-COVERAGE-FACTOR (WS-IDX) =
004840              WS-COV-CD * WS-SAFETY-CD * WS-RUSH-CD * WS-COVERAGE-WEIGHT.
004850*
004860*    RULE S4 - ADJUSTED YPRR.
004870*
004880     COMPUTE  RR1-T-ADJ-YPRR (WS-IDX) =
004890              RR1-T-BASE-YPRR (WS-IDX)
004900            * RR1-T-COVERAGE-FACTOR (WS-IDX)
004910            * RR1-T-SAMPLE-PENALTY (WS-IDX)
004920            * RR1-T-ROUTE-SHARE (WS-IDX).
004930*
004940*    RULE S5 - THE THREE EDGE MEASURES.
004950*
004960     COMPUTE  RR1-T-EDGE-OVER-BASE (WS-IDX) =
004970              RR1-T-ADJ-YPRR (WS-IDX) - RR1-T-BASE-YPRR (WS-IDX).
004980     COMPUTE  RR1-T-PCT-EDGE (WS-IDX) ROUNDED =
004990              (RR1-T-EDGE-OVER-BASE (WS-IDX)
005000                     / RR1-T-BASE-YPRR (WS-IDX)) * 100.
005010     COMPUTE  RR1-T-EDGE-VS-LEAGUE (WS-IDX) =
005020              RR1-T-ADJ-YPRR (WS-IDX) - WS-LEAGUE-AVG.
005030 RR1-040-EXIT.
005040     EXIT.
005050*
005060 RR1-041-SPLIT-MULT.
005070     COMPUTE  RR1-T-MULT (WS-IDX, WS-SPLIT-IDX) =
005080              RR1-T-YPRR-SPLIT (WS-IDX, WS-SPLIT-IDX)
005090                     / RR1-T-BASE-YPRR (WS-IDX).
005100 RR1-041-EXIT.
005110     EXIT.
005120*
005130*-----------------------------------------------------------------
005140* BATCH FLOW STEP 5 - RULE S6, COMPETITION RANKING.
005150*-----------------------------------------------------------------
005160 RR1-050-RANK-RECEIVERS.
005170     PERFORM  RR1-051-INIT-INDEX THRU RR1-051-EXIT
005180              VARYING WS-IDX FROM 1 BY 1
005190              UNTIL WS-IDX > WS-WR-COUNT.
005200     PERFORM  RR1-052-SORT-BY-ADJ THRU RR1-052-EXIT.
005210     IF       WS-WR-COUNT > ZERO
005220              MOVE 1 TO RR1-T-RANK (RR1-INDEX (1))
005230     END-IF.
005240     PERFORM  RR1-055-ASSIGN-RANK THRU RR1-055-EXIT
005250              VARYING WS-IDX FROM 2 BY 1
005260              UNTIL WS-IDX > WS-WR-COUNT.
005270 RR1-050-EXIT.
005280     EXIT.
005290*
005300 RR1-051-INIT-INDEX.
005310     MOVE     WS-IDX TO RR1-INDEX (WS-IDX).
005320 RR1-051-EXIT.
005330     EXIT.
005340*
005350 RR1-052-SORT-BY-ADJ.
005360     PERFORM  RR1-053-SORT-PASS-ADJ THRU RR1-053-EXIT
005370              VARYING WS-IDX FROM 1 BY 1
005380              UNTIL WS-IDX > WS-WR-COUNT.
005390 RR1-052-EXIT.
005400     EXIT.
005410*
005420 RR1-053-SORT-PASS-ADJ.
005430     PERFORM  RR1-054-SORT-COMPARE-ADJ THRU RR1-054-EXIT
005440              VARYING WS-IDX2 FROM 1 BY 1
005450              UNTIL WS-IDX2 > (WS-WR-COUNT - WS-IDX).
005460 RR1-053-EXIT.
005470     EXIT.
005480*
005490 RR1-054-SORT-COMPARE-ADJ.
005500     IF       RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX2)) <
005510              RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX2 + 1))
005520              MOVE RR1-INDEX (WS-IDX2)     TO WS-SWAP
005530              MOVE RR1-INDEX (WS-IDX2 + 1) TO RR1-INDEX (WS-IDX2)
005540              MOVE WS-SWAP                 TO RR1-INDEX (WS-IDX2 + 1)
005550     END-IF.
005560 RR1-054-EXIT.
005570     EXIT.
005580*
005590 RR1-055-ASSIGN-RANK.
005600*                        COMPETITION RANKING - A TIE WITH THE
005610*                        RECEIVER AHEAD OF IT IN THE SORTED
005620*                        ORDER SHARES THAT RECEIVER'S RANK;
005630*                        OTHERWISE THE RANK IS THE POSITION.
005640     IF       RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX)) =
005650              RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX - 1))
005660              MOVE RR1-T-RANK (RR1-INDEX (WS-IDX - 1))
005670                     TO RR1-T-RANK (RR1-INDEX (WS-IDX))
005680     ELSE
005690              MOVE WS-IDX TO RR1-T-RANK (RR1-INDEX (WS-IDX))
005700     END-IF.
005710 RR1-055-EXIT.
005720     EXIT.
005730*
005740*-----------------------------------------------------------------
005750* REPORT SECTION 1 - "ADJUSTED YPRR RANKINGS", RANK ASCENDING.
005760*-----------------------------------------------------------------
005770 RR1-060-PRINT-RANKINGS.
005780     MOVE     "ADJUSTED YPRR RANKINGS" TO PRT-SECTION-TITLE.
005790     WRITE    RR1-PRINT-REC FROM RR1-HEADING-1 AFTER ADVANCING PAGE.
005800     WRITE    RR1-PRINT-REC FROM RR1-SECTION-LINE AFTER ADVANCING 2.
005810     WRITE    RR1-PRINT-REC FROM RR1-HEADING-3 AFTER ADVANCING 2.
005820     PERFORM  RR1-061-PRINT-RANK-LINE THRU RR1-061-EXIT
005830              VARYING WS-IDX FROM 1 BY 1
005840              UNTIL WS-IDX > WS-WR-COUNT.
005850     MOVE     WS-WR-COUNT TO PRT-TRAILER-COUNT.
005860     WRITE    RR1-PRINT-REC FROM RR1-TRAILER-LINE AFTER ADVANCING 2.
005870 RR1-060-EXIT.
005880     EXIT.
005890*
005900 RR1-061-PRINT-RANK-LINE.
005910     MOVE     RR1-T-RANK           (RR1-INDEX (WS-IDX))
005920                     TO PRT-RANK.
005930     MOVE     RR1-T-PLAYER         (RR1-INDEX (WS-IDX))
005940                     TO PRT-PLAYER.
005950     MOVE     RR1-T-TEAM           (RR1-INDEX (WS-IDX))
005960                     TO PRT-TEAM.
005970     COMPUTE  WS-PRT-BASE-YPRR ROUNDED =
005980                     RR1-T-BASE-YPRR (RR1-INDEX (WS-IDX)).
005990     MOVE     WS-PRT-BASE-YPRR TO PRT-BASE-YPRR.
006000     COMPUTE  WS-PRT-ADJ-YPRR ROUNDED =
006010                     RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX)).
006020     MOVE     WS-PRT-ADJ-YPRR TO PRT-ADJ-YPRR.
006030     COMPUTE  WS-PRT-EDGE-BASE ROUNDED =
006040                     RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX)).
006050     MOVE     WS-PRT-EDGE-BASE TO PRT-EDGE-BASE.
006060     COMPUTE  WS-PRT-PCT-EDGE ROUNDED =
006070                     RR1-T-PCT-EDGE (RR1-INDEX (WS-IDX)).
006080     MOVE     WS-PRT-PCT-EDGE TO PRT-PCT-EDGE.
006090     COMPUTE  WS-PRT-EDGE-LEAGUE ROUNDED =
006100                     RR1-T-EDGE-VS-LEAGUE (RR1-INDEX (WS-IDX)).
006110     MOVE     WS-PRT-EDGE-LEAGUE TO PRT-EDGE-LEAGUE.
006120     WRITE    RR1-PRINT-REC FROM RR1-DETAIL-LINE AFTER ADVANCING 1.
006130 RR1-061-EXIT.
006140     EXIT.
006150*
006160*-----------------------------------------------------------------
006170* REPORT SECTION 2 - "TARGETS", TOP 10 BY EDGE-OVER-BASE DESC.
006180*-----------------------------------------------------------------
006190 RR1-070-PRINT-TARGETS.
006200     PERFORM  RR1-051-INIT-INDEX THRU RR1-051-EXIT
006210              VARYING WS-IDX FROM 1 BY 1
006220              UNTIL WS-IDX > WS-WR-COUNT.
006230     PERFORM  RR1-072-SORT-EDGE-DESC THRU RR1-072-EXIT.
006240     MOVE     "TARGETS (TOP 10 POSITIVE EDGE)" TO PRT-SECTION-TITLE.
006250     WRITE    RR1-PRINT-REC FROM RR1-SECTION-LINE AFTER ADVANCING PAGE.
006260     WRITE    RR1-PRINT-REC FROM RR1-HEADING-3 AFTER ADVANCING 2.
006270     MOVE     ZERO TO WS-IDX2.
006280     PERFORM  RR1-061-PRINT-RANK-LINE THRU RR1-061-EXIT
006290              VARYING WS-IDX FROM 1 BY 1
006300              UNTIL WS-IDX > 10 OR WS-IDX > WS-WR-COUNT.
006310 RR1-070-EXIT.
006320     EXIT.
006330*
006340 RR1-072-SORT-EDGE-DESC.
006350     PERFORM  RR1-073-SORT-PASS-EDGE THRU RR1-073-EXIT
006360              VARYING WS-IDX FROM 1 BY 1
006370              UNTIL WS-IDX > WS-WR-COUNT.
006380 RR1-072-EXIT.
006390     EXIT.
006400*
006410 RR1-073-SORT-PASS-EDGE.
006420     PERFORM  RR1-074-COMPARE-EDGE-DESC THRU RR1-074-EXIT
006430              VARYING WS-IDX2 FROM 1 BY 1
006440              UNTIL WS-IDX2 > (WS-WR-COUNT - WS-IDX).
006450 RR1-073-EXIT.
006460     EXIT.
006470*
006480 RR1-074-COMPARE-EDGE-DESC.
006490     IF       RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX2)) <
006500              RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX2 + 1))
006510              MOVE RR1-INDEX (WS-IDX2)     TO WS-SWAP
006520              MOVE RR1-INDEX (WS-IDX2 + 1) TO RR1-INDEX (WS-IDX2)
006530              MOVE WS-SWAP                 TO RR1-INDEX (WS-IDX2 + 1)
006540     END-IF.
006550 RR1-074-EXIT.
006560     EXIT.
006570*
006580*-----------------------------------------------------------------
006590* REPORT SECTION 3 - "FADES", BOTTOM 10 BY EDGE-OVER-BASE ASC.
006600*-----------------------------------------------------------------
006610 RR1-080-PRINT-FADES.
006620     PERFORM  RR1-051-INIT-INDEX THRU RR1-051-EXIT
006630              VARYING WS-IDX FROM 1 BY 1
006640              UNTIL WS-IDX > WS-WR-COUNT.
006650     PERFORM  RR1-082-SORT-EDGE-ASC THRU RR1-082-EXIT.
006660     MOVE     "FADES (TOP 10 NEGATIVE EDGE)" TO PRT-SECTION-TITLE.
006670     WRITE    RR1-PRINT-REC FROM RR1-SECTION-LINE AFTER ADVANCING PAGE.
006680     WRITE    RR1-PRINT-REC FROM RR1-HEADING-3 AFTER ADVANCING 2.
006690     PERFORM  RR1-061-PRINT-RANK-LINE THRU RR1-061-EXIT
006700              VARYING WS-IDX FROM 1 BY 1
006710              UNTIL WS-IDX > 10 OR WS-IDX > WS-WR-COUNT.
006720 RR1-080-EXIT.
006730     EXIT.
006740*
006750 RR1-082-SORT-EDGE-ASC.
006760     PERFORM  RR1-083-SORT-PASS-EDGE-A THRU RR1-083-EXIT
006770              VARYING WS-IDX FROM 1 BY 1
006780              UNTIL WS-IDX > WS-WR-COUNT.
006790 RR1-082-EXIT.
006800     EXIT.
006810*
006820 RR1-083-SORT-PASS-EDGE-A.
006830     PERFORM  RR1-084-COMPARE-EDGE-ASC THRU RR1-084-EXIT
006840              VARYING WS-IDX2 FROM 1 BY 1
006850              UNTIL WS-IDX2 > (WS-WR-COUNT - WS-IDX).
006860 RR1-083-EXIT.
006870     EXIT.
006880*
006890 RR1-084-COMPARE-EDGE-ASC.
006900     IF       RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX2)) >
006910              RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX2 + 1))
006920              MOVE RR1-INDEX (WS-IDX2)     TO WS-SWAP
006930              MOVE RR1-INDEX (WS-IDX2 + 1) TO RR1-INDEX (WS-IDX2)
006940              MOVE WS-SWAP                 TO RR1-INDEX (WS-IDX2 + 1)
006950     END-IF.
006960 RR1-084-EXIT.
006970     EXIT.
006980*
