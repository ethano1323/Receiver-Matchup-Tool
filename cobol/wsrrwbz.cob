000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR BLITZ SPLIT       *
000130*     SUPPLEMENT FILE.  MATCHED BY         *
000140*     NORMALIZED PLAYER NAME ONLY.         *
000150*******************************************
000160* FILE SIZE APPROX 38 BYTES.
000170*
000180* 08/02/89 REH - CREATED.  NAME NORMALIZATION FOR THE MATCH
000190*                IS IN RR200 PARAGRAPH RR2-035-NORMALIZE-NAME.
000200*
000210 01  RR-W-BLITZ-RECORD.
000220     03  BLZ-PLAYER            PIC X(30).
000230     03  BLZ-YPRR-BLITZ        PIC S9(2)V9(4)  COMP-3.
000240     03  FILLER                PIC X(4).
000250*
