000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR WR-WEEKLY FILE    *
000130*     ONE RECORD PER RECEIVER              *
000140*******************************************
000150* FILE SIZE APPROX 90 BYTES.
000160*
000170* A SPLIT VALUE MAY BE MISSING FOR A GIVEN RECEIVER (SEE THE
000180* FLAG-GROUP BELOW).  A MISSING SPLIT IS FILLED BY RR200 WITH
000190* THE RECEIVER'S BASE YPRR BEFORE THE REGRESSION STEP RUNS.
000200*
000210* 08/02/89 REH - CREATED FOR THE WEEKLY MATCHUP MODEL.
000220* 02/11/89 REH - SPLIT-GROUP AND FLAG-GROUP EACH REDEFINED
000230*                AS A TABLE SO RR200 CAN LOOP THE FIVE
000240*                FILE-RESIDENT SPLITS (BLITZ IS THE SUPPLEMENT
000250*                FILE AND IS NOT CARRIED HERE).
000260* 30/08/96 CQR - ROUTE-SHARE CHANGED FROM A FRACTION TO A
000270*                WHOLE PERCENT TO MATCH THE WAY THE WEEKLY
000280*                FEED ARRIVES.  REQ 5502.
000290* 14/01/99 DLB - Y2K REVIEW - NO PACKED DATE FIELDS ON THIS
000300*                RECORD, NO CHANGE REQUIRED.
000310*
000320 01  RR-W-WR-RECORD.
000330     03  WRW-PLAYER            PIC X(30).
000340     03  WRW-TEAM              PIC X(4).
000350     03  WRW-BASE-YPRR         PIC S9(2)V9(4)  COMP-3.
000360     03  WRW-ROUTES-PLAYED     PIC 9(4)        COMP.
000370     03  WRW-ROUTE-SHARE       PIC S9(3)V9(2)  COMP-3.
000380     03  WRW-SPLIT-GROUP.
000390         05  WRW-YPRR-MAN      PIC S9(2)V9(4)  COMP-3.
000400         05  WRW-YPRR-ZONE     PIC S9(2)V9(4)  COMP-3.
000410         05  WRW-YPRR-1HIGH    PIC S9(2)V9(4)  COMP-3.
000420         05  WRW-YPRR-2HIGH    PIC S9(2)V9(4)  COMP-3.
000430         05  WRW-YPRR-0HIGH    PIC S9(2)V9(4)  COMP-3.
000440     03  WRW-SPLIT-TABLE  REDEFINES WRW-SPLIT-GROUP.
000450         05  WRW-YPRR-SPLIT    PIC S9(2)V9(4)  COMP-3  OCCURS 5 TIMES.
000460     03  WRW-FLAG-GROUP.
000470         05  WRW-FLAG-MAN      PIC X.
000480*                                 Y = PRESENT, N = MISSING
000490         05  WRW-FLAG-ZONE     PIC X.
000500         05  WRW-FLAG-1HIGH    PIC X.
000510         05  WRW-FLAG-2HIGH    PIC X.
000520         05  WRW-FLAG-0HIGH    PIC X.
000530     03  WRW-FLAG-TABLE  REDEFINES WRW-FLAG-GROUP.
000540         05  WRW-FLAG          PIC X  OCCURS 5 TIMES.
000550             88  WRW-SPLIT-PRESENT     VALUE "Y".
000560     03  FILLER                PIC X(10).
000570*
