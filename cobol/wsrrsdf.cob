000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR DEF-SIMPLE FILE   *
000130*     ONLY THE FIRST RECORD IS USED        *
000140*******************************************
000150* FILE SIZE APPROX 24 BYTES.
000160*
000170* 14/03/88 REH - CREATED FOR THE SIMPLE MATCHUP MODEL.
000180* 02/11/89 REH - PCT-GROUP REDEFINED AS A TABLE, SEE
000190*                WRS-SPLIT-TABLE IN WSRRSWR FOR THE PAIRING.
000200*
000210 01  RR-S-DEF-RECORD.
000220     03  DFS-PCT-GROUP.
000230         05  DFS-MAN-PCT       PIC S9(1)V9(4)  COMP-3.
000240         05  DFS-ZONE-PCT      PIC S9(1)V9(4)  COMP-3.
000250         05  DFS-ONEHIGH-PCT   PIC S9(1)V9(4)  COMP-3.
000260         05  DFS-TWOHIGH-PCT   PIC S9(1)V9(4)  COMP-3.
000270         05  DFS-BLITZ-PCT     PIC S9(1)V9(4)  COMP-3.
000280         05  DFS-NOBLITZ-PCT   PIC S9(1)V9(4)  COMP-3.
000290     03  DFS-PCT-TABLE  REDEFINES DFS-PCT-GROUP.
000300         05  DFS-PCT           PIC S9(1)V9(4)  COMP-3  OCCURS 6 TIMES.
000310     03  FILLER                PIC X(6).
000320*
