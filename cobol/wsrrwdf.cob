000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR DEF-WEEKLY FILE   *
000130*     ONE RECORD PER TEAM, LOADED TO A     *
000140*     TABLE KEYED BY DFW-TEAM AT SOJ.      *
000150*******************************************
000160* FILE SIZE APPROX 34 BYTES.
000170*
000180* PCT FIELDS ARRIVE AS WHOLE PERCENTS (0-100) AND ARE
000190* DIVIDED BY 100 WHEN THE TABLE IS LOADED - SEE RR200
000200* PARAGRAPH RR2-010-LOAD-DEFENSE-TABLE.
000210*
000220* THE SIX PCT FIELDS ARE IN THE SAME ORDER AS THE SIX
000230* SPLIT SLOTS BUILT PER RECEIVER IN RR200 (MAN, ZONE,
000240* 1HIGH, 2HIGH, 0HIGH, BLITZ) SO BOTH TABLES CAN BE
000250* WALKED WITH THE SAME SUBSCRIPT.
000260*
000270* 08/02/89 REH - CREATED.
000280* 02/11/89 REH - PCT-GROUP REDEFINED AS A TABLE, SEE ABOVE.
000290*
000300 01  RR-W-DEF-RECORD.
000310     03  DFW-TEAM              PIC X(4).
000320     03  DFW-PCT-GROUP.
000330         05  DFW-MAN-PCT       PIC S9(3)V9(2)  COMP-3.
000340         05  DFW-ZONE-PCT      PIC S9(3)V9(2)  COMP-3.
000350         05  DFW-ONEHIGH-PCT   PIC S9(3)V9(2)  COMP-3.
000360         05  DFW-TWOHIGH-PCT   PIC S9(3)V9(2)  COMP-3.
000370         05  DFW-ZEROHIGH-PCT  PIC S9(3)V9(2)  COMP-3.
000380         05  DFW-BLITZ-PCT     PIC S9(3)V9(2)  COMP-3.
000390     03  DFW-PCT-TABLE  REDEFINES DFW-PCT-GROUP.
000400         05  DFW-PCT           PIC S9(3)V9(2)  COMP-3  OCCURS 6 TIMES.
000410     03  FILLER                PIC X(8).
000420*
