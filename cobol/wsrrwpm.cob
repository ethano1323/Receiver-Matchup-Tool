000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR RR-WEEKLY PARAM   *
000130*     FILE.  USES RRN = 1                  *
000140*******************************************
000150* FILE SIZE APPROX 55 BYTES.
000160*
000170* IF THE FILE DOES NOT EXIST OR THE RECORD IS SPACES/ZERO
000180* RR200 APPLIES THE HARD DEFAULTS NOTED AGAINST EACH FIELD.
000190*
000200* 21/09/88 REH - CREATED.
000210* 17/04/92 MKT - ADDED THE 20-PCT TOGGLE, TOGGLE-35 ALONE WAS
000220*                TOO COARSE FOR THE SLOT-HEAVY OFFENSES.  THE
000230*                35 TOGGLE STILL WINS WHEN BOTH ARE SET - SEE
000240*                RR200 PARAGRAPH RR2-080-QUALIFY-AND-RANK.
000250*
000260 01  RR-W-PARAMETER-RECORD.
000270     03  RRW-QUALIFY-GROUP.
000280         05  RRW-TOGGLE-35     PIC X.
000290             88  RRW-35-PCT-TOGGLE-ON  VALUE "Y".
000300*                                 Y = KEEP ONLY ROUTE-SHARE >= 35
000310         05  RRW-TOGGLE-20     PIC X.
000320             88  RRW-20-PCT-TOGGLE-ON  VALUE "Y".
000330*                                 Y = KEEP ONLY ROUTE-SHARE >= 20
000340     03  RRW-REGRESSION-GROUP.
000350         05  RRW-REG-K         PIC 9(2)        COMP.
000360*                                 DEFAULT 20.
000370         05  RRW-MIN-RATIO     PIC 9V99        COMP-3.
000380*                                 DEFAULT 0.60.
000390         05  RRW-MAX-RATIO     PIC 9V99        COMP-3.
000400*                                 DEFAULT 1.60.
000410     03  RRW-DEVIATION-BOOST   PIC 9V99        COMP-3.
000420*                                 DEFAULT 0.25.
000430     03  RRW-PENALTY-GROUP.
000440         05  RRW-MAX-PENALTY   PIC 9V99        COMP-3.
000450*                                 DEFAULT 0.60.
000460         05  RRW-EXPONENT      PIC 9           COMP.
000470*                                 DEFAULT 2.
000480         05  RRW-START-PENALTY PIC 9(3)V9      COMP-3.
000490*                                 DEFAULT 30.0 (A ROUTE-SHARE PERCENT)
000500         05  RRW-END-PENALTY   PIC 9(3)V9      COMP-3.
000510*                                 DEFAULT 5.0  (A ROUTE-SHARE PERCENT)
000520     03  FILLER                PIC X(20).
000530*
