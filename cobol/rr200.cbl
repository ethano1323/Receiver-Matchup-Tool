000100*****************************************************************
000110*                                                               *
000120*                 RECEIVER MATCHUP RATING                      *
000130*             WEEKLY MODEL - RANKING BATCH                     *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*================================
000190*
000200     PROGRAM-ID.         RR200.
000210*
000220     AUTHOR.             R E HALLORAN.
000230*
000240     INSTALLATION.       DATA PROCESSING - SCOUTING SYSTEMS.
000250*
000260     DATE-WRITTEN.       08/02/1989.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.           INTERNAL USE ONLY.  NOT FOR RELEASE
000310                         OUTSIDE THE DEPARTMENT.
000320*
000330*    REMARKS.            RATES EACH RECEIVER ON THE WR-WEEKLY FILE
000340*                        AGAINST THEIR ASSIGNED OPPONENT'S DEFENSE
000350*                        TENDENCIES, BLENDS TWO WEIGHTING SYSTEMS,
000360*                        APPLIES A ROUTE-SHARE PENALTY, FILTERS BY
000370*                        QUALIFICATION AND PRINTS THE EDGE REPORT.
000380*
000390*    CALLED MODULES.     NONE.
000400*
000410*    FILES USED.
000420*                        DEF-W-FILE    - DEFENSE TENDENCIES, ALL
000430*                                        TEAMS, LOADED TO A TABLE.
000440*                        BLITZ-FILE    - BLITZ SPLIT SUPPLEMENT,
000450*                                        MATCHED BY NAME.
000460*                        MATCHUP-FILE  - TEAM TO OPPONENT LOOKUP.
000470*                        RRW-PARM-FILE - TUNABLES, OPTIONAL.
000480*                        WR-W-FILE     - RECEIVER WEEKLY DATA.
000490*                        PRINT-FILE    - EDGE REPORT, 132 COL.
000500*
000510*    ERROR MESSAGES USED.
000520*                        RR201 - RR205.
000530*
000540* CHANGES:
000550* 08/02/89 REH -       CREATED.
000560* 02/11/89 REH -       SPLIT AND FLAG GROUPS ON THE WR-W AND
000570*                      DEF-W RECORDS REDEFINED AS TABLES SO THE
000580*                      SIX-SPLIT RULES (W3, W4) LOOP INSTEAD OF
000590*                      BEING CODED SIX TIMES BY HAND.
000600* 14/06/90 REH -       NAME NORMALIZATION (RULE W1) MOVED OUT OF
000610*                      THE BLITZ LOAD AND INTO ITS OWN PARAGRAPH
000620*                      SO THE WR-SIDE NAME COULD SHARE IT.
000630* 17/04/92 MKT -       ADDED THE 20-PCT ROUTE-SHARE TOGGLE TO THE
000640*                      PARAMETER FILE, SEE RRW-TOGGLE-20 IN
000650*                      WSRRWPM.  35 STILL WINS WHEN BOTH ARE SET.
000660* 09/11/95 MKT -       SYSTEM B (RULE W5) WAS DIVIDING BY ZERO
000670*                      WHEN A DEFENSE MATCHED THE LEAGUE AVERAGE
000680*                      EXACTLY ON BOTH COV-DEV AND SAF-DEV.  ADDED
000690*                      THE 0.5/0.5 FALLBACK WEIGHTS.  TKT 4402.
000700* 30/08/96 CQR -       WRW-ROUTE-SHARE CHANGED TO A WHOLE PERCENT
000710*                      ON THE INPUT RECORD, SEE WSRRWWR.  RULE W8
000720*                      THRESHOLDS ALREADY EXPRESSED AS PERCENTS,
000730*                      NO CHANGE NEEDED IN THIS PROGRAM.  REQ 5502.
000740* 14/01/99 DLB -       Y2K REVIEW OF ALL RR PROGRAMS - NO PACKED
000750*                      OR DISPLAY DATE FIELDS IN THIS PROGRAM,
000760*                      NO CENTURY WINDOW ISSUE, NO CHANGE MADE.
000770* 22/03/2004 CQR -     RULE W9 EDGE DECOMPOSITION WAS ROUNDING
000780*                      MATCHUP-PART AND DEVIATION-PART BEFORE
000790*                      THE EDGE ITSELF WAS ROUNDED, CAUSING THE
000800*                      TWO PARTS TO NOT SUM TO THE PRINTED EDGE
000810*                      IN A FEW CASES.  EDGE IS NOW ROUNDED FIRST.
000820* 19/10/2013 DLB -     REPORT TRAILER NOW SHOWS RECEIVERS SKIPPED
000830*                      AS WELL AS RATED PER MGMT REQUEST.
000840* 05/09/2021 MKT -     REVIEWED FOR THE ACAS PORT, NO CHANGE.
000850* 11/02/2026 CQR -     RULE W7 WAS ROUNDING EDGE TO 1 DECIMAL
000860*                      BEFORE THE W8 ROUTE-SHARE PENALTY WAS
000870*                      APPLIED, THEN THE PENALTY MULTIPLY WAS
000880*                      TRUNCATING RIGHT BACK INTO THE SAME
000890*                      1-DECIMAL FIELD.  ADDED RR2-T-EDGE-WORK TO
000900*                      CARRY THE EDGE UNROUNDED THROUGH W7 AND W8;
000910*                      RR2-T-EDGE IS NOW ROUNDED ONLY ONCE, AT W9.
000920*                      TKT 6117.
000930*
000940*****************************************************************
000950*
000960 ENVIRONMENT              DIVISION.
000970*================================
000980*
000990 CONFIGURATION            SECTION.
001000*------------------------
001010 SOURCE-COMPUTER.         RR-HOST.
001020 OBJECT-COMPUTER.         RR-HOST.
001030 SPECIAL-NAMES.
001040     C01 IS TOP-OF-FORM.
001050*
001060 INPUT-OUTPUT              SECTION.
001070 FILE-CONTROL.
001080*
001090     SELECT  DEF-W-FILE      ASSIGN TO "DEFWFILE"
001100                              ORGANIZATION IS SEQUENTIAL
001110                              FILE STATUS IS DFW-STATUS.
001120*
001130     SELECT  BLITZ-FILE      ASSIGN TO "BLZFILE"
001140                              ORGANIZATION IS SEQUENTIAL
001150                              FILE STATUS IS BLZ-STATUS.
001160*
001170     SELECT  MATCHUP-FILE    ASSIGN TO "MCHFILE"
001180                              ORGANIZATION IS SEQUENTIAL
001190                              FILE STATUS IS MCH-STATUS.
001200*
001210     SELECT  RRW-PARM-FILE   ASSIGN TO "RRWPARM"
001220                              ORGANIZATION IS SEQUENTIAL
001230                              FILE STATUS IS RRW-STATUS.
001240*
001250     SELECT  WR-W-FILE       ASSIGN TO "WRWFILE"
001260                              ORGANIZATION IS SEQUENTIAL
001270                              FILE STATUS IS WRW-STATUS.
001280*
001290     SELECT  PRINT-FILE      ASSIGN TO "RRWPRINT"
001300                              ORGANIZATION IS SEQUENTIAL
001310                              FILE STATUS IS PRT-STATUS.
001320*
001330 DATA                     DIVISION.
001340*================================
001350*
001360 FILE                     SECTION.
001370*
001380 FD  DEF-W-FILE
001390     RECORDING MODE IS F.
001400     COPY "WSRRWDF.COB".
001410*
001420 FD  BLITZ-FILE
001430     RECORDING MODE IS F.
001440     COPY "WSRRWBZ.COB".
001450*
001460 FD  MATCHUP-FILE
001470     RECORDING MODE IS F.
001480     COPY "WSRRWMC.COB".
001490*
001500 FD  RRW-PARM-FILE
001510     RECORDING MODE IS F.
001520     COPY "WSRRWPM.COB".
001530*
001540 FD  WR-W-FILE
001550     RECORDING MODE IS F.
001560     COPY "WSRRWWR.COB".
001570*
001580 FD  PRINT-FILE
001590     RECORDING MODE IS F.
001600 01  RR2-PRINT-REC              PIC X(132).
001610*
001620 WORKING-STORAGE          SECTION.
001630*------------------------
001640 77  WS-PROG-NAME               PIC X(17)  VALUE "RR200 (V 4.06)".
001650*
001660 01  WS-FILE-STATUSES.
001670     03  DFW-STATUS             PIC XX     VALUE "00".
001680         88  DFW-FILE-OK            VALUE "00".
001690     03  BLZ-STATUS             PIC XX     VALUE "00".
001700         88  BLZ-FILE-OK            VALUE "00".
001710     03  MCH-STATUS             PIC XX     VALUE "00".
001720         88  MCH-FILE-OK            VALUE "00".
001730     03  RRW-STATUS             PIC XX     VALUE "00".
001740         88  RRW-FILE-OK            VALUE "00".
001750     03  WRW-STATUS             PIC XX     VALUE "00".
001760         88  WRW-FILE-OK            VALUE "00".
001770     03  PRT-STATUS             PIC XX     VALUE "00".
001780         88  PRT-FILE-OK            VALUE "00".
001790     03  FILLER                 PIC X(8).
001800*
001810 01  WS-COUNTS.
001820     03  WS-DEF-COUNT           PIC 9(2)   COMP  VALUE ZERO.
001830     03  WS-BLITZ-COUNT         PIC 9(4)   COMP  VALUE ZERO.
001840     03  WS-MATCHUP-COUNT       PIC 9(2)   COMP  VALUE ZERO.
001850     03  WS-WR-COUNT            PIC 9(4)   COMP  VALUE ZERO.
001860     03  WS-SURVIVE-COUNT       PIC 9(4)   COMP  VALUE ZERO.
001870     03  WS-SKIPPED-COUNT       PIC 9(4)   COMP  VALUE ZERO.
001880     03  WS-IDX                 PIC 9(4)   COMP  VALUE ZERO.
001890     03  WS-IDX2                PIC 9(4)   COMP  VALUE ZERO.
001900     03  WS-SPLIT-IDX           PIC 9      COMP  VALUE ZERO.
001910     03  WS-SWAP                PIC 9(4)   COMP  VALUE ZERO.
001920     03  FILLER                 PIC X(10).
001930*
001940 01  WS-PARAMETERS.
001950     03  WS-TOGGLE-35           PIC X       VALUE "N".
001960         88  WS-35-PCT-TOGGLE-ON    VALUE "Y".
001970     03  WS-TOGGLE-20           PIC X       VALUE "N".
001980         88  WS-20-PCT-TOGGLE-ON    VALUE "Y".
001990     03  WS-REG-K               PIC 9(2)    COMP        VALUE 20.
002000     03  WS-MIN-RATIO           PIC 9V9(4)  COMP-3      VALUE 0.6.
002010     03  WS-MAX-RATIO           PIC 9V9(4)  COMP-3      VALUE 1.6.
002020     03  WS-DEVIATION-BOOST     PIC 9V9(4)  COMP-3      VALUE 0.25.
002030     03  WS-MAX-PENALTY         PIC 9V9(4)  COMP-3      VALUE 0.6.
002040     03  WS-EXPONENT            PIC 9       COMP        VALUE 2.
002050     03  WS-START-PENALTY       PIC 9(3)V9  COMP-3      VALUE 30.0.
002060     03  WS-END-PENALTY         PIC 9(3)V9  COMP-3      VALUE 5.0.
002070     03  FILLER                 PIC X(8).
002080*
002090 01  WS-WORK-FIELDS.
002100     03  WS-EFFECTIVE           PIC S9(2)V9(4)  COMP-3.
002110     03  WS-COV-DEV             PIC S9(2)V9(4)  COMP-3.
002120     03  WS-SAF-DEV             PIC S9(2)V9(4)  COMP-3.
002130     03  WS-WC                  PIC S9V9(4)     COMP-3.
002140     03  WS-WS-WEIGHT           PIC S9V9(4)     COMP-3.
002150     03  WS-ABS-WORK            PIC S9(3)V9(4)  COMP-3.
002160     03  WS-PEN                 PIC S9V9(4)     COMP-3.
002170     03  FILLER                 PIC X(8).
002180*
002190* PRINT-LINE ROUNDING WORK - RR2-091 ROUNDS THE 4-DECIMAL YPRR
002200* WORKING FIGURES TO THE 2 DECIMALS THE REPORT PRINTS INSTEAD OF
002210* LETTING THE EDITED MOVE TRUNCATE THEM.  SEE THE CHANGE LOG.
002220*
002230 01  WS-PRINT-ROUNDING-WORK.
002240     03  WS-PRT-BASE-YPRR       PIC S9(2)V99    COMP-3.
002250     03  WS-PRT-ADJ-YPRR        PIC S9(2)V99    COMP-3.
002260     03  FILLER                 PIC X(4).
002270*
002280* NAME NORMALIZATION WORK AREA - RULE W1.  SHARED BY THE BLITZ
002290* TABLE LOAD (RR2-030) AND THE WR RECORD BUILD (RR2-063).
002300*
002310 01  WS-NORMALIZE-WORK.
002320     03  WS-RAW-NAME            PIC X(30).
002330     03  WS-NORM-NAME           PIC X(30).
002340     03  WS-NORM-TEMP           PIC X(30).
002350     03  WS-STR-A               PIC X(30).
002360     03  WS-STR-B               PIC X(30).
002370     03  WS-C-IDX               PIC 9(2)   COMP.
002380     03  WS-O-IDX               PIC 9(2)   COMP.
002390     03  WS-LEN-A               PIC 9(2)   COMP.
002400     03  WS-LEN-B               PIC 9(2)   COMP.
002410     03  FILLER                 PIC X(4).
002420*
002430* DEFENSE TENDENCY TABLE - ONE ENTRY PER TEAM, LOADED FROM
002440* DEF-W-FILE AT START OF JOB (BATCH FLOW STEP 1), PCT FIELDS
002450* ALREADY DIVIDED BY 100.  SUBSCRIPTS 1=MAN 2=ZONE 3=1HIGH
002460* 4=2HIGH 5=0HIGH 6=BLITZ, MATCHING RR2-T-V AND RR2-T-RATIO.
002470*
002480 01  RR2-DEF-TABLE.
002490     03  RR2-DEF-ENTRY                       OCCURS 40 TIMES.
002500         05  RR2-D-TEAM            PIC X(4).
002510         05  RR2-D-PCT-GROUP.
002520             07  RR2-D-MAN-PCT       PIC S9V9(4)  COMP-3.
002530             07  RR2-D-ZONE-PCT      PIC S9V9(4)  COMP-3.
002540             07  RR2-D-1HIGH-PCT     PIC S9V9(4)  COMP-3.
002550             07  RR2-D-2HIGH-PCT     PIC S9V9(4)  COMP-3.
002560             07  RR2-D-0HIGH-PCT     PIC S9V9(4)  COMP-3.
002570             07  RR2-D-BLITZ-PCT     PIC S9V9(4)  COMP-3.
002580         05  RR2-D-PCT-TABLE  REDEFINES RR2-D-PCT-GROUP.
002590             07  RR2-D-PCT           PIC S9V9(4)  COMP-3
002600                                      OCCURS 6 TIMES.
002610         05  FILLER                PIC X(4).
002620*
002630* LEAGUE AVERAGE TENDENCY - BATCH FLOW STEP 2 - FIVE SLOTS ONLY,
002640* MAN/ZONE/1HIGH/2HIGH/0HIGH (BLITZ HAS NO LEAGUE AVERAGE, RULE
002650* W5 DOES NOT USE ONE).
002660*
002670 01  WS-LEAGUE-AVG-TABLE.
002680     03  WS-LA-SUM             PIC S9(4)V9(4)  COMP-3  OCCURS 5 TIMES.
002690     03  WS-LA                 PIC S9V9(4)     COMP-3  OCCURS 5 TIMES.
002700     03  FILLER                PIC X(4).
002710*
002720* BLITZ SPLIT SUPPLEMENT TABLE - BATCH FLOW STEP 3 - KEYED BY
002730* NORMALIZED NAME (RULE W1), SEARCHED LINEARLY.
002740*
002750 01  RR2-BLITZ-TABLE.
002760     03  RR2-BLITZ-ENTRY                     OCCURS 500 TIMES.
002770         05  RR2-B-NORM-NAME       PIC X(30).
002780         05  RR2-B-YPRR-BLITZ      PIC S9(2)V9(4)  COMP-3.
002790         05  FILLER                PIC X(4).
002800*
002810* WEEKLY MATCHUP TABLE - BATCH FLOW STEP 4 - TEAM TO OPPONENT.
002820*
002830 01  RR2-MATCHUP-TABLE.
002840     03  RR2-MATCHUP-ENTRY                   OCCURS 40 TIMES.
002850         05  RR2-M-TEAM            PIC X(4).
002860         05  RR2-M-OPPONENT        PIC X(4).
002870         05  FILLER                PIC X(4).
002880*
002890* THE WR WORKING TABLE - ONE ENTRY PER RECEIVER READ FROM
002900* WR-W-FILE.  BUILT IN RR2-060, RATED IN RR2-070, QUALIFIED
002910* AND RANKED IN RR2-080, PRINTED FROM AN INDEX ARRAY.
002920*
002930 01  RR2-WR-TABLE.
002940     03  RR2-WR-ENTRY                        OCCURS 500 TIMES.
002950         05  RR2-T-PLAYER          PIC X(30).
002960         05  RR2-T-TEAM            PIC X(4).
002970         05  RR2-T-OPPONENT        PIC X(4).
002980         05  RR2-T-BASE-YPRR       PIC S9(2)V9(4)  COMP-3.
002990         05  RR2-T-ROUTES-PLAYED   PIC 9(4)        COMP.
003000         05  RR2-T-ROUTE-SHARE     PIC S9(3)V9(2)  COMP-3.
003010         05  RR2-T-DEF-IDX         PIC 9(2)        COMP.
003020         05  RR2-T-V-GROUP.
003030             07  RR2-T-V-MAN         PIC S9(2)V9(4)  COMP-3.
003040             07  RR2-T-V-ZONE        PIC S9(2)V9(4)  COMP-3.
003050             07  RR2-T-V-1HIGH       PIC S9(2)V9(4)  COMP-3.
003060             07  RR2-T-V-2HIGH       PIC S9(2)V9(4)  COMP-3.
003070             07  RR2-T-V-0HIGH       PIC S9(2)V9(4)  COMP-3.
003080             07  RR2-T-V-BLITZ       PIC S9(2)V9(4)  COMP-3.
003090         05  RR2-T-V-TABLE  REDEFINES RR2-T-V-GROUP.
003100             07  RR2-T-V             PIC S9(2)V9(4)  COMP-3
003110                                      OCCURS 6 TIMES.
003120         05  RR2-T-RATIO-GROUP.
003130             07  RR2-T-RATIO-MAN     PIC S9V9(4)  COMP-3.
003140             07  RR2-T-RATIO-ZONE    PIC S9V9(4)  COMP-3.
003150             07  RR2-T-RATIO-1HIGH   PIC S9V9(4)  COMP-3.
003160             07  RR2-T-RATIO-2HIGH   PIC S9V9(4)  COMP-3.
003170             07  RR2-T-RATIO-0HIGH   PIC S9V9(4)  COMP-3.
003180             07  RR2-T-RATIO-BLITZ   PIC S9V9(4)  COMP-3.
003190         05  RR2-T-RATIO-TABLE  REDEFINES RR2-T-RATIO-GROUP.
003200             07  RR2-T-RATIO         PIC S9V9(4)  COMP-3
003210                                      OCCURS 6 TIMES.
003220         05  RR2-T-COV-COMP        PIC S9V9(4)     COMP-3.
003230         05  RR2-T-TOT-COV         PIC S9V9(4)     COMP-3.
003240         05  RR2-T-SAF-COMP        PIC S9V9(4)     COMP-3.
003250         05  RR2-T-TOT-SAF         PIC S9V9(4)     COMP-3.
003260         05  RR2-T-SYSA            PIC S9V9(4)     COMP-3.
003270         05  RR2-T-SYSB            PIC S9V9(4)     COMP-3.
003280         05  RR2-T-FINAL-RATIO     PIC S9V9(4)     COMP-3.
003290         05  RR2-T-BLITZ-RATIO     PIC S9V9(4)     COMP-3.
003300         05  RR2-T-ADJ-YPRR        PIC S9(2)V9(4)  COMP-3.
003310         05  RR2-T-RAW-EDGE        PIC S9V9(4)     COMP-3.
003320         05  RR2-T-EDGE-WORK       PIC S9(3)V9(4)  COMP-3.
003330*                                    FULL-PRECISION EDGE, CARRIED
003340*                                    THROUGH W7 AND THE W8 PENALTY
003350*                                    UNROUNDED - RR2-T-EDGE ITSELF
003360*                                    IS ROUNDED ONCE, AT W9.
003370         05  RR2-T-EDGE            PIC S9(3)V9     COMP-3.
003380         05  RR2-T-ABS-EDGE        PIC S9(3)V9     COMP-3.
003390         05  RR2-T-MATCHUP-PART    PIC S9(3)V9     COMP-3.
003400         05  RR2-T-DEVIATION-PART  PIC S9(3)V9     COMP-3.
003410         05  RR2-T-RANK            PIC 9(3)        COMP.
003420         05  RR2-T-SKIP            PIC X.
003430             88  RR2-SKIPPED           VALUE "Y".
003440*                                    Y = SKIPPED, RULE W2.
003450         05  RR2-T-QUALIFY         PIC X.
003460             88  RR2-QUALIFIED         VALUE "Y".
003470*                                    Y = SURVIVES THE W10 FILTER.
003480         05  FILLER                PIC X(6).
003490*
003500* INDEX ARRAY - SURVIVORS ONLY, BUILT AND SORTED IN RR2-080.
003510*
003520 01  RR2-INDEX-TABLE.
003530     03  RR2-INDEX                PIC 9(4)  COMP  OCCURS 500 TIMES.
003540*
003550 01  RR2-HEADING-1.
003560     03  FILLER                PIC X(1)   VALUE SPACE.
003570     03  FILLER                PIC X(40)  VALUE
003580         "RECEIVER MATCHUP RATING - WEEKLY MODEL".
003590     03  FILLER                PIC X(91).
003600*
003610 01  RR2-HEADING-2.
003620     03  FILLER                PIC X(1)   VALUE SPACE.
003630     03  FILLER                PIC X(3)   VALUE "RK".
003640     03  FILLER                PIC X(3)   VALUE SPACES.
003650     03  FILLER                PIC X(30)  VALUE "PLAYER".
003660     03  FILLER                PIC X(3)   VALUE "TM".
003670     03  FILLER                PIC X(2)   VALUE SPACES.
003680     03  FILLER                PIC X(3)   VALUE "VS".
003690     03  FILLER                PIC X(2)   VALUE SPACES.
003700     03  FILLER                PIC X(7)   VALUE "ROUTE%".
003710     03  FILLER                PIC X(2)   VALUE SPACES.
003720     03  FILLER                PIC X(9)   VALUE "BASE YPRR".
003730     03  FILLER                PIC X(2)   VALUE SPACES.
003740     03  FILLER                PIC X(8)   VALUE "ADJ YPRR".
003750     03  FILLER                PIC X(2)   VALUE SPACES.
003760     03  FILLER                PIC X(8)   VALUE "MATCHUP".
003770     03  FILLER                PIC X(2)   VALUE SPACES.
003780     03  FILLER                PIC X(9)   VALUE "DEVIATION".
003790     03  FILLER                PIC X(2)   VALUE SPACES.
003800     03  FILLER                PIC X(4)   VALUE "EDGE".
003810     03  FILLER                PIC X(30).
003820*
003830 01  RR2-DETAIL-LINE.
003840     03  FILLER                PIC X(1)   VALUE SPACE.
003850     03  PRT-RANK              PIC ZZ9.
003860     03  FILLER                PIC X(2)   VALUE SPACES.
003870     03  PRT-PLAYER            PIC X(30).
003880     03  FILLER                PIC X(1)   VALUE SPACE.
003890     03  PRT-TEAM              PIC X(4).
003900     03  FILLER                PIC X(2)   VALUE SPACES.
003910     03  PRT-OPPONENT          PIC X(4).
003920     03  FILLER                PIC X(2)   VALUE SPACES.
003930     03  PRT-ROUTE-SHARE       PIC ZZ9.9-.
003940     03  FILLER                PIC X(3)   VALUE SPACES.
003950     03  PRT-BASE-YPRR         PIC ZZ9.99-.
003960     03  FILLER                PIC X(3)   VALUE SPACES.
003970     03  PRT-ADJ-YPRR          PIC ZZ9.99-.
003980     03  FILLER                PIC X(3)   VALUE SPACES.
003990     03  PRT-MATCHUP-PART      PIC ZZZ9.9-.
004000     03  FILLER                PIC X(3)   VALUE SPACES.
004010     03  PRT-DEVIATION-PART    PIC ZZZ9.9-.
004020     03  FILLER                PIC X(3)   VALUE SPACES.
004030     03  PRT-EDGE              PIC ZZZ9.9-.
004040     03  FILLER                PIC X(19).
004050*
004060 01  RR2-TRAILER-LINE.
004070     03  FILLER                PIC X(1)   VALUE SPACE.
004080     03  FILLER                PIC X(25) VALUE "RECEIVERS RATED . . . . ".
004090     03  PRT-RATED-COUNT       PIC ZZZ9.
004100     03  FILLER                PIC X(4)   VALUE SPACES.
004110     03  FILLER                PIC X(25) VALUE "RECEIVERS SKIPPED . . . ".
004120     03  PRT-SKIPPED-COUNT     PIC ZZZ9.
004130     03  FILLER                PIC X(72).
004140*
004150 01  ERROR-MESSAGES.
004160     03  RR201                 PIC X(38)  VALUE
004170         "RR201 DEF-W-FILE WILL NOT OPEN, STAT=".
004180     03  RR202                 PIC X(38)  VALUE
004190         "RR202 BLITZ-FILE WILL NOT OPEN, STAT=".
004200     03  RR203                 PIC X(38)  VALUE
004210         "RR203 MATCHUP-FILE WILL NOT OPEN, STA".
004220     03  RR204                 PIC X(38)  VALUE
004230         "RR204 WR-W-FILE WILL NOT OPEN, STAT= ".
004240     03  RR205                 PIC X(38)  VALUE
004250         "RR205 PRINT-FILE WILL NOT OPEN, STAT=".
004260     03  FILLER                PIC X(8).
004270*
004280 PROCEDURE               DIVISION.
004290*===============================
004300*
004310 RR2-000-MAIN            SECTION.
004320*********************************
004330*
004340     PERFORM  RR2-010-LOAD-DEFENSE-TABLE  THRU RR2-010-EXIT.
004350     PERFORM  RR2-020-LEAGUE-AVERAGES     THRU RR2-020-EXIT.
004360     PERFORM  RR2-030-LOAD-BLITZ-TABLE    THRU RR2-030-EXIT.
004370     PERFORM  RR2-040-LOAD-MATCHUP-TABLE  THRU RR2-040-EXIT.
004380     PERFORM  RR2-050-LOAD-PARAMETERS     THRU RR2-050-EXIT.
004390     PERFORM  RR2-060-LOAD-RECEIVERS      THRU RR2-060-EXIT.
004400     PERFORM  RR2-070-RATE-RECEIVER       THRU RR2-070-EXIT
004410              VARYING WS-IDX FROM 1 BY 1
004420              UNTIL WS-IDX > WS-WR-COUNT.
004430     PERFORM  RR2-080-QUALIFY-AND-RANK    THRU RR2-080-EXIT.
004440*
004450     OPEN     OUTPUT PRINT-FILE.
004460     IF       NOT PRT-FILE-OK
004470              DISPLAY RR205 PRT-STATUS
004480              MOVE 16 TO RETURN-CODE
004490              STOP RUN
004500     END-IF.
004510*
004520     PERFORM  RR2-090-PRINT-REPORT        THRU RR2-090-EXIT.
004530     CLOSE    PRINT-FILE.
004540     STOP     RUN.
004550*
004560 RR2-000-EXIT.
004570     EXIT.
004580*
004590*-----------------------------------------------------------------
004600* BATCH FLOW STEP 1 - LOAD DEFENSE TENDENCIES, PCT / 100.
004610*-----------------------------------------------------------------
004620 RR2-010-LOAD-DEFENSE-TABLE.
004630     MOVE     ZERO TO WS-DEF-COUNT.
004640     OPEN     INPUT DEF-W-FILE.
004650     IF       NOT DFW-FILE-OK
004660              DISPLAY RR201 DFW-STATUS
004670              MOVE 16 TO RETURN-CODE
004680              GO TO RR2-010-ABORT
004690     END-IF.
004700*
004710 RR2-011-READ-DEF.
004720     READ     DEF-W-FILE
004730              AT END GO TO RR2-012-DEF-DONE
004740     END-READ.
004750     ADD      1 TO WS-DEF-COUNT.
004760     MOVE     DFW-TEAM TO RR2-D-TEAM (WS-DEF-COUNT).
004770     PERFORM  RR2-013-SCALE-PCT THRU RR2-013-EXIT
004780              VARYING WS-SPLIT-IDX FROM 1 BY 1
004790              UNTIL WS-SPLIT-IDX > 6.
004800     GO TO    RR2-011-READ-DEF.
004810*
004820 RR2-012-DEF-DONE.
004830     CLOSE    DEF-W-FILE.
004840     GO TO    RR2-010-EXIT.
004850*
004860 RR2-010-ABORT.
004870     STOP     RUN.
004880*
004890 RR2-010-EXIT.
004900     EXIT.
004910*
004920 RR2-013-SCALE-PCT.
004930     COMPUTE  RR2-D-PCT (WS-DEF-COUNT, WS-SPLIT-IDX) =
004940              DFW-PCT (WS-SPLIT-IDX) / 100.
004950 RR2-013-EXIT.
004960     EXIT.
004970*
004980*-----------------------------------------------------------------
004990* BATCH FLOW STEP 2 - LEAGUE AVERAGE TENDENCY, FIVE SLOTS.
005000*-----------------------------------------------------------------
005010 RR2-020-LEAGUE-AVERAGES.
005020     PERFORM  RR2-021-ZERO-SUM THRU RR2-021-EXIT
005030              VARYING WS-SPLIT-IDX FROM 1 BY 1
005040              UNTIL WS-SPLIT-IDX > 5.
005050     PERFORM  RR2-022-ACCUM-TEAM THRU RR2-022-EXIT
005060              VARYING WS-IDX FROM 1 BY 1
005070              UNTIL WS-IDX > WS-DEF-COUNT.
005080     PERFORM  RR2-024-AVERAGE THRU RR2-024-EXIT
005090              VARYING WS-SPLIT-IDX FROM 1 BY 1
005100              UNTIL WS-SPLIT-IDX > 5.
005110 RR2-020-EXIT.
005120     EXIT.
005130*
005140 RR2-021-ZERO-SUM.
005150     MOVE     ZERO TO WS-LA-SUM (WS-SPLIT-IDX).
005160 RR2-021-EXIT.
005170     EXIT.
005180*
005190 RR2-022-ACCUM-TEAM.
005200     PERFORM  RR2-023-ACCUM-SPLIT THRU RR2-023-EXIT
005210              VARYING WS-SPLIT-IDX FROM 1 BY 1
005220              UNTIL WS-SPLIT-IDX > 5.
005230 RR2-022-EXIT.
005240     EXIT.
005250*
005260 RR2-023-ACCUM-SPLIT.
005270     ADD      RR2-D-PCT (WS-IDX, WS-SPLIT-IDX)
005280              TO WS-LA-SUM (WS-SPLIT-IDX).
005290 RR2-023-EXIT.
005300     EXIT.
005310*
005320 RR2-024-AVERAGE.
005330     IF       WS-DEF-COUNT > ZERO
005340              COMPUTE WS-LA (WS-SPLIT-IDX) ROUNDED =
005350                      WS-LA-SUM (WS-SPLIT-IDX) / WS-DEF-COUNT
005360     ELSE
005370              MOVE ZERO TO WS-LA (WS-SPLIT-IDX)
005380     END-IF.
005390 RR2-024-EXIT.
005400     EXIT.
005410*
005420*-----------------------------------------------------------------
005430* BATCH FLOW STEP 3 - BLITZ SUPPLEMENT, KEYED BY NORMALIZED NAME.
005440*-----------------------------------------------------------------
005450 RR2-030-LOAD-BLITZ-TABLE.
005460     MOVE     ZERO TO WS-BLITZ-COUNT.
005470     OPEN     INPUT BLITZ-FILE.
005480     IF       NOT BLZ-FILE-OK
005490              DISPLAY RR202 BLZ-STATUS
005500              MOVE 16 TO RETURN-CODE
005510              GO TO RR2-030-ABORT
005520     END-IF.
005530*
005540 RR2-031-READ-BLITZ.
005550     READ     BLITZ-FILE
005560              AT END GO TO RR2-032-BLITZ-DONE
005570     END-READ.
005580     ADD      1 TO WS-BLITZ-COUNT.
005590     MOVE     BLZ-PLAYER TO WS-RAW-NAME.
005600     PERFORM  RR2-035-NORMALIZE-NAME THRU RR2-035-EXIT.
005610     MOVE     WS-NORM-NAME TO RR2-B-NORM-NAME (WS-BLITZ-COUNT).
005620     MOVE     BLZ-YPRR-BLITZ TO RR2-B-YPRR-BLITZ (WS-BLITZ-COUNT).
005630     GO TO    RR2-031-READ-BLITZ.
005640*
005650 RR2-032-BLITZ-DONE.
005660     CLOSE    BLITZ-FILE.
005670     GO TO    RR2-030-EXIT.
005680*
005690 RR2-030-ABORT.
005700     STOP     RUN.
005710*
005720 RR2-030-EXIT.
005730     EXIT.
005740*
005750*-----------------------------------------------------------------
005760* RULE W1 - NAME NORMALIZATION.  LOWERCASE, DROP "." CHARACTERS,
005770* DROP THE SUBSTRINGS " JR" AND " III", TRIM.  INPUT IN
005780* WS-RAW-NAME, RESULT LEFT IN WS-NORM-NAME.
005790*-----------------------------------------------------------------
005800 RR2-035-NORMALIZE-NAME.
005810     MOVE     WS-RAW-NAME TO WS-NORM-TEMP.
005820     INSPECT  WS-NORM-TEMP CONVERTING
005830              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
005840              "abcdefghijklmnopqrstuvwxyz".
005850     MOVE     SPACES TO WS-NORM-NAME.
005860     MOVE     ZERO   TO WS-O-IDX.
005870     PERFORM  RR2-036-COPY-CHAR THRU RR2-036-EXIT
005880              VARYING WS-C-IDX FROM 1 BY 1 UNTIL WS-C-IDX > 30.
005890     MOVE     SPACES TO WS-STR-A WS-STR-B.
005900     UNSTRING WS-NORM-NAME DELIMITED BY " jr" INTO WS-STR-A WS-STR-B.
005910     PERFORM  RR2-037-JOIN-TRIMMED THRU RR2-037-EXIT.
005920     MOVE     WS-NORM-TEMP TO WS-NORM-NAME.
005930     MOVE     SPACES TO WS-STR-A WS-STR-B.
005940     UNSTRING WS-NORM-NAME DELIMITED BY " iii" INTO WS-STR-A WS-STR-B.
005950     PERFORM  RR2-037-JOIN-TRIMMED THRU RR2-037-EXIT.
005960     MOVE     WS-NORM-TEMP TO WS-NORM-NAME.
005970 RR2-035-EXIT.
005980     EXIT.
005990*
006000 RR2-036-COPY-CHAR.
006010     IF       WS-NORM-TEMP (WS-C-IDX:1) NOT = "."
006020              ADD 1 TO WS-O-IDX
006030              MOVE WS-NORM-TEMP (WS-C-IDX:1) TO WS-NORM-NAME (WS-O-IDX:1)
006040     END-IF.
006050 RR2-036-EXIT.
006060     EXIT.
006070*
006080* JOINS THE TRIMMED WS-STR-A/WS-STR-B PAIR LEFT BY THE UNSTRING
006090* ABOVE BACK INTO WS-NORM-TEMP.  A PLAIN STRING DELIMITED BY
006100* SPACE WAS TRIED HERE ONCE AND STOPPED AT THE FIRST EMBEDDED
006110* SPACE IN THE NAME ITSELF (E.G. "BOB JONES" BECAME "BOB") - SEE
006120* THE CHANGE LOG.  THE TRUE UNPADDED LENGTH OF EACH HALF IS NOW
006130* FOUND BY SCANNING BACK FROM POSITION 30 FOR THE LAST NON-BLANK.
006140*
006150 RR2-037-JOIN-TRIMMED.
006160     MOVE     SPACES TO WS-NORM-TEMP.
006170     MOVE     30     TO WS-LEN-A.
006180     PERFORM  RR2-0371-BACK-SCAN-A THRU RR2-0371-EXIT
006190              VARYING WS-LEN-A FROM 30 BY -1
006200              UNTIL WS-LEN-A = ZERO
006210              OR WS-STR-A (WS-LEN-A:1) NOT = SPACE.
006220     MOVE     30     TO WS-LEN-B.
006230     PERFORM  RR2-0372-BACK-SCAN-B THRU RR2-0372-EXIT
006240              VARYING WS-LEN-B FROM 30 BY -1
006250              UNTIL WS-LEN-B = ZERO
006260              OR WS-STR-B (WS-LEN-B:1) NOT = SPACE.
006270     IF       WS-LEN-A > ZERO
006280              MOVE WS-STR-A (1:WS-LEN-A) TO WS-NORM-TEMP (1:WS-LEN-A)
006290     END-IF.
006300     IF       WS-LEN-B > ZERO
006310              MOVE WS-STR-B (1:WS-LEN-B)
006320                      TO WS-NORM-TEMP (WS-LEN-A + 1:WS-LEN-B)
006330     END-IF.
006340 RR2-037-EXIT.
006350     EXIT.
006360*
006370 RR2-0371-BACK-SCAN-A.
006380     CONTINUE.
006390 RR2-0371-EXIT.
006400     EXIT.
006410*
006420 RR2-0372-BACK-SCAN-B.
006430     CONTINUE.
006440 RR2-0372-EXIT.
006450     EXIT.
006460*
006470*-----------------------------------------------------------------
006480* BATCH FLOW STEP 4 - WEEKLY MATCHUPS, TEAM TO OPPONENT.
006490*-----------------------------------------------------------------
006500 RR2-040-LOAD-MATCHUP-TABLE.
006510     MOVE     ZERO TO WS-MATCHUP-COUNT.
006520     OPEN     INPUT MATCHUP-FILE.
006530     IF       NOT MCH-FILE-OK
006540              DISPLAY RR203 MCH-STATUS
006550              MOVE 16 TO RETURN-CODE
006560              GO TO RR2-040-ABORT
006570     END-IF.
006580*
006590 RR2-041-READ-MATCHUP.
006600     READ     MATCHUP-FILE
006610              AT END GO TO RR2-042-MATCHUP-DONE
006620     END-READ.
006630     ADD      1 TO WS-MATCHUP-COUNT.
006640     MOVE     MCH-TEAM     TO RR2-M-TEAM (WS-MATCHUP-COUNT).
006650     MOVE     MCH-OPPONENT TO RR2-M-OPPONENT (WS-MATCHUP-COUNT).
006660     GO TO    RR2-041-READ-MATCHUP.
006670*
006680 RR2-042-MATCHUP-DONE.
006690     CLOSE    MATCHUP-FILE.
006700     GO TO    RR2-040-EXIT.
006710*
006720 RR2-040-ABORT.
006730     STOP     RUN.
006740*
006750 RR2-040-EXIT.
006760     EXIT.
006770*
006780*-----------------------------------------------------------------
006790* PARAMETERS (OPERATOR INPUTS OR DEFAULTS).
006800*-----------------------------------------------------------------
006810 RR2-050-LOAD-PARAMETERS.
006820     OPEN     INPUT RRW-PARM-FILE.
006830     IF       NOT RRW-FILE-OK
006840              GO TO RR2-050-EXIT
006850     END-IF.
006860     READ     RRW-PARM-FILE
006870              AT END GO TO RR2-051-NO-PARM-REC
006880     END-READ.
006890     IF       RRW-35-PCT-TOGGLE-ON
006900              SET  WS-35-PCT-TOGGLE-ON TO TRUE
006910     END-IF.
006920     IF       RRW-20-PCT-TOGGLE-ON
006930              SET  WS-20-PCT-TOGGLE-ON TO TRUE
006940     END-IF.
006950     IF       RRW-REG-K > ZERO
006960              MOVE RRW-REG-K TO WS-REG-K
006970     END-IF.
006980     IF       RRW-MIN-RATIO > ZERO
006990              MOVE RRW-MIN-RATIO TO WS-MIN-RATIO
007000     END-IF.
007010     IF       RRW-MAX-RATIO > ZERO
007020              MOVE RRW-MAX-RATIO TO WS-MAX-RATIO
007030     END-IF.
007040     IF       RRW-DEVIATION-BOOST > ZERO
007050              MOVE RRW-DEVIATION-BOOST TO WS-DEVIATION-BOOST
007060     END-IF.
007070     IF       RRW-MAX-PENALTY > ZERO
007080              MOVE RRW-MAX-PENALTY TO WS-MAX-PENALTY
007090     END-IF.
007100     IF       RRW-EXPONENT > ZERO
007110              MOVE RRW-EXPONENT TO WS-EXPONENT
007120     END-IF.
007130     IF       RRW-START-PENALTY > ZERO
007140              MOVE RRW-START-PENALTY TO WS-START-PENALTY
007150     END-IF.
007160     IF       RRW-END-PENALTY > ZERO
007170              MOVE RRW-END-PENALTY TO WS-END-PENALTY
007180     END-IF.
007190 RR2-051-NO-PARM-REC.
007200     CLOSE    RRW-PARM-FILE.
007210 RR2-050-EXIT.
007220     EXIT.
007230*
007240*-----------------------------------------------------------------
007250* BATCH FLOW STEP 5A - LOAD WR-W-FILE, ATTACH BLITZ AND OPPONENT,
007260* APPLY SKIP RULE W2.
007270*-----------------------------------------------------------------
007280 RR2-060-LOAD-RECEIVERS.
007290     MOVE     ZERO TO WS-WR-COUNT.
007300     OPEN     INPUT WR-W-FILE.
007310     IF       NOT WRW-FILE-OK
007320              DISPLAY RR204 WRW-STATUS
007330              MOVE 16 TO RETURN-CODE
007340              GO TO RR2-060-ABORT
007350     END-IF.
007360*
007370 RR2-061-READ-WR.
007380     READ     WR-W-FILE
007390              AT END GO TO RR2-062-WR-DONE
007400     END-READ.
007410     ADD      1 TO WS-WR-COUNT.
007420     PERFORM  RR2-063-BUILD-ENTRY THRU RR2-063-EXIT.
007430     GO TO    RR2-061-READ-WR.
007440*
007450 RR2-062-WR-DONE.
007460     CLOSE    WR-W-FILE.
007470     GO TO    RR2-060-EXIT.
007480*
007490 RR2-060-ABORT.
007500     STOP     RUN.
007510*
007520 RR2-060-EXIT.
007530     EXIT.
007540*
007550 RR2-063-BUILD-ENTRY.
007560     MOVE     WRW-PLAYER        TO RR2-T-PLAYER      (WS-WR-COUNT).
007570     MOVE     WRW-TEAM          TO RR2-T-TEAM        (WS-WR-COUNT).
007580     MOVE     WRW-BASE-YPRR     TO RR2-T-BASE-YPRR   (WS-WR-COUNT).
007590     MOVE     WRW-ROUTES-PLAYED TO RR2-T-ROUTES-PLAYED (WS-WR-COUNT).
007600     MOVE     WRW-ROUTE-SHARE   TO RR2-T-ROUTE-SHARE (WS-WR-COUNT).
007610     MOVE     "N"               TO RR2-T-SKIP        (WS-WR-COUNT).
007620     SET      RR2-QUALIFIED (WS-WR-COUNT)  TO TRUE.
007630     PERFORM  RR2-064-COPY-SPLIT THRU RR2-064-EXIT
007640              VARYING WS-SPLIT-IDX FROM 1 BY 1
007650              UNTIL WS-SPLIT-IDX > 5.
007660     MOVE     WRW-PLAYER TO WS-RAW-NAME.
007670     PERFORM  RR2-035-NORMALIZE-NAME THRU RR2-035-EXIT.
007680     PERFORM  RR2-065-FIND-BLITZ THRU RR2-065-EXIT.
007690     PERFORM  RR2-066-FIND-OPPONENT THRU RR2-066-EXIT.
007700     PERFORM  RR2-067-CHECK-SKIP THRU RR2-067-EXIT.
007710 RR2-063-EXIT.
007720     EXIT.
007730*
007740 RR2-064-COPY-SPLIT.
007750*                        MISSING SPLIT (FLAG NOT "Y") IS FILLED
007760*                        WITH BASE YPRR - THE WR-W-REC LAYOUT
007770*                        NOTE, CARRIED FORWARD FROM WSRRWWR.
007780     IF       WRW-SPLIT-PRESENT (WS-SPLIT-IDX)
007790              MOVE WRW-YPRR-SPLIT (WS-SPLIT-IDX)
007800                      TO RR2-T-V (WS-WR-COUNT, WS-SPLIT-IDX)
007810     ELSE
007820              MOVE WRW-BASE-YPRR
007830                      TO RR2-T-V (WS-WR-COUNT, WS-SPLIT-IDX)
007840     END-IF.
007850 RR2-064-EXIT.
007860     EXIT.
007870*
007880 RR2-065-FIND-BLITZ.
007890     PERFORM  RR2-0651-SCAN-BLITZ THRU RR2-0651-EXIT
007900              VARYING WS-IDX2 FROM 1 BY 1
007910              UNTIL WS-IDX2 > WS-BLITZ-COUNT
007920              OR RR2-B-NORM-NAME (WS-IDX2) = WS-NORM-NAME.
007930     IF       WS-BLITZ-COUNT > ZERO AND WS-IDX2 <= WS-BLITZ-COUNT
007940              MOVE RR2-B-YPRR-BLITZ (WS-IDX2)
007950                      TO RR2-T-V (WS-WR-COUNT, 6)
007960     ELSE
007970              MOVE RR2-T-BASE-YPRR (WS-WR-COUNT)
007980                      TO RR2-T-V (WS-WR-COUNT, 6)
007990     END-IF.
008000 RR2-065-EXIT.
008010     EXIT.
008020*
008030 RR2-0651-SCAN-BLITZ.
008040     CONTINUE.
008050 RR2-0651-EXIT.
008060     EXIT.
008070*
008080 RR2-066-FIND-OPPONENT.
008090     MOVE     SPACES TO RR2-T-OPPONENT (WS-WR-COUNT).
008100     PERFORM  RR2-0661-SCAN-MATCHUP THRU RR2-0661-EXIT
008110              VARYING WS-IDX2 FROM 1 BY 1
008120              UNTIL WS-IDX2 > WS-MATCHUP-COUNT
008130              OR RR2-M-TEAM (WS-IDX2) = WRW-TEAM.
008140     IF       WS-MATCHUP-COUNT > ZERO AND WS-IDX2 <= WS-MATCHUP-COUNT
008150              MOVE RR2-M-OPPONENT (WS-IDX2)
008160                      TO RR2-T-OPPONENT (WS-WR-COUNT)
008170     END-IF.
008180 RR2-066-EXIT.
008190     EXIT.
008200*
008210 RR2-0661-SCAN-MATCHUP.
008220     CONTINUE.
008230 RR2-0661-EXIT.
008240     EXIT.
008250*
008260*-----------------------------------------------------------------
008270* RULE W2 - SKIP CONDITIONS.
008280*-----------------------------------------------------------------
008290 RR2-067-CHECK-SKIP.
008300     IF       RR2-T-BASE-YPRR (WS-WR-COUNT) < 0.4
008310              SET  RR2-SKIPPED (WS-WR-COUNT) TO TRUE
008320     END-IF.
008330     IF       RR2-T-ROUTES-PLAYED (WS-WR-COUNT) <= ZERO
008340              SET  RR2-SKIPPED (WS-WR-COUNT) TO TRUE
008350     END-IF.
008360     IF       RR2-T-OPPONENT (WS-WR-COUNT) = SPACES
008370              SET  RR2-SKIPPED (WS-WR-COUNT) TO TRUE
008380     END-IF.
008390     IF       NOT RR2-SKIPPED (WS-WR-COUNT)
008400              PERFORM RR2-068-FIND-DEFENSE THRU RR2-068-EXIT
008410     END-IF.
008420 RR2-067-EXIT.
008430     EXIT.
008440*
008450 RR2-068-FIND-DEFENSE.
008460     PERFORM  RR2-0681-SCAN-DEFENSE THRU RR2-0681-EXIT
008470              VARYING WS-IDX2 FROM 1 BY 1
008480              UNTIL WS-IDX2 > WS-DEF-COUNT
008490              OR RR2-D-TEAM (WS-IDX2) = RR2-T-OPPONENT (WS-WR-COUNT).
008500     IF       WS-DEF-COUNT > ZERO AND WS-IDX2 <= WS-DEF-COUNT
008510              MOVE WS-IDX2 TO RR2-T-DEF-IDX (WS-WR-COUNT)
008520     ELSE
008530              SET  RR2-SKIPPED (WS-WR-COUNT) TO TRUE
008540     END-IF.
008550 RR2-068-EXIT.
008560     EXIT.
008570*
008580 RR2-0681-SCAN-DEFENSE.
008590     CONTINUE.
008600 RR2-0681-EXIT.
008610     EXIT.
008620*
008630*-----------------------------------------------------------------
008640* BATCH FLOW STEP 5B - RATE ONE RECEIVER, RULES W3-W9.  PERFORMED
008650* ONCE PER TABLE ENTRY, VARYING WS-IDX, FROM RR2-000-MAIN.
008660* SKIPPED ENTRIES (RULE W2) FALL THROUGH UNRATED.
008670*-----------------------------------------------------------------
008680 RR2-070-RATE-RECEIVER.
008690     IF       RR2-SKIPPED (WS-IDX)
008700              GO TO RR2-070-EXIT
008710     END-IF.
008720*
008730*    RULE W3 - REGRESSED, CLAMPED RATIO FOR EACH OF SIX SPLITS.
008740*
008750     PERFORM  RR2-071-REGRESS-SPLIT THRU RR2-071-EXIT
008760              VARYING WS-SPLIT-IDX FROM 1 BY 1
008770              UNTIL WS-SPLIT-IDX > 6.
008780*
008790*    RULE W4 - SYSTEM A (COVERAGE / SAFETY COMPOSITE).
008800*
008810     PERFORM  RR2-072-SYSTEM-A THRU RR2-072-EXIT.
008820*
008830*    RULE W5 - SYSTEM B (DEVIATION WEIGHTING).
008840*
008850     PERFORM  RR2-073-SYSTEM-B THRU RR2-073-EXIT.
008860*
008870*    RULE W6 - HYBRID FINAL RATIO, ADJUSTED YPRR.
008880*
008890     COMPUTE  RR2-T-FINAL-RATIO (WS-IDX) =
008900              (RR2-T-SYSA (WS-IDX) * (1 - WS-DEVIATION-BOOST))
008910            + (RR2-T-SYSB (WS-IDX) * WS-DEVIATION-BOOST).
008920     MOVE     RR2-T-RATIO (WS-IDX, 6) TO RR2-T-BLITZ-RATIO (WS-IDX).
008930     COMPUTE  RR2-T-ADJ-YPRR (WS-IDX) =
008940              RR2-T-BASE-YPRR (WS-IDX)
008950            * ((RR2-T-FINAL-RATIO (WS-IDX)
008960                 + RR2-T-BLITZ-RATIO (WS-IDX)) / 2).
008970*
008980*    RULE W7 - EDGE SCORE, NO CAP.  KEPT AT FULL PRECISION IN
008990*    RR2-T-EDGE-WORK - NOT ROUNDED INTO RR2-T-EDGE UNTIL W9, SO
009000*    THE W8 PENALTY BELOW MULTIPLIES THE UNROUNDED VALUE.  SEE
009010*    THE CHANGE LOG.
009020*
009030     COMPUTE  RR2-T-RAW-EDGE (WS-IDX) =
009040              (RR2-T-ADJ-YPRR (WS-IDX) - RR2-T-BASE-YPRR (WS-IDX))
009050                     / RR2-T-BASE-YPRR (WS-IDX).
009060     COMPUTE  RR2-T-EDGE-WORK (WS-IDX) =
009070              RR2-T-RAW-EDGE (WS-IDX) * 100.
009080*
009090*    RULE W8 - ROUTE-SHARE PENALTY, APPLIED TO THE UNROUNDED EDGE.
009100*
009110     PERFORM  RR2-074-ROUTE-SHARE-PENALTY THRU RR2-074-EXIT.
009120*
009130*    RULE W9 - EDGE DECOMPOSITION FOR THE REPORT.  RR2-T-EDGE IS
009140*    ROUNDED HERE - ITS ONE AND ONLY ROUNDING POINT - BEFORE THE
009150*    TWO PARTS ARE TAKEN SO THEY SUM TO IT.
009160*
009170     COMPUTE  RR2-T-EDGE (WS-IDX) ROUNDED =
009180              RR2-T-EDGE-WORK (WS-IDX).
009190     COMPUTE  RR2-T-MATCHUP-PART (WS-IDX) ROUNDED =
009200              RR2-T-EDGE (WS-IDX) * (1 - WS-DEVIATION-BOOST).
009210     COMPUTE  RR2-T-DEVIATION-PART (WS-IDX) ROUNDED =
009220              RR2-T-EDGE (WS-IDX) * WS-DEVIATION-BOOST.
009230     IF       RR2-T-EDGE (WS-IDX) < ZERO
009240              COMPUTE RR2-T-ABS-EDGE (WS-IDX) = RR2-T-EDGE (WS-IDX) * -1
009250     ELSE
009260              MOVE RR2-T-EDGE (WS-IDX) TO RR2-T-ABS-EDGE (WS-IDX)
009270     END-IF.
009280 RR2-070-EXIT.
009290     EXIT.
009300*
009310 RR2-071-REGRESS-SPLIT.
009320     COMPUTE  WS-EFFECTIVE =
009330              ((RR2-T-V (WS-IDX, WS-SPLIT-IDX)
009340                    * RR2-T-ROUTES-PLAYED (WS-IDX))
009350             + (RR2-T-BASE-YPRR (WS-IDX) * WS-REG-K))
009360             / (RR2-T-ROUTES-PLAYED (WS-IDX) + WS-REG-K).
009370     COMPUTE  RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX) =
009380              WS-EFFECTIVE / RR2-T-BASE-YPRR (WS-IDX).
009390     IF       RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX) < WS-MIN-RATIO
009400              MOVE WS-MIN-RATIO TO RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX)
009410     END-IF.
009420     IF       RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX) > WS-MAX-RATIO
009430              MOVE WS-MAX-RATIO TO RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX)
009440     END-IF.
009450 RR2-071-EXIT.
009460     EXIT.
009470*
009480 RR2-072-SYSTEM-A.
009490     COMPUTE  RR2-T-COV-COMP (WS-IDX) =
009500              (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 1)
009510                    * RR2-T-RATIO (WS-IDX, 1))
009520            + (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 2)
009530                    * RR2-T-RATIO (WS-IDX, 2)).
009540     COMPUTE  RR2-T-TOT-COV (WS-IDX) =
009550              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 1)
009560            + RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 2).
009570     COMPUTE  RR2-T-SAF-COMP (WS-IDX) =
009580              (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 3)
009590                    * RR2-T-RATIO (WS-IDX, 3))
009600            + (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 4)
009610                    * RR2-T-RATIO (WS-IDX, 4))
009620            + (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 5)
009630                    * RR2-T-RATIO (WS-IDX, 5)).
009640     COMPUTE  RR2-T-TOT-SAF (WS-IDX) =
009650              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 3)
009660            + RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 4)
009670            + RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 5).
009680     IF       RR2-T-TOT-SAF (WS-IDX) > ZERO
009690              COMPUTE RR2-T-SAF-COMP (WS-IDX) =
009700                      RR2-T-SAF-COMP (WS-IDX) / RR2-T-TOT-SAF (WS-IDX)
009710     END-IF.
009720     IF       (RR2-T-TOT-COV (WS-IDX) + RR2-T-TOT-SAF (WS-IDX)) > ZERO
009730              COMPUTE RR2-T-SYSA (WS-IDX) =
009740                      ((RR2-T-COV-COMP (WS-IDX) * RR2-T-TOT-COV (WS-IDX))
009750                     + (RR2-T-SAF-COMP (WS-IDX) * RR2-T-TOT-SAF (WS-IDX)))
009760                     / (RR2-T-TOT-COV (WS-IDX) + RR2-T-TOT-SAF (WS-IDX))
009770     ELSE
009780              COMPUTE RR2-T-SYSA (WS-IDX) =
009790                      (RR2-T-COV-COMP (WS-IDX)
009800                        + RR2-T-SAF-COMP (WS-IDX)) / 2
009810     END-IF.
009820 RR2-072-EXIT.
009830     EXIT.
009840*
009850 RR2-073-SYSTEM-B.
009860     COMPUTE  WS-ABS-WORK =
009870              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 1) - WS-LA (1).
009880     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
009890     MOVE     WS-ABS-WORK TO WS-COV-DEV.
009900     COMPUTE  WS-ABS-WORK =
009910              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 2) - WS-LA (2).
009920     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
009930     ADD      WS-ABS-WORK TO WS-COV-DEV.
009940*
009950     COMPUTE  WS-ABS-WORK =
009960              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 3) - WS-LA (3).
009970     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
009980     MOVE     WS-ABS-WORK TO WS-SAF-DEV.
009990     COMPUTE  WS-ABS-WORK =
010000              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 4) - WS-LA (4).
010010     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
010020     ADD      WS-ABS-WORK TO WS-SAF-DEV.
010030     COMPUTE  WS-ABS-WORK =
010040              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 5) - WS-LA (5).
010050     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
010060     ADD      WS-ABS-WORK TO WS-SAF-DEV.
010070*
010080     IF       (WS-COV-DEV + WS-SAF-DEV) > ZERO
010090              COMPUTE WS-WC =
010100                      WS-COV-DEV / (WS-COV-DEV + WS-SAF-DEV)
010110              COMPUTE WS-WS-WEIGHT =
010120                      WS-SAF-DEV / (WS-COV-DEV + WS-SAF-DEV)
010130     ELSE
010140              MOVE 0.5 TO WS-WC
010150              MOVE 0.5 TO WS-WS-WEIGHT
010160     END-IF.
010170     COMPUTE  RR2-T-SYSB (WS-IDX) =
010180              (RR2-T-COV-COMP (WS-IDX) * WS-WC)
010190            + (RR2-T-SAF-COMP (WS-IDX) * WS-WS-WEIGHT).
010200 RR2-073-EXIT.
010210     EXIT.
010220*
010230 RR2-074-ROUTE-SHARE-PENALTY.
010240     IF       RR2-T-ROUTE-SHARE (WS-IDX) >= WS-START-PENALTY
010250              MOVE ZERO TO WS-PEN
010260     ELSE
010270              IF RR2-T-ROUTE-SHARE (WS-IDX) <= WS-END-PENALTY
010280                      MOVE WS-MAX-PENALTY TO WS-PEN
010290              ELSE
010300                      COMPUTE WS-PEN =
010310                              WS-MAX-PENALTY *
010320                              (((WS-START-PENALTY
010330                                    - RR2-T-ROUTE-SHARE (WS-IDX))
010340                                 / (WS-START-PENALTY - WS-END-PENALTY))
010350                                    ** WS-EXPONENT)
010360              END-IF
010370     END-IF.
010380     COMPUTE  RR2-T-EDGE-WORK (WS-IDX) =
010390              RR2-T-EDGE-WORK (WS-IDX) * (1 - WS-PEN).
010400 RR2-074-EXIT.
010410     EXIT.
010420*
010430 RR2-076-ABS-VALUE.
010440     IF       WS-ABS-WORK < ZERO
010450              COMPUTE WS-ABS-WORK = WS-ABS-WORK * -1
010460     END-IF.
010470 RR2-076-EXIT.
010480     EXIT.
010490*
010500*-----------------------------------------------------------------
010510* BATCH FLOW STEP 6/7 - RULE W10, QUALIFICATION FILTER AND RANK.
010520*-----------------------------------------------------------------
010530 RR2-080-QUALIFY-AND-RANK.
010540     PERFORM  RR2-081-APPLY-FILTER THRU RR2-081-EXIT
010550              VARYING WS-IDX FROM 1 BY 1
010560              UNTIL WS-IDX > WS-WR-COUNT.
010570     PERFORM  RR2-082-BUILD-INDEX THRU RR2-082-EXIT.
010580     PERFORM  RR2-084-SORT-BY-ABS-EDGE THRU RR2-084-EXIT.
010590     PERFORM  RR2-087-ASSIGN-SEQ-RANK THRU RR2-087-EXIT
010600              VARYING WS-IDX FROM 1 BY 1
010610              UNTIL WS-IDX > WS-SURVIVE-COUNT.
010620 RR2-080-EXIT.
010630     EXIT.
010640*
010650 RR2-081-APPLY-FILTER.
010660     IF       NOT RR2-SKIPPED (WS-IDX)
010670              IF WS-35-PCT-TOGGLE-ON
010680                      IF RR2-T-ROUTE-SHARE (WS-IDX) < 35
010690                              MOVE "N" TO RR2-T-QUALIFY (WS-IDX)
010700                      END-IF
010710              ELSE
010720                      IF WS-20-PCT-TOGGLE-ON
010730                              IF RR2-T-ROUTE-SHARE (WS-IDX) < 20
010740                                      MOVE "N" TO RR2-T-QUALIFY (WS-IDX)
010750                              END-IF
010760                      END-IF
010770              END-IF
010780     END-IF.
010790 RR2-081-EXIT.
010800     EXIT.
010810*
010820 RR2-082-BUILD-INDEX.
010830     MOVE     ZERO TO WS-SURVIVE-COUNT.
010840     PERFORM  RR2-083-ADD-INDEX THRU RR2-083-EXIT
010850              VARYING WS-IDX FROM 1 BY 1
010860              UNTIL WS-IDX > WS-WR-COUNT.
010870 RR2-082-EXIT.
010880     EXIT.
010890*
010900 RR2-083-ADD-INDEX.
010910     IF       NOT RR2-SKIPPED (WS-IDX) AND RR2-QUALIFIED (WS-IDX)
010920              ADD 1 TO WS-SURVIVE-COUNT
010930              MOVE WS-IDX TO RR2-INDEX (WS-SURVIVE-COUNT)
010940     END-IF.
010950 RR2-083-EXIT.
010960     EXIT.
010970*
010980 RR2-084-SORT-BY-ABS-EDGE.
010990     PERFORM  RR2-085-SORT-PASS THRU RR2-085-EXIT
011000              VARYING WS-IDX FROM 1 BY 1
011010              UNTIL WS-IDX > WS-SURVIVE-COUNT.
011020 RR2-084-EXIT.
011030     EXIT.
011040*
011050 RR2-085-SORT-PASS.
011060     PERFORM  RR2-086-SORT-COMPARE THRU RR2-086-EXIT
011070              VARYING WS-IDX2 FROM 1 BY 1
011080              UNTIL WS-IDX2 > (WS-SURVIVE-COUNT - WS-IDX).
011090 RR2-085-EXIT.
011100     EXIT.
011110*
011120 RR2-086-SORT-COMPARE.
011130     IF       RR2-T-ABS-EDGE (RR2-INDEX (WS-IDX2)) <
011140              RR2-T-ABS-EDGE (RR2-INDEX (WS-IDX2 + 1))
011150              MOVE RR2-INDEX (WS-IDX2)     TO WS-SWAP
011160              MOVE RR2-INDEX (WS-IDX2 + 1) TO RR2-INDEX (WS-IDX2)
011170              MOVE WS-SWAP                 TO RR2-INDEX (WS-IDX2 + 1)
011180     END-IF.
011190 RR2-086-EXIT.
011200     EXIT.
011210*
011220 RR2-087-ASSIGN-SEQ-RANK.
011230     MOVE     WS-IDX TO RR2-T-RANK (RR2-INDEX (WS-IDX)).
011240 RR2-087-EXIT.
011250     EXIT.
011260*
011270*-----------------------------------------------------------------
011280* REPORT - TITLE, HEADERS, ONE LINE PER SURVIVOR IN RANK ORDER,
011290* TRAILER SHOWING RECEIVERS RATED AND SKIPPED.
011300*-----------------------------------------------------------------
011310 RR2-090-PRINT-REPORT.
011320     WRITE    RR2-PRINT-REC FROM RR2-HEADING-1 AFTER ADVANCING PAGE.
011330     WRITE    RR2-PRINT-REC FROM RR2-HEADING-2 AFTER ADVANCING 2.
011340     PERFORM  RR2-091-PRINT-DETAIL THRU RR2-091-EXIT
011350              VARYING WS-IDX FROM 1 BY 1
011360              UNTIL WS-IDX > WS-SURVIVE-COUNT.
011370     COMPUTE  WS-SKIPPED-COUNT = WS-WR-COUNT - WS-SURVIVE-COUNT.
011380     MOVE     WS-SURVIVE-COUNT TO PRT-RATED-COUNT.
011390     MOVE     WS-SKIPPED-COUNT TO PRT-SKIPPED-COUNT.
011400     WRITE    RR2-PRINT-REC FROM RR2-TRAILER-LINE AFTER ADVANCING 2.
011410 RR2-090-EXIT.
011420     EXIT.
011430*
011440 RR2-091-PRINT-DETAIL.
011450     MOVE     RR2-T-RANK        (RR2-INDEX (WS-IDX)) TO PRT-RANK.
011460     MOVE     RR2-T-PLAYER      (RR2-INDEX (WS-IDX)) TO PRT-PLAYER.
011470     MOVE     RR2-T-TEAM        (RR2-INDEX (WS-IDX)) TO PRT-TEAM.
011480     MOVE     RR2-T-OPPONENT    (RR2-INDEX (WS-IDX)) TO PRT-OPPONENT.
011490     MOVE     RR2-T-ROUTE-SHARE (RR2-INDEX (WS-IDX)) TO PRT-ROUTE-SHARE.
011500     COMPUTE  WS-PRT-BASE-YPRR ROUNDED =
011510                      RR2-T-BASE-YPRR (RR2-INDEX (WS-IDX)).
011520     MOVE     WS-PRT-BASE-YPRR TO PRT-BASE-YPRR.
011530     COMPUTE  WS-PRT-ADJ-YPRR ROUNDED =
011540                      RR2-T-ADJ-YPRR (RR2-INDEX (WS-IDX)).
011550     MOVE     WS-PRT-ADJ-YPRR  TO PRT-ADJ-YPRR.
011560     MOVE     RR2-T-MATCHUP-PART (RR2-INDEX (WS-IDX))
011570                      TO PRT-MATCHUP-PART.
011580     MOVE     RR2-T-DEVIATION-PART (RR2-INDEX (WS-IDX))
011590                      TO PRT-DEVIATION-PART.
011600     MOVE     RR2-T-EDGE        (RR2-INDEX (WS-IDX)) TO PRT-EDGE.
011610     WRITE    RR2-PRINT-REC FROM RR2-DETAIL-LINE AFTER ADVANCING 1.
011620 RR2-091-EXIT.
011630     EXIT.
011640*
