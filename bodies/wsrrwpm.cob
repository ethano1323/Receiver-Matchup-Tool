*******************************************
*                                          *
*  RECORD DEFINITION FOR RR-WEEKLY PARAM   *
*     FILE.  USES RRN = 1                  *
*******************************************
* FILE SIZE APPROX 55 BYTES.
*
* IF THE FILE DOES NOT EXIST OR THE RECORD IS SPACES/ZERO
* RR200 APPLIES THE HARD DEFAULTS NOTED AGAINST EACH FIELD.
*
* 21/09/88 REH - CREATED.
* 17/04/92 MKT - ADDED THE 20-PCT TOGGLE, TOGGLE-35 ALONE WAS
*                TOO COARSE FOR THE SLOT-HEAVY OFFENSES.  THE
*                35 TOGGLE STILL WINS WHEN BOTH ARE SET - SEE
*                RR200 PARAGRAPH RR2-080-QUALIFY-AND-RANK.
*
 01  RR-W-PARAMETER-RECORD.
     03  RRW-QUALIFY-GROUP.
         05  RRW-TOGGLE-35     PIC X.
             88  RRW-35-PCT-TOGGLE-ON  VALUE "Y".
*                                 Y = KEEP ONLY ROUTE-SHARE >= 35
         05  RRW-TOGGLE-20     PIC X.
             88  RRW-20-PCT-TOGGLE-ON  VALUE "Y".
*                                 Y = KEEP ONLY ROUTE-SHARE >= 20
     03  RRW-REGRESSION-GROUP.
         05  RRW-REG-K         PIC 9(2)        COMP.
*                                 DEFAULT 20.
         05  RRW-MIN-RATIO     PIC 9V99        COMP-3.
*                                 DEFAULT 0.60.
         05  RRW-MAX-RATIO     PIC 9V99        COMP-3.
*                                 DEFAULT 1.60.
     03  RRW-DEVIATION-BOOST   PIC 9V99        COMP-3.
*                                 DEFAULT 0.25.
     03  RRW-PENALTY-GROUP.
         05  RRW-MAX-PENALTY   PIC 9V99        COMP-3.
*                                 DEFAULT 0.60.
         05  RRW-EXPONENT      PIC 9           COMP.
*                                 DEFAULT 2.
         05  RRW-START-PENALTY PIC 9(3)V9      COMP-3.
*                                 DEFAULT 30.0 (A ROUTE-SHARE PERCENT)
         05  RRW-END-PENALTY   PIC 9(3)V9      COMP-3.
*                                 DEFAULT 5.0  (A ROUTE-SHARE PERCENT)
     03  FILLER                PIC X(20).
*
