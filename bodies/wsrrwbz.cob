*******************************************
*                                          *
*  RECORD DEFINITION FOR BLITZ SPLIT       *
*     SUPPLEMENT FILE.  MATCHED BY         *
*     NORMALIZED PLAYER NAME ONLY.         *
*******************************************
* FILE SIZE APPROX 38 BYTES.
*
* 08/02/89 REH - CREATED.  NAME NORMALIZATION FOR THE MATCH
*                IS IN RR200 PARAGRAPH RR2-035-NORMALIZE-NAME.
*
 01  RR-W-BLITZ-RECORD.
     03  BLZ-PLAYER            PIC X(30).
     03  BLZ-YPRR-BLITZ        PIC S9(2)V9(4)  COMP-3.
     03  FILLER                PIC X(4).
*
