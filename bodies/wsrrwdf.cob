*******************************************
*                                          *
*  RECORD DEFINITION FOR DEF-WEEKLY FILE   *
*     ONE RECORD PER TEAM, LOADED TO A     *
*     TABLE KEYED BY DFW-TEAM AT SOJ.      *
*******************************************
* FILE SIZE APPROX 34 BYTES.
*
* PCT FIELDS ARRIVE AS WHOLE PERCENTS (0-100) AND ARE
* DIVIDED BY 100 WHEN THE TABLE IS LOADED - SEE RR200
* PARAGRAPH RR2-010-LOAD-DEFENSE-TABLE.
*
* THE SIX PCT FIELDS ARE IN THE SAME ORDER AS THE SIX
* SPLIT SLOTS BUILT PER RECEIVER IN RR200 (MAN, ZONE,
* 1HIGH, 2HIGH, 0HIGH, BLITZ) SO BOTH TABLES CAN BE
* WALKED WITH THE SAME SUBSCRIPT.
*
* 08/02/89 REH - CREATED.
* 02/11/89 REH - PCT-GROUP REDEFINED AS A TABLE, SEE ABOVE.
*
 01  RR-W-DEF-RECORD.
     03  DFW-TEAM              PIC X(4).
     03  DFW-PCT-GROUP.
         05  DFW-MAN-PCT       PIC S9(3)V9(2)  COMP-3.
         05  DFW-ZONE-PCT      PIC S9(3)V9(2)  COMP-3.
         05  DFW-ONEHIGH-PCT   PIC S9(3)V9(2)  COMP-3.
         05  DFW-TWOHIGH-PCT   PIC S9(3)V9(2)  COMP-3.
         05  DFW-ZEROHIGH-PCT  PIC S9(3)V9(2)  COMP-3.
         05  DFW-BLITZ-PCT     PIC S9(3)V9(2)  COMP-3.
     03  DFW-PCT-TABLE  REDEFINES DFW-PCT-GROUP.
         05  DFW-PCT           PIC S9(3)V9(2)  COMP-3  OCCURS 6 TIMES.
     03  FILLER                PIC X(8).
*
