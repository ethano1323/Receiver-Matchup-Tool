*******************************************
*                                          *
*  RECORD DEFINITION FOR WEEKLY MATCHUP    *
*     FILE.  TEAM TO OPPONENT LOOKUP.      *
*******************************************
* FILE SIZE APPROX 10 BYTES.
*
* MCH-OPPONENT MAY BE SPACES WHEN THE TEAM DOES NOT PLAY
* THIS WEEK - TREATED AS A BYE BY RR200 SKIP RULE W2.
*
* 08/02/89 REH - CREATED.
*
 01  RR-W-MATCHUP-RECORD.
     03  MCH-TEAM              PIC X(4).
     03  MCH-OPPONENT          PIC X(4).
     03  FILLER                PIC X(2).
*
