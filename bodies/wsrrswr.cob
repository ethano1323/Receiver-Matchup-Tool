*******************************************
*                                          *
*  RECORD DEFINITION FOR WR-SIMPLE FILE    *
*     ONE RECORD PER RECEIVER              *
*******************************************
* FILE SIZE APPROX 76 BYTES.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 14/03/88 REH - CREATED FOR THE SIMPLE MATCHUP MODEL.
* 02/11/89 REH - SPLIT-GROUP REDEFINED AS A TABLE SO RR100
*                CAN LOOP THE SIX COVERAGE SPLITS INSTEAD
*                OF CODING EACH ONE OUT BY HAND.
* 19/07/94 DLB - ROUTE-SHARE WIDENED, WAS TOO NARROW FOR A
*                FEW OF THE SLOT RECEIVERS.  REQ 4471.
*
 01  RR-S-WR-RECORD.
     03  WRS-PLAYER            PIC X(30).
     03  WRS-TEAM              PIC X(4).
     03  WRS-BASE-YPRR         PIC S9(2)V9(4)  COMP-3.
     03  WRS-ROUTES-PLAYED     PIC 9(4)        COMP.
     03  WRS-ROUTE-SHARE       PIC S9(1)V9(4)  COMP-3.
     03  WRS-SPLIT-GROUP.
         05  WRS-YPRR-MAN      PIC S9(2)V9(4)  COMP-3.
         05  WRS-YPRR-ZONE     PIC S9(2)V9(4)  COMP-3.
         05  WRS-YPRR-1HIGH    PIC S9(2)V9(4)  COMP-3.
         05  WRS-YPRR-2HIGH    PIC S9(2)V9(4)  COMP-3.
         05  WRS-YPRR-BLITZ    PIC S9(2)V9(4)  COMP-3.
         05  WRS-YPRR-STANDARD PIC S9(2)V9(4)  COMP-3.
     03  WRS-SPLIT-TABLE  REDEFINES WRS-SPLIT-GROUP.
         05  WRS-YPRR-SPLIT    PIC S9(2)V9(4)  COMP-3  OCCURS 6 TIMES.
     03  FILLER                PIC X(9).
*
