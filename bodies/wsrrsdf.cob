*******************************************
*                                          *
*  RECORD DEFINITION FOR DEF-SIMPLE FILE   *
*     ONLY THE FIRST RECORD IS USED        *
*******************************************
* FILE SIZE APPROX 24 BYTES.
*
* 14/03/88 REH - CREATED FOR THE SIMPLE MATCHUP MODEL.
* 02/11/89 REH - PCT-GROUP REDEFINED AS A TABLE, SEE
*                WRS-SPLIT-TABLE IN WSRRSWR FOR THE PAIRING.
*
 01  RR-S-DEF-RECORD.
     03  DFS-PCT-GROUP.
         05  DFS-MAN-PCT       PIC S9(1)V9(4)  COMP-3.
         05  DFS-ZONE-PCT      PIC S9(1)V9(4)  COMP-3.
         05  DFS-ONEHIGH-PCT   PIC S9(1)V9(4)  COMP-3.
         05  DFS-TWOHIGH-PCT   PIC S9(1)V9(4)  COMP-3.
         05  DFS-BLITZ-PCT     PIC S9(1)V9(4)  COMP-3.
         05  DFS-NOBLITZ-PCT   PIC S9(1)V9(4)  COMP-3.
     03  DFS-PCT-TABLE  REDEFINES DFS-PCT-GROUP.
         05  DFS-PCT           PIC S9(1)V9(4)  COMP-3  OCCURS 6 TIMES.
     03  FILLER                PIC X(6).
*
