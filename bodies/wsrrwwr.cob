*******************************************
*                                          *
*  RECORD DEFINITION FOR WR-WEEKLY FILE    *
*     ONE RECORD PER RECEIVER              *
*******************************************
* FILE SIZE APPROX 90 BYTES.
*
* A SPLIT VALUE MAY BE MISSING FOR A GIVEN RECEIVER (SEE THE
* FLAG-GROUP BELOW).  A MISSING SPLIT IS FILLED BY RR200 WITH
* THE RECEIVER'S BASE YPRR BEFORE THE REGRESSION STEP RUNS.
*
* 08/02/89 REH - CREATED FOR THE WEEKLY MATCHUP MODEL.
* 02/11/89 REH - SPLIT-GROUP AND FLAG-GROUP EACH REDEFINED
*                AS A TABLE SO RR200 CAN LOOP THE FIVE
*                FILE-RESIDENT SPLITS (BLITZ IS THE SUPPLEMENT
*                FILE AND IS NOT CARRIED HERE).
* 30/08/96 CQR - ROUTE-SHARE CHANGED FROM A FRACTION TO A
*                WHOLE PERCENT TO MATCH THE WAY THE WEEKLY
*                FEED ARRIVES.  REQ 5502.
* 14/01/99 DLB - Y2K REVIEW - NO PACKED DATE FIELDS ON THIS
*                RECORD, NO CHANGE REQUIRED.
*
 01  RR-W-WR-RECORD.
     03  WRW-PLAYER            PIC X(30).
     03  WRW-TEAM              PIC X(4).
     03  WRW-BASE-YPRR         PIC S9(2)V9(4)  COMP-3.
     03  WRW-ROUTES-PLAYED     PIC 9(4)        COMP.
     03  WRW-ROUTE-SHARE       PIC S9(3)V9(2)  COMP-3.
     03  WRW-SPLIT-GROUP.
         05  WRW-YPRR-MAN      PIC S9(2)V9(4)  COMP-3.
         05  WRW-YPRR-ZONE     PIC S9(2)V9(4)  COMP-3.
         05  WRW-YPRR-1HIGH    PIC S9(2)V9(4)  COMP-3.
         05  WRW-YPRR-2HIGH    PIC S9(2)V9(4)  COMP-3.
         05  WRW-YPRR-0HIGH    PIC S9(2)V9(4)  COMP-3.
     03  WRW-SPLIT-TABLE  REDEFINES WRW-SPLIT-GROUP.
         05  WRW-YPRR-SPLIT    PIC S9(2)V9(4)  COMP-3  OCCURS 5 TIMES.
     03  WRW-FLAG-GROUP.
         05  WRW-FLAG-MAN      PIC X.
*                                 Y = PRESENT, N = MISSING
         05  WRW-FLAG-ZONE     PIC X.
         05  WRW-FLAG-1HIGH    PIC X.
         05  WRW-FLAG-2HIGH    PIC X.
         05  WRW-FLAG-0HIGH    PIC X.
     03  WRW-FLAG-TABLE  REDEFINES WRW-FLAG-GROUP.
         05  WRW-FLAG          PIC X  OCCURS 5 TIMES.
             88  WRW-SPLIT-PRESENT     VALUE "Y".
     03  FILLER                PIC X(10).
*
