*****************************************************************
*                                                               *
*                 RECEIVER MATCHUP RATING                      *
*             SIMPLE MODEL - RANKING BATCH                     *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         RR100.
*
     AUTHOR.             R E HALLORAN.
*
     INSTALLATION.       DATA PROCESSING - SCOUTING SYSTEMS.
*
     DATE-WRITTEN.       14/03/1988.
*
     DATE-COMPILED.
*
     SECURITY.           INTERNAL USE ONLY.  NOT FOR RELEASE
                         OUTSIDE THE DEPARTMENT.
*
*    REMARKS.            RATES EACH RECEIVER ON THE WR-SIMPLE
*                        FILE AGAINST THE SINGLE DEFENSE PROFILE
*                        ON THE DEF-SIMPLE FILE, RANKS THEM BY
*                        ADJUSTED YARDS PER ROUTE RUN, AND PRINTS
*                        THE RANKING, TARGETS AND FADES REPORT.
*
*    CALLED MODULES.     NONE.
*
*    FILES USED.
*                        WR-S-FILE     - RECEIVER SEASON DATA.
*                        DEF-S-FILE    - ONE DEFENSE PROFILE REC.
*                        RRS-PARM-FILE - TUNABLES, OPTIONAL.
*                        PRINT-FILE    - RANKING REPORT, 132 COL.
*
*    ERROR MESSAGES USED.
*                        RR001 - RR004.
*
* CHANGES:
* 14/03/88 REH -       CREATED.
* 02/11/89 REH -       SPLIT MULTIPLIERS NOW COMPUTED IN A LOOP
*                      OVER THE SIX-ENTRY SPLIT TABLE INSTEAD OF
*                      SIX SEPARATE COMPUTE STATEMENTS.
* 21/09/90 REH -       ADDED THE PARAMETER FILE (RRS-PARM-FILE).
*                      PREVIOUSLY LEAGUE-LEAD-ROUTES, SAMPLE-
*                      SCALING AND COVERAGE-WEIGHT WERE HARD
*                      CODED AND NEEDED A RECOMPILE TO CHANGE.
* 06/05/91 MKT -       COVERAGE-WEIGHT PARAMETER ADDED. REQ 2210.
* 17/02/93 MKT -       FADES SECTION WAS PRINTING TOP 10 INSTEAD
*                      OF BOTTOM 10 EDGE-OVER-BASE.  FIX AND ADD
*                      A SEPARATE ASCENDING SORT PASS.  TKT 3187.
* 14/01/99 DLB -       Y2K REVIEW OF ALL RR PROGRAMS - NO PACKED
*                      OR DISPLAY DATE FIELDS IN THIS PROGRAM,
*                      NO CENTURY WINDOW ISSUE, NO CHANGE MADE.
* 30/08/02 CQR -       RANKING TIE HANDLING CORRECTED TO USE
*                      COMPETITION RANKING (1,2,2,4) - WAS GIVING
*                      DENSE RANKS (1,2,2,3) BEFORE THIS CHANGE.
* 11/06/07 CQR -       WIDENED WRS-PLAYER PRINT FIELD, LONGER
*                      HYPHENATED SURNAMES WERE TRUNCATING.
* 19/10/2013 DLB -     REPORT HEADING NOW SHOWS RECORD COUNT ON
*                      THE RANKINGS TRAILER LINE PER MGMT REQUEST.
* 05/09/2021 MKT -     REVIEWED FOR THE ACAS PORT, NO CHANGE.
*
*****************************************************************
*
 ENVIRONMENT              DIVISION.
*================================
*
 CONFIGURATION            SECTION.
*------------------------
 SOURCE-COMPUTER.         RR-HOST.
 OBJECT-COMPUTER.         RR-HOST.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT              SECTION.
 FILE-CONTROL.
*
     SELECT  WR-S-FILE       ASSIGN TO "WRSFILE"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS WRS-STATUS.
*
     SELECT  DEF-S-FILE      ASSIGN TO "DEFSFILE"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS DFS-STATUS.
*
     SELECT  RRS-PARM-FILE   ASSIGN TO "RRSPARM"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS RRS-STATUS.
*
     SELECT  PRINT-FILE      ASSIGN TO "RRSPRINT"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS PRT-STATUS.
*
 DATA                     DIVISION.
*================================
*
 FILE                     SECTION.
*
 FD  WR-S-FILE
     RECORDING MODE IS F.
     COPY "WSRRSWR.COB".
*
 FD  DEF-S-FILE
     RECORDING MODE IS F.
     COPY "WSRRSDF.COB".
*
 FD  RRS-PARM-FILE
     RECORDING MODE IS F.
     COPY "WSRRSPM.COB".
*
 FD  PRINT-FILE
     RECORDING MODE IS F.
 01  RR1-PRINT-REC             PIC X(132).
*
 WORKING-STORAGE          SECTION.
*------------------------
 77  WS-PROG-NAME              PIC X(17)  VALUE "RR100 (V 3.02)".
*
 01  WS-FILE-STATUSES.
     03  WRS-STATUS            PIC XX     VALUE "00".
         88  WRS-FILE-OK           VALUE "00".
     03  DFS-STATUS            PIC XX     VALUE "00".
         88  DFS-FILE-OK           VALUE "00".
     03  RRS-STATUS            PIC XX     VALUE "00".
         88  RRS-FILE-OK           VALUE "00".
     03  PRT-STATUS            PIC XX     VALUE "00".
         88  PRT-FILE-OK           VALUE "00".
     03  FILLER                PIC X(10).
*
 01  WS-COUNTS.
     03  WS-WR-COUNT           PIC 9(4)   COMP  VALUE ZERO.
     03  WS-IDX                PIC 9(4)   COMP  VALUE ZERO.
     03  WS-IDX2               PIC 9(4)   COMP  VALUE ZERO.
     03  WS-SPLIT-IDX          PIC 9      COMP  VALUE ZERO.
     03  WS-SWAP               PIC 9(4)   COMP  VALUE ZERO.
     03  FILLER                PIC X(10).
*
 01  WS-ACCUM.
     03  WS-SUM-BASE-YPRR      PIC S9(6)V9(4)   COMP-3.
     03  WS-LEAGUE-AVG         PIC S9(2)V9(4)   COMP-3.
     03  FILLER                PIC X(6).
*
 01  WS-PARAMETERS.
     03  WS-LEAGUE-LEAD-ROUTES PIC 9(4)   COMP        VALUE 100.
     03  WS-SAMPLE-SCALING     PIC 9V99   COMP-3      VALUE 1.00.
     03  WS-COVERAGE-WEIGHT    PIC 9V99   COMP-3      VALUE 1.00.
     03  FILLER                PIC X(8).
*
 01  WS-WORK-FIELDS.
     03  WS-PCT-ROUTES         PIC S9(3)V9(4)  COMP-3.
     03  WS-SAMPLE-PENALTY     PIC S9V9(4)     COMP-3.
     03  WS-COV-CD             PIC S9(3)V9(4)  COMP-3.
     03  WS-SAFETY-CD          PIC S9(3)V9(4)  COMP-3.
     03  WS-RUSH-CD            PIC S9(3)V9(4)  COMP-3.
     03  FILLER                PIC X(6).
*
* PRINT-LINE ROUNDING WORK - RR1-061 ROUNDS THE 4-DECIMAL YPRR
* AND EDGE WORKING FIGURES TO THE 2 DECIMALS THE REPORT PRINTS
* INSTEAD OF LETTING THE EDITED MOVE TRUNCATE THEM.  SEE THE
* CHANGE LOG.
*
 01  WS-PRINT-ROUNDING-WORK.
     03  WS-PRT-BASE-YPRR      PIC S9(2)V99    COMP-3.
     03  WS-PRT-ADJ-YPRR       PIC S9(2)V99    COMP-3.
     03  WS-PRT-EDGE-BASE      PIC S9(3)V99    COMP-3.
     03  WS-PRT-PCT-EDGE       PIC S9(3)V99    COMP-3.
     03  WS-PRT-EDGE-LEAGUE    PIC S9(3)V99    COMP-3.
     03  FILLER                PIC X(6).
*
* THE WR WORKING TABLE - ONE ENTRY PER RECEIVER READ FROM
* WR-S-FILE.  BUILT IN RR1-010, RATED IN RR1-040, PRINTED FROM
* AN INDEX ARRAY BUILT AND SORTED IN RR1-050/070/080 SO THE
* TABLE ITSELF NEVER HAS TO BE PHYSICALLY REORDERED.
*
 01  RR1-WR-TABLE.
     03  RR1-WR-ENTRY                        OCCURS 500 TIMES.
         05  RR1-T-PLAYER          PIC X(30).
         05  RR1-T-TEAM            PIC X(4).
         05  RR1-T-BASE-YPRR       PIC S9(2)V9(4)  COMP-3.
         05  RR1-T-ROUTES-PLAYED   PIC 9(4)        COMP.
         05  RR1-T-ROUTE-SHARE     PIC S9(1)V9(4)  COMP-3.
         05  RR1-T-SPLIT-GROUP.
             07  RR1-T-YPRR-MAN      PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-YPRR-ZONE     PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-YPRR-1HIGH    PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-YPRR-2HIGH    PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-YPRR-BLITZ    PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-YPRR-STANDARD PIC S9(2)V9(4)  COMP-3.
         05  RR1-T-SPLIT-TABLE  REDEFINES RR1-T-SPLIT-GROUP.
             07  RR1-T-YPRR-SPLIT  PIC S9(2)V9(4)  COMP-3
                                    OCCURS 6 TIMES.
         05  RR1-T-MULT-GROUP.
             07  RR1-T-MULT-MAN      PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-MULT-ZONE     PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-MULT-1HIGH    PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-MULT-2HIGH    PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-MULT-BLITZ    PIC S9(2)V9(4)  COMP-3.
             07  RR1-T-MULT-STANDARD PIC S9(2)V9(4)  COMP-3.
         05  RR1-T-MULT-TABLE  REDEFINES RR1-T-MULT-GROUP.
             07  RR1-T-MULT        PIC S9(2)V9(4)  COMP-3
                                    OCCURS 6 TIMES.
         05  RR1-T-SAMPLE-PENALTY  PIC S9V9(4)     COMP-3.
         05  RR1-T-COVERAGE-FACTOR PIC S9(3)V9(4)  COMP-3.
         05  RR1-T-ADJ-YPRR        PIC S9(2)V9(4)  COMP-3.
         05  RR1-T-EDGE-GROUP.
*                        THE THREE S5 EDGE MEASURES, KEPT AS NAMED
*                        FIELDS FOR THE COMPUTE STATEMENTS AND AS A
*                        TABLE FOR THE SORT/PRINT PARAGRAPHS.
             07  RR1-T-EDGE-OVER-BASE  PIC S9(3)V9(4)  COMP-3.
             07  RR1-T-PCT-EDGE        PIC S9(3)V9(4)  COMP-3.
             07  RR1-T-EDGE-VS-LEAGUE  PIC S9(3)V9(4)  COMP-3.
         05  RR1-T-EDGE-TABLE  REDEFINES RR1-T-EDGE-GROUP.
             07  RR1-T-EDGE-M          PIC S9(3)V9(4)  COMP-3
                                        OCCURS 3 TIMES.
         05  RR1-T-RANK            PIC 9(3)        COMP.
         05  FILLER                PIC X(4).
*
* INDEX ARRAY USED TO WALK THE WR TABLE IN A GIVEN SORT ORDER
* WITHOUT DISTURBING THE TABLE ITSELF - RE-BUILT AND RE-SORTED
* BEFORE EACH OF THE THREE REPORT SECTIONS.
*
 01  RR1-INDEX-TABLE.
     03  RR1-INDEX                PIC 9(4)  COMP  OCCURS 500 TIMES.
*
*                        THE DEF-S-FILE RECORD AREA (RR-S-DEF-RECORD,
*                        FIELDS DFS-PCT-GROUP/DFS-PCT-TABLE) HOLDS ITS
*                        LAST VALUES AFTER CLOSE - RR1-040 REFERENCES
*                        DFS-PCT(1) THRU DFS-PCT(6) DIRECTLY, NO
*                        SEPARATE WORKING-STORAGE COPY IS KEPT.
*
 01  RR1-HEADING-1.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  FILLER                PIC X(40)  VALUE
         "RECEIVER MATCHUP RATING - SIMPLE MODEL".
     03  FILLER                PIC X(91).
*
 01  RR1-HEADING-3.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  FILLER                PIC X(4)   VALUE "RANK".
     03  FILLER                PIC X(4)   VALUE SPACES.
     03  FILLER                PIC X(30)  VALUE "PLAYER".
     03  FILLER                PIC X(4)   VALUE "TEAM".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(9)   VALUE "BASE YPRR".
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  FILLER                PIC X(8)   VALUE "ADJ YPRR".
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  FILLER                PIC X(14)  VALUE "EDGE OVER BASE".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(8)   VALUE "PCT EDGE".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(14)  VALUE "EDGE VS LEAGUE".
     03  FILLER                PIC X(24).
*
 01  RR1-DETAIL-LINE.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  PRT-RANK              PIC ZZ9.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-PLAYER            PIC X(30).
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  PRT-TEAM              PIC X(4).
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-BASE-YPRR         PIC ZZ9.99-.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-ADJ-YPRR          PIC ZZ9.99-.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-EDGE-BASE         PIC ZZZ9.99-.
     03  FILLER                PIC X(4)   VALUE SPACES.
     03  PRT-PCT-EDGE          PIC ZZZ9.99-.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-EDGE-LEAGUE       PIC ZZZ9.99-.
     03  FILLER                PIC X(20).
*
 01  RR1-TRAILER-LINE.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  FILLER                PIC X(25) VALUE "RECEIVERS RATED . . . . ".
     03  PRT-TRAILER-COUNT     PIC ZZZ9.
     03  FILLER                PIC X(101).
*
 01  RR1-SECTION-LINE.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  PRT-SECTION-TITLE     PIC X(50).
     03  FILLER                PIC X(81).
*
 01  ERROR-MESSAGES.
     03  RR001                 PIC X(38)  VALUE
         "RR001 WR-S-FILE WILL NOT OPEN, STAT =".
     03  RR002                 PIC X(38)  VALUE
         "RR002 DEF-S-FILE WILL NOT OPEN, STAT=".
     03  RR003                 PIC X(38)  VALUE
         "RR003 DEF-S-FILE HAS NO DATA RECORD  ".
     03  RR004                 PIC X(38)  VALUE
         "RR004 PRINT-FILE WILL NOT OPEN, STAT=".
     03  FILLER                PIC X(8).
*
 PROCEDURE               DIVISION.
*===============================
*
 RR1-000-MAIN            SECTION.
*********************************
*
     PERFORM  RR1-010-LOAD-RECEIVERS  THRU RR1-010-EXIT.
     PERFORM  RR1-020-LOAD-PARAMETERS THRU RR1-020-EXIT.
     PERFORM  RR1-030-LEAGUE-AVERAGE  THRU RR1-030-EXIT.
     PERFORM  RR1-040-RATE-RECEIVER   THRU RR1-040-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
     PERFORM  RR1-050-RANK-RECEIVERS  THRU RR1-050-EXIT.
*
     OPEN     OUTPUT PRINT-FILE.
     IF       NOT PRT-FILE-OK
              DISPLAY RR004 PRT-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
*
     PERFORM  RR1-060-PRINT-RANKINGS  THRU RR1-060-EXIT.
     PERFORM  RR1-070-PRINT-TARGETS   THRU RR1-070-EXIT.
     PERFORM  RR1-080-PRINT-FADES     THRU RR1-080-EXIT.
*
     CLOSE    PRINT-FILE.
     STOP     RUN.
*
 RR1-000-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 1 - LOAD THE WR TABLE AND THE ONE DEFENSE REC.
*-----------------------------------------------------------------
 RR1-010-LOAD-RECEIVERS.
     MOVE     ZERO TO WS-WR-COUNT.
     OPEN     INPUT WR-S-FILE.
     IF       NOT WRS-FILE-OK
              DISPLAY RR001 WRS-STATUS
              MOVE 16 TO RETURN-CODE
              GO TO RR1-010-ABORT
     END-IF.
*
 RR1-011-READ-WR.
     READ     WR-S-FILE
              AT END GO TO RR1-012-WR-DONE
     END-READ.
     ADD      1 TO WS-WR-COUNT.
     MOVE     WRS-PLAYER        TO RR1-T-PLAYER      (WS-WR-COUNT).
     MOVE     WRS-TEAM          TO RR1-T-TEAM        (WS-WR-COUNT).
     MOVE     WRS-BASE-YPRR     TO RR1-T-BASE-YPRR   (WS-WR-COUNT).
     MOVE     WRS-ROUTES-PLAYED TO RR1-T-ROUTES-PLAYED (WS-WR-COUNT).
     MOVE     WRS-ROUTE-SHARE   TO RR1-T-ROUTE-SHARE (WS-WR-COUNT).
     MOVE     WRS-SPLIT-GROUP   TO RR1-T-SPLIT-GROUP (WS-WR-COUNT).
     GO TO    RR1-011-READ-WR.
*
 RR1-012-WR-DONE.
     CLOSE    WR-S-FILE.
     OPEN     INPUT DEF-S-FILE.
     IF       NOT DFS-FILE-OK
              DISPLAY RR002 DFS-STATUS
              MOVE 16 TO RETURN-CODE
              GO TO RR1-010-ABORT
     END-IF.
     READ     DEF-S-FILE
              AT END
                       DISPLAY RR003
                       MOVE 16 TO RETURN-CODE
                       GO TO RR1-010-ABORT
     END-READ.
*
* DFS-PCT (1) THRU DFS-PCT (6) ARE 1=MAN 2=ZONE 3=1HIGH 4=2HIGH
* 5=BLITZ 6=NOBLITZ, THE SAME ORDER AS RR1-T-YPRR-SPLIT/RR1-T-MULT.
* THE FD RECORD AREA KEEPS ITS LAST VALUES AFTER CLOSE, SO
* RR1-040 REFERENCES DFS-PCT DIRECTLY - NO COPY IS HELD HERE.
*
     CLOSE    DEF-S-FILE.
     GO TO    RR1-010-EXIT.
*
 RR1-010-ABORT.
     STOP     RUN.
*
 RR1-010-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 2 - PARAMETERS (OPERATOR INPUTS OR DEFAULTS).
*-----------------------------------------------------------------
 RR1-020-LOAD-PARAMETERS.
     OPEN     INPUT RRS-PARM-FILE.
     IF       NOT RRS-FILE-OK
              GO TO RR1-020-EXIT
     END-IF.
     READ     RRS-PARM-FILE
              AT END GO TO RR1-021-NO-PARM-REC
     END-READ.
     IF       RRS-LEAGUE-LEAD-ROUTES > ZERO
              MOVE RRS-LEAGUE-LEAD-ROUTES TO WS-LEAGUE-LEAD-ROUTES
     END-IF.
     IF       RRS-SAMPLE-SCALING > ZERO
              MOVE RRS-SAMPLE-SCALING TO WS-SAMPLE-SCALING
     END-IF.
     IF       RRS-COVERAGE-WEIGHT > ZERO
              MOVE RRS-COVERAGE-WEIGHT TO WS-COVERAGE-WEIGHT
     END-IF.
 RR1-021-NO-PARM-REC.
     CLOSE    RRS-PARM-FILE.
     IF       WS-LEAGUE-LEAD-ROUTES < 1
              MOVE 1 TO WS-LEAGUE-LEAD-ROUTES
     END-IF.
 RR1-020-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 3 - LEAGUE AVERAGE BASE YPRR (PASS 1).
*-----------------------------------------------------------------
 RR1-030-LEAGUE-AVERAGE.
     MOVE     ZERO TO WS-SUM-BASE-YPRR.
     PERFORM  RR1-031-ACCUM-BASE THRU RR1-031-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
     IF       WS-WR-COUNT > ZERO
              COMPUTE WS-LEAGUE-AVG ROUNDED =
                      WS-SUM-BASE-YPRR / WS-WR-COUNT
     ELSE
              MOVE ZERO TO WS-LEAGUE-AVG
     END-IF.
 RR1-030-EXIT.
     EXIT.
*
 RR1-031-ACCUM-BASE.
     ADD      RR1-T-BASE-YPRR (WS-IDX) TO WS-SUM-BASE-YPRR.
 RR1-031-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 4 - PASS 2, RATE EACH RECEIVER.  RULES S1-S5.
* PERFORMED ONCE PER RECEIVER, VARYING WS-IDX, FROM RR1-000-MAIN.
*-----------------------------------------------------------------
 RR1-040-RATE-RECEIVER.
*
*    RULE S1 - SAMPLE PENALTY.
*
     COMPUTE  WS-PCT-ROUTES =
              RR1-T-ROUTES-PLAYED (WS-IDX) / WS-LEAGUE-LEAD-ROUTES.
     IF       WS-PCT-ROUTES >= 0.75
              MOVE 1.0 TO WS-SAMPLE-PENALTY
     ELSE
              COMPUTE WS-SAMPLE-PENALTY =
                      (WS-PCT-ROUTES / 0.75) * WS-SAMPLE-SCALING
              IF      WS-SAMPLE-PENALTY < ZERO
                      MOVE ZERO TO WS-SAMPLE-PENALTY
              END-IF
     END-IF.
     MOVE     WS-SAMPLE-PENALTY TO RR1-T-SAMPLE-PENALTY (WS-IDX).
*
*    RULE S2 - SPLIT MULTIPLIERS, LOOPED OVER THE SIX SPLITS.
*
     PERFORM  RR1-041-SPLIT-MULT THRU RR1-041-EXIT
              VARYING WS-SPLIT-IDX FROM 1 BY 1
              UNTIL WS-SPLIT-IDX > 6.
*
*    RULE S3 - COVERAGE FACTOR.  SUBSCRIPTS 1/2=MAN/ZONE,
*    3/4=1HIGH/2HIGH, 5/6=BLITZ/STANDARD, MATCHING THE ORDER
*    OF DFS-PCT IN THE DEF-S-FILE RECORD AREA.
*
     COMPUTE  WS-COV-CD =
              (DFS-PCT (1) * RR1-T-MULT (WS-IDX, 1))
            + (DFS-PCT (2) * RR1-T-MULT (WS-IDX, 2)).
     COMPUTE  WS-SAFETY-CD =
              (DFS-PCT (3) * RR1-T-MULT (WS-IDX, 3))
            + (DFS-PCT (4) * RR1-T-MULT (WS-IDX, 4)).
     COMPUTE  WS-RUSH-CD =
              (DFS-PCT (5) * RR1-T-MULT (WS-IDX, 5))
            + (DFS-PCT (6) * RR1-T-MULT (WS-IDX, 6)).
     COMPUTE  RR1-T-COVERAGE-FACTOR (WS-IDX) =
              WS-COV-CD * WS-SAFETY-CD * WS-RUSH-CD * WS-COVERAGE-WEIGHT.
*
*    RULE S4 - ADJUSTED YPRR.
*
     COMPUTE  RR1-T-ADJ-YPRR (WS-IDX) =
              RR1-T-BASE-YPRR (WS-IDX)
            * RR1-T-COVERAGE-FACTOR (WS-IDX)
            * RR1-T-SAMPLE-PENALTY (WS-IDX)
            * RR1-T-ROUTE-SHARE (WS-IDX).
*
*    RULE S5 - THE THREE EDGE MEASURES.
*
     COMPUTE  RR1-T-EDGE-OVER-BASE (WS-IDX) =
              RR1-T-ADJ-YPRR (WS-IDX) - RR1-T-BASE-YPRR (WS-IDX).
     COMPUTE  RR1-T-PCT-EDGE (WS-IDX) ROUNDED =
              (RR1-T-EDGE-OVER-BASE (WS-IDX)
                     / RR1-T-BASE-YPRR (WS-IDX)) * 100.
     COMPUTE  RR1-T-EDGE-VS-LEAGUE (WS-IDX) =
              RR1-T-ADJ-YPRR (WS-IDX) - WS-LEAGUE-AVG.
 RR1-040-EXIT.
     EXIT.
*
 RR1-041-SPLIT-MULT.
     COMPUTE  RR1-T-MULT (WS-IDX, WS-SPLIT-IDX) =
              RR1-T-YPRR-SPLIT (WS-IDX, WS-SPLIT-IDX)
                     / RR1-T-BASE-YPRR (WS-IDX).
 RR1-041-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 5 - RULE S6, COMPETITION RANKING.
*-----------------------------------------------------------------
 RR1-050-RANK-RECEIVERS.
     PERFORM  RR1-051-INIT-INDEX THRU RR1-051-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
     PERFORM  RR1-052-SORT-BY-ADJ THRU RR1-052-EXIT.
     IF       WS-WR-COUNT > ZERO
              MOVE 1 TO RR1-T-RANK (RR1-INDEX (1))
     END-IF.
     PERFORM  RR1-055-ASSIGN-RANK THRU RR1-055-EXIT
              VARYING WS-IDX FROM 2 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
 RR1-050-EXIT.
     EXIT.
*
 RR1-051-INIT-INDEX.
     MOVE     WS-IDX TO RR1-INDEX (WS-IDX).
 RR1-051-EXIT.
     EXIT.
*
 RR1-052-SORT-BY-ADJ.
     PERFORM  RR1-053-SORT-PASS-ADJ THRU RR1-053-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
 RR1-052-EXIT.
     EXIT.
*
 RR1-053-SORT-PASS-ADJ.
     PERFORM  RR1-054-SORT-COMPARE-ADJ THRU RR1-054-EXIT
              VARYING WS-IDX2 FROM 1 BY 1
              UNTIL WS-IDX2 > (WS-WR-COUNT - WS-IDX).
 RR1-053-EXIT.
     EXIT.
*
 RR1-054-SORT-COMPARE-ADJ.
     IF       RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX2)) <
              RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX2 + 1))
              MOVE RR1-INDEX (WS-IDX2)     TO WS-SWAP
              MOVE RR1-INDEX (WS-IDX2 + 1) TO RR1-INDEX (WS-IDX2)
              MOVE WS-SWAP                 TO RR1-INDEX (WS-IDX2 + 1)
     END-IF.
 RR1-054-EXIT.
     EXIT.
*
 RR1-055-ASSIGN-RANK.
*                        COMPETITION RANKING - A TIE WITH THE
*                        RECEIVER AHEAD OF IT IN THE SORTED
*                        ORDER SHARES THAT RECEIVER'S RANK;
*                        OTHERWISE THE RANK IS THE POSITION.
     IF       RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX)) =
              RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX - 1))
              MOVE RR1-T-RANK (RR1-INDEX (WS-IDX - 1))
                     TO RR1-T-RANK (RR1-INDEX (WS-IDX))
     ELSE
              MOVE WS-IDX TO RR1-T-RANK (RR1-INDEX (WS-IDX))
     END-IF.
 RR1-055-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* REPORT SECTION 1 - "ADJUSTED YPRR RANKINGS", RANK ASCENDING.
*-----------------------------------------------------------------
 RR1-060-PRINT-RANKINGS.
     MOVE     "ADJUSTED YPRR RANKINGS" TO PRT-SECTION-TITLE.
     WRITE    RR1-PRINT-REC FROM RR1-HEADING-1 AFTER ADVANCING PAGE.
     WRITE    RR1-PRINT-REC FROM RR1-SECTION-LINE AFTER ADVANCING 2.
     WRITE    RR1-PRINT-REC FROM RR1-HEADING-3 AFTER ADVANCING 2.
     PERFORM  RR1-061-PRINT-RANK-LINE THRU RR1-061-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
     MOVE     WS-WR-COUNT TO PRT-TRAILER-COUNT.
     WRITE    RR1-PRINT-REC FROM RR1-TRAILER-LINE AFTER ADVANCING 2.
 RR1-060-EXIT.
     EXIT.
*
 RR1-061-PRINT-RANK-LINE.
     MOVE     RR1-T-RANK           (RR1-INDEX (WS-IDX))
                     TO PRT-RANK.
     MOVE     RR1-T-PLAYER         (RR1-INDEX (WS-IDX))
                     TO PRT-PLAYER.
     MOVE     RR1-T-TEAM           (RR1-INDEX (WS-IDX))
                     TO PRT-TEAM.
     COMPUTE  WS-PRT-BASE-YPRR ROUNDED =
                     RR1-T-BASE-YPRR (RR1-INDEX (WS-IDX)).
     MOVE     WS-PRT-BASE-YPRR TO PRT-BASE-YPRR.
     COMPUTE  WS-PRT-ADJ-YPRR ROUNDED =
                     RR1-T-ADJ-YPRR (RR1-INDEX (WS-IDX)).
     MOVE     WS-PRT-ADJ-YPRR TO PRT-ADJ-YPRR.
     COMPUTE  WS-PRT-EDGE-BASE ROUNDED =
                     RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX)).
     MOVE     WS-PRT-EDGE-BASE TO PRT-EDGE-BASE.
     COMPUTE  WS-PRT-PCT-EDGE ROUNDED =
                     RR1-T-PCT-EDGE (RR1-INDEX (WS-IDX)).
     MOVE     WS-PRT-PCT-EDGE TO PRT-PCT-EDGE.
     COMPUTE  WS-PRT-EDGE-LEAGUE ROUNDED =
                     RR1-T-EDGE-VS-LEAGUE (RR1-INDEX (WS-IDX)).
     MOVE     WS-PRT-EDGE-LEAGUE TO PRT-EDGE-LEAGUE.
     WRITE    RR1-PRINT-REC FROM RR1-DETAIL-LINE AFTER ADVANCING 1.
 RR1-061-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* REPORT SECTION 2 - "TARGETS", TOP 10 BY EDGE-OVER-BASE DESC.
*-----------------------------------------------------------------
 RR1-070-PRINT-TARGETS.
     PERFORM  RR1-051-INIT-INDEX THRU RR1-051-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
     PERFORM  RR1-072-SORT-EDGE-DESC THRU RR1-072-EXIT.
     MOVE     "TARGETS (TOP 10 POSITIVE EDGE)" TO PRT-SECTION-TITLE.
     WRITE    RR1-PRINT-REC FROM RR1-SECTION-LINE AFTER ADVANCING PAGE.
     WRITE    RR1-PRINT-REC FROM RR1-HEADING-3 AFTER ADVANCING 2.
     MOVE     ZERO TO WS-IDX2.
     PERFORM  RR1-061-PRINT-RANK-LINE THRU RR1-061-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > 10 OR WS-IDX > WS-WR-COUNT.
 RR1-070-EXIT.
     EXIT.
*
 RR1-072-SORT-EDGE-DESC.
     PERFORM  RR1-073-SORT-PASS-EDGE THRU RR1-073-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
 RR1-072-EXIT.
     EXIT.
*
 RR1-073-SORT-PASS-EDGE.
     PERFORM  RR1-074-COMPARE-EDGE-DESC THRU RR1-074-EXIT
              VARYING WS-IDX2 FROM 1 BY 1
              UNTIL WS-IDX2 > (WS-WR-COUNT - WS-IDX).
 RR1-073-EXIT.
     EXIT.
*
 RR1-074-COMPARE-EDGE-DESC.
     IF       RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX2)) <
              RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX2 + 1))
              MOVE RR1-INDEX (WS-IDX2)     TO WS-SWAP
              MOVE RR1-INDEX (WS-IDX2 + 1) TO RR1-INDEX (WS-IDX2)
              MOVE WS-SWAP                 TO RR1-INDEX (WS-IDX2 + 1)
     END-IF.
 RR1-074-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* REPORT SECTION 3 - "FADES", BOTTOM 10 BY EDGE-OVER-BASE ASC.
*-----------------------------------------------------------------
 RR1-080-PRINT-FADES.
     PERFORM  RR1-051-INIT-INDEX THRU RR1-051-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
     PERFORM  RR1-082-SORT-EDGE-ASC THRU RR1-082-EXIT.
     MOVE     "FADES (TOP 10 NEGATIVE EDGE)" TO PRT-SECTION-TITLE.
     WRITE    RR1-PRINT-REC FROM RR1-SECTION-LINE AFTER ADVANCING PAGE.
     WRITE    RR1-PRINT-REC FROM RR1-HEADING-3 AFTER ADVANCING 2.
     PERFORM  RR1-061-PRINT-RANK-LINE THRU RR1-061-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > 10 OR WS-IDX > WS-WR-COUNT.
 RR1-080-EXIT.
     EXIT.
*
 RR1-082-SORT-EDGE-ASC.
     PERFORM  RR1-083-SORT-PASS-EDGE-A THRU RR1-083-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
 RR1-082-EXIT.
     EXIT.
*
 RR1-083-SORT-PASS-EDGE-A.
     PERFORM  RR1-084-COMPARE-EDGE-ASC THRU RR1-084-EXIT
              VARYING WS-IDX2 FROM 1 BY 1
              UNTIL WS-IDX2 > (WS-WR-COUNT - WS-IDX).
 RR1-083-EXIT.
     EXIT.
*
 RR1-084-COMPARE-EDGE-ASC.
     IF       RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX2)) >
              RR1-T-EDGE-OVER-BASE (RR1-INDEX (WS-IDX2 + 1))
              MOVE RR1-INDEX (WS-IDX2)     TO WS-SWAP
              MOVE RR1-INDEX (WS-IDX2 + 1) TO RR1-INDEX (WS-IDX2)
              MOVE WS-SWAP                 TO RR1-INDEX (WS-IDX2 + 1)
     END-IF.
 RR1-084-EXIT.
     EXIT.
*
