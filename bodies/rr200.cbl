*****************************************************************
*                                                               *
*                 RECEIVER MATCHUP RATING                      *
*             WEEKLY MODEL - RANKING BATCH                     *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         RR200.
*
     AUTHOR.             R E HALLORAN.
*
     INSTALLATION.       DATA PROCESSING - SCOUTING SYSTEMS.
*
     DATE-WRITTEN.       08/02/1989.
*
     DATE-COMPILED.
*
     SECURITY.           INTERNAL USE ONLY.  NOT FOR RELEASE
                         OUTSIDE THE DEPARTMENT.
*
*    REMARKS.            RATES EACH RECEIVER ON THE WR-WEEKLY FILE
*                        AGAINST THEIR ASSIGNED OPPONENT'S DEFENSE
*                        TENDENCIES, BLENDS TWO WEIGHTING SYSTEMS,
*                        APPLIES A ROUTE-SHARE PENALTY, FILTERS BY
*                        QUALIFICATION AND PRINTS THE EDGE REPORT.
*
*    CALLED MODULES.     NONE.
*
*    FILES USED.
*                        DEF-W-FILE    - DEFENSE TENDENCIES, ALL
*                                        TEAMS, LOADED TO A TABLE.
*                        BLITZ-FILE    - BLITZ SPLIT SUPPLEMENT,
*                                        MATCHED BY NAME.
*                        MATCHUP-FILE  - TEAM TO OPPONENT LOOKUP.
*                        RRW-PARM-FILE - TUNABLES, OPTIONAL.
*                        WR-W-FILE     - RECEIVER WEEKLY DATA.
*                        PRINT-FILE    - EDGE REPORT, 132 COL.
*
*    ERROR MESSAGES USED.
*                        RR201 - RR205.
*
* CHANGES:
* 08/02/89 REH -       CREATED.
* 02/11/89 REH -       SPLIT AND FLAG GROUPS ON THE WR-W AND
*                      DEF-W RECORDS REDEFINED AS TABLES SO THE
*                      SIX-SPLIT RULES (W3, W4) LOOP INSTEAD OF
*                      BEING CODED SIX TIMES BY HAND.
* 14/06/90 REH -       NAME NORMALIZATION (RULE W1) MOVED OUT OF
*                      THE BLITZ LOAD AND INTO ITS OWN PARAGRAPH
*                      SO THE WR-SIDE NAME COULD SHARE IT.
* 17/04/92 MKT -       ADDED THE 20-PCT ROUTE-SHARE TOGGLE TO THE
*                      PARAMETER FILE, SEE RRW-TOGGLE-20 IN
*                      WSRRWPM.  35 STILL WINS WHEN BOTH ARE SET.
* 09/11/95 MKT -       SYSTEM B (RULE W5) WAS DIVIDING BY ZERO
*                      WHEN A DEFENSE MATCHED THE LEAGUE AVERAGE
*                      EXACTLY ON BOTH COV-DEV AND SAF-DEV.  ADDED
*                      THE 0.5/0.5 FALLBACK WEIGHTS.  TKT 4402.
* 30/08/96 CQR -       WRW-ROUTE-SHARE CHANGED TO A WHOLE PERCENT
*                      ON THE INPUT RECORD, SEE WSRRWWR.  RULE W8
*                      THRESHOLDS ALREADY EXPRESSED AS PERCENTS,
*                      NO CHANGE NEEDED IN THIS PROGRAM.  REQ 5502.
* 14/01/99 DLB -       Y2K REVIEW OF ALL RR PROGRAMS - NO PACKED
*                      OR DISPLAY DATE FIELDS IN THIS PROGRAM,
*                      NO CENTURY WINDOW ISSUE, NO CHANGE MADE.
* 22/03/2004 CQR -     RULE W9 EDGE DECOMPOSITION WAS ROUNDING
*                      MATCHUP-PART AND DEVIATION-PART BEFORE
*                      THE EDGE ITSELF WAS ROUNDED, CAUSING THE
*                      TWO PARTS TO NOT SUM TO THE PRINTED EDGE
*                      IN A FEW CASES.  EDGE IS NOW ROUNDED FIRST.
* 19/10/2013 DLB -     REPORT TRAILER NOW SHOWS RECEIVERS SKIPPED
*                      AS WELL AS RATED PER MGMT REQUEST.
* 05/09/2021 MKT -     REVIEWED FOR THE ACAS PORT, NO CHANGE.
* 11/02/2026 CQR -     RULE W7 WAS ROUNDING EDGE TO 1 DECIMAL
*                      BEFORE THE W8 ROUTE-SHARE PENALTY WAS
*                      APPLIED, THEN THE PENALTY MULTIPLY WAS
*                      TRUNCATING RIGHT BACK INTO THE SAME
*                      1-DECIMAL FIELD.  ADDED RR2-T-EDGE-WORK TO
*                      CARRY THE EDGE UNROUNDED THROUGH W7 AND W8;
*                      RR2-T-EDGE IS NOW ROUNDED ONLY ONCE, AT W9.
*                      TKT 6117.
*
*****************************************************************
*
 ENVIRONMENT              DIVISION.
*================================
*
 CONFIGURATION            SECTION.
*------------------------
 SOURCE-COMPUTER.         RR-HOST.
 OBJECT-COMPUTER.         RR-HOST.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT              SECTION.
 FILE-CONTROL.
*
     SELECT  DEF-W-FILE      ASSIGN TO "DEFWFILE"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS DFW-STATUS.
*
     SELECT  BLITZ-FILE      ASSIGN TO "BLZFILE"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS BLZ-STATUS.
*
     SELECT  MATCHUP-FILE    ASSIGN TO "MCHFILE"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS MCH-STATUS.
*
     SELECT  RRW-PARM-FILE   ASSIGN TO "RRWPARM"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS RRW-STATUS.
*
     SELECT  WR-W-FILE       ASSIGN TO "WRWFILE"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS WRW-STATUS.
*
     SELECT  PRINT-FILE      ASSIGN TO "RRWPRINT"
                              ORGANIZATION IS SEQUENTIAL
                              FILE STATUS IS PRT-STATUS.
*
 DATA                     DIVISION.
*================================
*
 FILE                     SECTION.
*
 FD  DEF-W-FILE
     RECORDING MODE IS F.
     COPY "WSRRWDF.COB".
*
 FD  BLITZ-FILE
     RECORDING MODE IS F.
     COPY "WSRRWBZ.COB".
*
 FD  MATCHUP-FILE
     RECORDING MODE IS F.
     COPY "WSRRWMC.COB".
*
 FD  RRW-PARM-FILE
     RECORDING MODE IS F.
     COPY "WSRRWPM.COB".
*
 FD  WR-W-FILE
     RECORDING MODE IS F.
     COPY "WSRRWWR.COB".
*
 FD  PRINT-FILE
     RECORDING MODE IS F.
 01  RR2-PRINT-REC              PIC X(132).
*
 WORKING-STORAGE          SECTION.
*------------------------
 77  WS-PROG-NAME               PIC X(17)  VALUE "RR200 (V 4.06)".
*
 01  WS-FILE-STATUSES.
     03  DFW-STATUS             PIC XX     VALUE "00".
         88  DFW-FILE-OK            VALUE "00".
     03  BLZ-STATUS             PIC XX     VALUE "00".
         88  BLZ-FILE-OK            VALUE "00".
     03  MCH-STATUS             PIC XX     VALUE "00".
         88  MCH-FILE-OK            VALUE "00".
     03  RRW-STATUS             PIC XX     VALUE "00".
         88  RRW-FILE-OK            VALUE "00".
     03  WRW-STATUS             PIC XX     VALUE "00".
         88  WRW-FILE-OK            VALUE "00".
     03  PRT-STATUS             PIC XX     VALUE "00".
         88  PRT-FILE-OK            VALUE "00".
     03  FILLER                 PIC X(8).
*
 01  WS-COUNTS.
     03  WS-DEF-COUNT           PIC 9(2)   COMP  VALUE ZERO.
     03  WS-BLITZ-COUNT         PIC 9(4)   COMP  VALUE ZERO.
     03  WS-MATCHUP-COUNT       PIC 9(2)   COMP  VALUE ZERO.
     03  WS-WR-COUNT            PIC 9(4)   COMP  VALUE ZERO.
     03  WS-SURVIVE-COUNT       PIC 9(4)   COMP  VALUE ZERO.
     03  WS-SKIPPED-COUNT       PIC 9(4)   COMP  VALUE ZERO.
     03  WS-IDX                 PIC 9(4)   COMP  VALUE ZERO.
     03  WS-IDX2                PIC 9(4)   COMP  VALUE ZERO.
     03  WS-SPLIT-IDX           PIC 9      COMP  VALUE ZERO.
     03  WS-SWAP                PIC 9(4)   COMP  VALUE ZERO.
     03  FILLER                 PIC X(10).
*
 01  WS-PARAMETERS.
     03  WS-TOGGLE-35           PIC X       VALUE "N".
         88  WS-35-PCT-TOGGLE-ON    VALUE "Y".
     03  WS-TOGGLE-20           PIC X       VALUE "N".
         88  WS-20-PCT-TOGGLE-ON    VALUE "Y".
     03  WS-REG-K               PIC 9(2)    COMP        VALUE 20.
     03  WS-MIN-RATIO           PIC 9V9(4)  COMP-3      VALUE 0.6.
     03  WS-MAX-RATIO           PIC 9V9(4)  COMP-3      VALUE 1.6.
     03  WS-DEVIATION-BOOST     PIC 9V9(4)  COMP-3      VALUE 0.25.
     03  WS-MAX-PENALTY         PIC 9V9(4)  COMP-3      VALUE 0.6.
     03  WS-EXPONENT            PIC 9       COMP        VALUE 2.
     03  WS-START-PENALTY       PIC 9(3)V9  COMP-3      VALUE 30.0.
     03  WS-END-PENALTY         PIC 9(3)V9  COMP-3      VALUE 5.0.
     03  FILLER                 PIC X(8).
*
 01  WS-WORK-FIELDS.
     03  WS-EFFECTIVE           PIC S9(2)V9(4)  COMP-3.
     03  WS-COV-DEV             PIC S9(2)V9(4)  COMP-3.
     03  WS-SAF-DEV             PIC S9(2)V9(4)  COMP-3.
     03  WS-WC                  PIC S9V9(4)     COMP-3.
     03  WS-WS-WEIGHT           PIC S9V9(4)     COMP-3.
     03  WS-ABS-WORK            PIC S9(3)V9(4)  COMP-3.
     03  WS-PEN                 PIC S9V9(4)     COMP-3.
     03  FILLER                 PIC X(8).
*
* PRINT-LINE ROUNDING WORK - RR2-091 ROUNDS THE 4-DECIMAL YPRR
* WORKING FIGURES TO THE 2 DECIMALS THE REPORT PRINTS INSTEAD OF
* LETTING THE EDITED MOVE TRUNCATE THEM.  SEE THE CHANGE LOG.
*
 01  WS-PRINT-ROUNDING-WORK.
     03  WS-PRT-BASE-YPRR       PIC S9(2)V99    COMP-3.
     03  WS-PRT-ADJ-YPRR        PIC S9(2)V99    COMP-3.
     03  FILLER                 PIC X(4).
*
* NAME NORMALIZATION WORK AREA - RULE W1.  SHARED BY THE BLITZ
* TABLE LOAD (RR2-030) AND THE WR RECORD BUILD (RR2-063).
*
 01  WS-NORMALIZE-WORK.
     03  WS-RAW-NAME            PIC X(30).
     03  WS-NORM-NAME           PIC X(30).
     03  WS-NORM-TEMP           PIC X(30).
     03  WS-STR-A               PIC X(30).
     03  WS-STR-B               PIC X(30).
     03  WS-C-IDX               PIC 9(2)   COMP.
     03  WS-O-IDX               PIC 9(2)   COMP.
     03  WS-LEN-A               PIC 9(2)   COMP.
     03  WS-LEN-B               PIC 9(2)   COMP.
     03  FILLER                 PIC X(4).
*
* DEFENSE TENDENCY TABLE - ONE ENTRY PER TEAM, LOADED FROM
* DEF-W-FILE AT START OF JOB (BATCH FLOW STEP 1), PCT FIELDS
* ALREADY DIVIDED BY 100.  SUBSCRIPTS 1=MAN 2=ZONE 3=1HIGH
* 4=2HIGH 5=0HIGH 6=BLITZ, MATCHING RR2-T-V AND RR2-T-RATIO.
*
 01  RR2-DEF-TABLE.
     03  RR2-DEF-ENTRY                       OCCURS 40 TIMES.
         05  RR2-D-TEAM            PIC X(4).
         05  RR2-D-PCT-GROUP.
             07  RR2-D-MAN-PCT       PIC S9V9(4)  COMP-3.
             07  RR2-D-ZONE-PCT      PIC S9V9(4)  COMP-3.
             07  RR2-D-1HIGH-PCT     PIC S9V9(4)  COMP-3.
             07  RR2-D-2HIGH-PCT     PIC S9V9(4)  COMP-3.
             07  RR2-D-0HIGH-PCT     PIC S9V9(4)  COMP-3.
             07  RR2-D-BLITZ-PCT     PIC S9V9(4)  COMP-3.
         05  RR2-D-PCT-TABLE  REDEFINES RR2-D-PCT-GROUP.
             07  RR2-D-PCT           PIC S9V9(4)  COMP-3
                                      OCCURS 6 TIMES.
         05  FILLER                PIC X(4).
*
* LEAGUE AVERAGE TENDENCY - BATCH FLOW STEP 2 - FIVE SLOTS ONLY,
* MAN/ZONE/1HIGH/2HIGH/0HIGH (BLITZ HAS NO LEAGUE AVERAGE, RULE
* W5 DOES NOT USE ONE).
*
 01  WS-LEAGUE-AVG-TABLE.
     03  WS-LA-SUM             PIC S9(4)V9(4)  COMP-3  OCCURS 5 TIMES.
     03  WS-LA                 PIC S9V9(4)     COMP-3  OCCURS 5 TIMES.
     03  FILLER                PIC X(4).
*
* BLITZ SPLIT SUPPLEMENT TABLE - BATCH FLOW STEP 3 - KEYED BY
* NORMALIZED NAME (RULE W1), SEARCHED LINEARLY.
*
 01  RR2-BLITZ-TABLE.
     03  RR2-BLITZ-ENTRY                     OCCURS 500 TIMES.
         05  RR2-B-NORM-NAME       PIC X(30).
         05  RR2-B-YPRR-BLITZ      PIC S9(2)V9(4)  COMP-3.
         05  FILLER                PIC X(4).
*
* WEEKLY MATCHUP TABLE - BATCH FLOW STEP 4 - TEAM TO OPPONENT.
*
 01  RR2-MATCHUP-TABLE.
     03  RR2-MATCHUP-ENTRY                   OCCURS 40 TIMES.
         05  RR2-M-TEAM            PIC X(4).
         05  RR2-M-OPPONENT        PIC X(4).
         05  FILLER                PIC X(4).
*
* THE WR WORKING TABLE - ONE ENTRY PER RECEIVER READ FROM
* WR-W-FILE.  BUILT IN RR2-060, RATED IN RR2-070, QUALIFIED
* AND RANKED IN RR2-080, PRINTED FROM AN INDEX ARRAY.
*
 01  RR2-WR-TABLE.
     03  RR2-WR-ENTRY                        OCCURS 500 TIMES.
         05  RR2-T-PLAYER          PIC X(30).
         05  RR2-T-TEAM            PIC X(4).
         05  RR2-T-OPPONENT        PIC X(4).
         05  RR2-T-BASE-YPRR       PIC S9(2)V9(4)  COMP-3.
         05  RR2-T-ROUTES-PLAYED   PIC 9(4)        COMP.
         05  RR2-T-ROUTE-SHARE     PIC S9(3)V9(2)  COMP-3.
         05  RR2-T-DEF-IDX         PIC 9(2)        COMP.
         05  RR2-T-V-GROUP.
             07  RR2-T-V-MAN         PIC S9(2)V9(4)  COMP-3.
             07  RR2-T-V-ZONE        PIC S9(2)V9(4)  COMP-3.
             07  RR2-T-V-1HIGH       PIC S9(2)V9(4)  COMP-3.
             07  RR2-T-V-2HIGH       PIC S9(2)V9(4)  COMP-3.
             07  RR2-T-V-0HIGH       PIC S9(2)V9(4)  COMP-3.
             07  RR2-T-V-BLITZ       PIC S9(2)V9(4)  COMP-3.
         05  RR2-T-V-TABLE  REDEFINES RR2-T-V-GROUP.
             07  RR2-T-V             PIC S9(2)V9(4)  COMP-3
                                      OCCURS 6 TIMES.
         05  RR2-T-RATIO-GROUP.
             07  RR2-T-RATIO-MAN     PIC S9V9(4)  COMP-3.
             07  RR2-T-RATIO-ZONE    PIC S9V9(4)  COMP-3.
             07  RR2-T-RATIO-1HIGH   PIC S9V9(4)  COMP-3.
             07  RR2-T-RATIO-2HIGH   PIC S9V9(4)  COMP-3.
             07  RR2-T-RATIO-0HIGH   PIC S9V9(4)  COMP-3.
             07  RR2-T-RATIO-BLITZ   PIC S9V9(4)  COMP-3.
         05  RR2-T-RATIO-TABLE  REDEFINES RR2-T-RATIO-GROUP.
             07  RR2-T-RATIO         PIC S9V9(4)  COMP-3
                                      OCCURS 6 TIMES.
         05  RR2-T-COV-COMP        PIC S9V9(4)     COMP-3.
         05  RR2-T-TOT-COV         PIC S9V9(4)     COMP-3.
         05  RR2-T-SAF-COMP        PIC S9V9(4)     COMP-3.
         05  RR2-T-TOT-SAF         PIC S9V9(4)     COMP-3.
         05  RR2-T-SYSA            PIC S9V9(4)     COMP-3.
         05  RR2-T-SYSB            PIC S9V9(4)     COMP-3.
         05  RR2-T-FINAL-RATIO     PIC S9V9(4)     COMP-3.
         05  RR2-T-BLITZ-RATIO     PIC S9V9(4)     COMP-3.
         05  RR2-T-ADJ-YPRR        PIC S9(2)V9(4)  COMP-3.
         05  RR2-T-RAW-EDGE        PIC S9V9(4)     COMP-3.
         05  RR2-T-EDGE-WORK       PIC S9(3)V9(4)  COMP-3.
*                                    FULL-PRECISION EDGE, CARRIED
*                                    THROUGH W7 AND THE W8 PENALTY
*                                    UNROUNDED - RR2-T-EDGE ITSELF
*                                    IS ROUNDED ONCE, AT W9.
         05  RR2-T-EDGE            PIC S9(3)V9     COMP-3.
         05  RR2-T-ABS-EDGE        PIC S9(3)V9     COMP-3.
         05  RR2-T-MATCHUP-PART    PIC S9(3)V9     COMP-3.
         05  RR2-T-DEVIATION-PART  PIC S9(3)V9     COMP-3.
         05  RR2-T-RANK            PIC 9(3)        COMP.
         05  RR2-T-SKIP            PIC X.
             88  RR2-SKIPPED           VALUE "Y".
*                                    Y = SKIPPED, RULE W2.
         05  RR2-T-QUALIFY         PIC X.
             88  RR2-QUALIFIED         VALUE "Y".
*                                    Y = SURVIVES THE W10 FILTER.
         05  FILLER                PIC X(6).
*
* INDEX ARRAY - SURVIVORS ONLY, BUILT AND SORTED IN RR2-080.
*
 01  RR2-INDEX-TABLE.
     03  RR2-INDEX                PIC 9(4)  COMP  OCCURS 500 TIMES.
*
 01  RR2-HEADING-1.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  FILLER                PIC X(40)  VALUE
         "RECEIVER MATCHUP RATING - WEEKLY MODEL".
     03  FILLER                PIC X(91).
*
 01  RR2-HEADING-2.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  FILLER                PIC X(3)   VALUE "RK".
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  FILLER                PIC X(30)  VALUE "PLAYER".
     03  FILLER                PIC X(3)   VALUE "TM".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(3)   VALUE "VS".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(7)   VALUE "ROUTE%".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(9)   VALUE "BASE YPRR".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(8)   VALUE "ADJ YPRR".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(8)   VALUE "MATCHUP".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(9)   VALUE "DEVIATION".
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  FILLER                PIC X(4)   VALUE "EDGE".
     03  FILLER                PIC X(30).
*
 01  RR2-DETAIL-LINE.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  PRT-RANK              PIC ZZ9.
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  PRT-PLAYER            PIC X(30).
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  PRT-TEAM              PIC X(4).
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  PRT-OPPONENT          PIC X(4).
     03  FILLER                PIC X(2)   VALUE SPACES.
     03  PRT-ROUTE-SHARE       PIC ZZ9.9-.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-BASE-YPRR         PIC ZZ9.99-.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-ADJ-YPRR          PIC ZZ9.99-.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-MATCHUP-PART      PIC ZZZ9.9-.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-DEVIATION-PART    PIC ZZZ9.9-.
     03  FILLER                PIC X(3)   VALUE SPACES.
     03  PRT-EDGE              PIC ZZZ9.9-.
     03  FILLER                PIC X(19).
*
 01  RR2-TRAILER-LINE.
     03  FILLER                PIC X(1)   VALUE SPACE.
     03  FILLER                PIC X(25) VALUE "RECEIVERS RATED . . . . ".
     03  PRT-RATED-COUNT       PIC ZZZ9.
     03  FILLER                PIC X(4)   VALUE SPACES.
     03  FILLER                PIC X(25) VALUE "RECEIVERS SKIPPED . . . ".
     03  PRT-SKIPPED-COUNT     PIC ZZZ9.
     03  FILLER                PIC X(72).
*
 01  ERROR-MESSAGES.
     03  RR201                 PIC X(38)  VALUE
         "RR201 DEF-W-FILE WILL NOT OPEN, STAT=".
     03  RR202                 PIC X(38)  VALUE
         "RR202 BLITZ-FILE WILL NOT OPEN, STAT=".
     03  RR203                 PIC X(38)  VALUE
         "RR203 MATCHUP-FILE WILL NOT OPEN, STA".
     03  RR204                 PIC X(38)  VALUE
         "RR204 WR-W-FILE WILL NOT OPEN, STAT= ".
     03  RR205                 PIC X(38)  VALUE
         "RR205 PRINT-FILE WILL NOT OPEN, STAT=".
     03  FILLER                PIC X(8).
*
 PROCEDURE               DIVISION.
*===============================
*
 RR2-000-MAIN            SECTION.
*********************************
*
     PERFORM  RR2-010-LOAD-DEFENSE-TABLE  THRU RR2-010-EXIT.
     PERFORM  RR2-020-LEAGUE-AVERAGES     THRU RR2-020-EXIT.
     PERFORM  RR2-030-LOAD-BLITZ-TABLE    THRU RR2-030-EXIT.
     PERFORM  RR2-040-LOAD-MATCHUP-TABLE  THRU RR2-040-EXIT.
     PERFORM  RR2-050-LOAD-PARAMETERS     THRU RR2-050-EXIT.
     PERFORM  RR2-060-LOAD-RECEIVERS      THRU RR2-060-EXIT.
     PERFORM  RR2-070-RATE-RECEIVER       THRU RR2-070-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
     PERFORM  RR2-080-QUALIFY-AND-RANK    THRU RR2-080-EXIT.
*
     OPEN     OUTPUT PRINT-FILE.
     IF       NOT PRT-FILE-OK
              DISPLAY RR205 PRT-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
*
     PERFORM  RR2-090-PRINT-REPORT        THRU RR2-090-EXIT.
     CLOSE    PRINT-FILE.
     STOP     RUN.
*
 RR2-000-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 1 - LOAD DEFENSE TENDENCIES, PCT / 100.
*-----------------------------------------------------------------
 RR2-010-LOAD-DEFENSE-TABLE.
     MOVE     ZERO TO WS-DEF-COUNT.
     OPEN     INPUT DEF-W-FILE.
     IF       NOT DFW-FILE-OK
              DISPLAY RR201 DFW-STATUS
              MOVE 16 TO RETURN-CODE
              GO TO RR2-010-ABORT
     END-IF.
*
 RR2-011-READ-DEF.
     READ     DEF-W-FILE
              AT END GO TO RR2-012-DEF-DONE
     END-READ.
     ADD      1 TO WS-DEF-COUNT.
     MOVE     DFW-TEAM TO RR2-D-TEAM (WS-DEF-COUNT).
     PERFORM  RR2-013-SCALE-PCT THRU RR2-013-EXIT
              VARYING WS-SPLIT-IDX FROM 1 BY 1
              UNTIL WS-SPLIT-IDX > 6.
     GO TO    RR2-011-READ-DEF.
*
 RR2-012-DEF-DONE.
     CLOSE    DEF-W-FILE.
     GO TO    RR2-010-EXIT.
*
 RR2-010-ABORT.
     STOP     RUN.
*
 RR2-010-EXIT.
     EXIT.
*
 RR2-013-SCALE-PCT.
     COMPUTE  RR2-D-PCT (WS-DEF-COUNT, WS-SPLIT-IDX) =
              DFW-PCT (WS-SPLIT-IDX) / 100.
 RR2-013-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 2 - LEAGUE AVERAGE TENDENCY, FIVE SLOTS.
*-----------------------------------------------------------------
 RR2-020-LEAGUE-AVERAGES.
     PERFORM  RR2-021-ZERO-SUM THRU RR2-021-EXIT
              VARYING WS-SPLIT-IDX FROM 1 BY 1
              UNTIL WS-SPLIT-IDX > 5.
     PERFORM  RR2-022-ACCUM-TEAM THRU RR2-022-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-DEF-COUNT.
     PERFORM  RR2-024-AVERAGE THRU RR2-024-EXIT
              VARYING WS-SPLIT-IDX FROM 1 BY 1
              UNTIL WS-SPLIT-IDX > 5.
 RR2-020-EXIT.
     EXIT.
*
 RR2-021-ZERO-SUM.
     MOVE     ZERO TO WS-LA-SUM (WS-SPLIT-IDX).
 RR2-021-EXIT.
     EXIT.
*
 RR2-022-ACCUM-TEAM.
     PERFORM  RR2-023-ACCUM-SPLIT THRU RR2-023-EXIT
              VARYING WS-SPLIT-IDX FROM 1 BY 1
              UNTIL WS-SPLIT-IDX > 5.
 RR2-022-EXIT.
     EXIT.
*
 RR2-023-ACCUM-SPLIT.
     ADD      RR2-D-PCT (WS-IDX, WS-SPLIT-IDX)
              TO WS-LA-SUM (WS-SPLIT-IDX).
 RR2-023-EXIT.
     EXIT.
*
 RR2-024-AVERAGE.
     IF       WS-DEF-COUNT > ZERO
              COMPUTE WS-LA (WS-SPLIT-IDX) ROUNDED =
                      WS-LA-SUM (WS-SPLIT-IDX) / WS-DEF-COUNT
     ELSE
              MOVE ZERO TO WS-LA (WS-SPLIT-IDX)
     END-IF.
 RR2-024-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 3 - BLITZ SUPPLEMENT, KEYED BY NORMALIZED NAME.
*-----------------------------------------------------------------
 RR2-030-LOAD-BLITZ-TABLE.
     MOVE     ZERO TO WS-BLITZ-COUNT.
     OPEN     INPUT BLITZ-FILE.
     IF       NOT BLZ-FILE-OK
              DISPLAY RR202 BLZ-STATUS
              MOVE 16 TO RETURN-CODE
              GO TO RR2-030-ABORT
     END-IF.
*
 RR2-031-READ-BLITZ.
     READ     BLITZ-FILE
              AT END GO TO RR2-032-BLITZ-DONE
     END-READ.
     ADD      1 TO WS-BLITZ-COUNT.
     MOVE     BLZ-PLAYER TO WS-RAW-NAME.
     PERFORM  RR2-035-NORMALIZE-NAME THRU RR2-035-EXIT.
     MOVE     WS-NORM-NAME TO RR2-B-NORM-NAME (WS-BLITZ-COUNT).
     MOVE     BLZ-YPRR-BLITZ TO RR2-B-YPRR-BLITZ (WS-BLITZ-COUNT).
     GO TO    RR2-031-READ-BLITZ.
*
 RR2-032-BLITZ-DONE.
     CLOSE    BLITZ-FILE.
     GO TO    RR2-030-EXIT.
*
 RR2-030-ABORT.
     STOP     RUN.
*
 RR2-030-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* RULE W1 - NAME NORMALIZATION.  LOWERCASE, DROP "." CHARACTERS,
* DROP THE SUBSTRINGS " JR" AND " III", TRIM.  INPUT IN
* WS-RAW-NAME, RESULT LEFT IN WS-NORM-NAME.
*-----------------------------------------------------------------
 RR2-035-NORMALIZE-NAME.
     MOVE     WS-RAW-NAME TO WS-NORM-TEMP.
     INSPECT  WS-NORM-TEMP CONVERTING
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
              "abcdefghijklmnopqrstuvwxyz".
     MOVE     SPACES TO WS-NORM-NAME.
     MOVE     ZERO   TO WS-O-IDX.
     PERFORM  RR2-036-COPY-CHAR THRU RR2-036-EXIT
              VARYING WS-C-IDX FROM 1 BY 1 UNTIL WS-C-IDX > 30.
     MOVE     SPACES TO WS-STR-A WS-STR-B.
     UNSTRING WS-NORM-NAME DELIMITED BY " jr" INTO WS-STR-A WS-STR-B.
     PERFORM  RR2-037-JOIN-TRIMMED THRU RR2-037-EXIT.
     MOVE     WS-NORM-TEMP TO WS-NORM-NAME.
     MOVE     SPACES TO WS-STR-A WS-STR-B.
     UNSTRING WS-NORM-NAME DELIMITED BY " iii" INTO WS-STR-A WS-STR-B.
     PERFORM  RR2-037-JOIN-TRIMMED THRU RR2-037-EXIT.
     MOVE     WS-NORM-TEMP TO WS-NORM-NAME.
 RR2-035-EXIT.
     EXIT.
*
 RR2-036-COPY-CHAR.
     IF       WS-NORM-TEMP (WS-C-IDX:1) NOT = "."
              ADD 1 TO WS-O-IDX
              MOVE WS-NORM-TEMP (WS-C-IDX:1) TO WS-NORM-NAME (WS-O-IDX:1)
     END-IF.
 RR2-036-EXIT.
     EXIT.
*
* JOINS THE TRIMMED WS-STR-A/WS-STR-B PAIR LEFT BY THE UNSTRING
* ABOVE BACK INTO WS-NORM-TEMP.  A PLAIN STRING DELIMITED BY
* SPACE WAS TRIED HERE ONCE AND STOPPED AT THE FIRST EMBEDDED
* SPACE IN THE NAME ITSELF (E.G. "BOB JONES" BECAME "BOB") - SEE
* THE CHANGE LOG.  THE TRUE UNPADDED LENGTH OF EACH HALF IS NOW
* FOUND BY SCANNING BACK FROM POSITION 30 FOR THE LAST NON-BLANK.
*
 RR2-037-JOIN-TRIMMED.
     MOVE     SPACES TO WS-NORM-TEMP.
     MOVE     30     TO WS-LEN-A.
     PERFORM  RR2-0371-BACK-SCAN-A THRU RR2-0371-EXIT
              VARYING WS-LEN-A FROM 30 BY -1
              UNTIL WS-LEN-A = ZERO
              OR WS-STR-A (WS-LEN-A:1) NOT = SPACE.
     MOVE     30     TO WS-LEN-B.
     PERFORM  RR2-0372-BACK-SCAN-B THRU RR2-0372-EXIT
              VARYING WS-LEN-B FROM 30 BY -1
              UNTIL WS-LEN-B = ZERO
              OR WS-STR-B (WS-LEN-B:1) NOT = SPACE.
     IF       WS-LEN-A > ZERO
              MOVE WS-STR-A (1:WS-LEN-A) TO WS-NORM-TEMP (1:WS-LEN-A)
     END-IF.
     IF       WS-LEN-B > ZERO
              MOVE WS-STR-B (1:WS-LEN-B)
                      TO WS-NORM-TEMP (WS-LEN-A + 1:WS-LEN-B)
     END-IF.
 RR2-037-EXIT.
     EXIT.
*
 RR2-0371-BACK-SCAN-A.
     CONTINUE.
 RR2-0371-EXIT.
     EXIT.
*
 RR2-0372-BACK-SCAN-B.
     CONTINUE.
 RR2-0372-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 4 - WEEKLY MATCHUPS, TEAM TO OPPONENT.
*-----------------------------------------------------------------
 RR2-040-LOAD-MATCHUP-TABLE.
     MOVE     ZERO TO WS-MATCHUP-COUNT.
     OPEN     INPUT MATCHUP-FILE.
     IF       NOT MCH-FILE-OK
              DISPLAY RR203 MCH-STATUS
              MOVE 16 TO RETURN-CODE
              GO TO RR2-040-ABORT
     END-IF.
*
 RR2-041-READ-MATCHUP.
     READ     MATCHUP-FILE
              AT END GO TO RR2-042-MATCHUP-DONE
     END-READ.
     ADD      1 TO WS-MATCHUP-COUNT.
     MOVE     MCH-TEAM     TO RR2-M-TEAM (WS-MATCHUP-COUNT).
     MOVE     MCH-OPPONENT TO RR2-M-OPPONENT (WS-MATCHUP-COUNT).
     GO TO    RR2-041-READ-MATCHUP.
*
 RR2-042-MATCHUP-DONE.
     CLOSE    MATCHUP-FILE.
     GO TO    RR2-040-EXIT.
*
 RR2-040-ABORT.
     STOP     RUN.
*
 RR2-040-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* PARAMETERS (OPERATOR INPUTS OR DEFAULTS).
*-----------------------------------------------------------------
 RR2-050-LOAD-PARAMETERS.
     OPEN     INPUT RRW-PARM-FILE.
     IF       NOT RRW-FILE-OK
              GO TO RR2-050-EXIT
     END-IF.
     READ     RRW-PARM-FILE
              AT END GO TO RR2-051-NO-PARM-REC
     END-READ.
     IF       RRW-35-PCT-TOGGLE-ON
              SET  WS-35-PCT-TOGGLE-ON TO TRUE
     END-IF.
     IF       RRW-20-PCT-TOGGLE-ON
              SET  WS-20-PCT-TOGGLE-ON TO TRUE
     END-IF.
     IF       RRW-REG-K > ZERO
              MOVE RRW-REG-K TO WS-REG-K
     END-IF.
     IF       RRW-MIN-RATIO > ZERO
              MOVE RRW-MIN-RATIO TO WS-MIN-RATIO
     END-IF.
     IF       RRW-MAX-RATIO > ZERO
              MOVE RRW-MAX-RATIO TO WS-MAX-RATIO
     END-IF.
     IF       RRW-DEVIATION-BOOST > ZERO
              MOVE RRW-DEVIATION-BOOST TO WS-DEVIATION-BOOST
     END-IF.
     IF       RRW-MAX-PENALTY > ZERO
              MOVE RRW-MAX-PENALTY TO WS-MAX-PENALTY
     END-IF.
     IF       RRW-EXPONENT > ZERO
              MOVE RRW-EXPONENT TO WS-EXPONENT
     END-IF.
     IF       RRW-START-PENALTY > ZERO
              MOVE RRW-START-PENALTY TO WS-START-PENALTY
     END-IF.
     IF       RRW-END-PENALTY > ZERO
              MOVE RRW-END-PENALTY TO WS-END-PENALTY
     END-IF.
 RR2-051-NO-PARM-REC.
     CLOSE    RRW-PARM-FILE.
 RR2-050-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 5A - LOAD WR-W-FILE, ATTACH BLITZ AND OPPONENT,
* APPLY SKIP RULE W2.
*-----------------------------------------------------------------
 RR2-060-LOAD-RECEIVERS.
     MOVE     ZERO TO WS-WR-COUNT.
     OPEN     INPUT WR-W-FILE.
     IF       NOT WRW-FILE-OK
              DISPLAY RR204 WRW-STATUS
              MOVE 16 TO RETURN-CODE
              GO TO RR2-060-ABORT
     END-IF.
*
 RR2-061-READ-WR.
     READ     WR-W-FILE
              AT END GO TO RR2-062-WR-DONE
     END-READ.
     ADD      1 TO WS-WR-COUNT.
     PERFORM  RR2-063-BUILD-ENTRY THRU RR2-063-EXIT.
     GO TO    RR2-061-READ-WR.
*
 RR2-062-WR-DONE.
     CLOSE    WR-W-FILE.
     GO TO    RR2-060-EXIT.
*
 RR2-060-ABORT.
     STOP     RUN.
*
 RR2-060-EXIT.
     EXIT.
*
 RR2-063-BUILD-ENTRY.
     MOVE     WRW-PLAYER        TO RR2-T-PLAYER      (WS-WR-COUNT).
     MOVE     WRW-TEAM          TO RR2-T-TEAM        (WS-WR-COUNT).
     MOVE     WRW-BASE-YPRR     TO RR2-T-BASE-YPRR   (WS-WR-COUNT).
     MOVE     WRW-ROUTES-PLAYED TO RR2-T-ROUTES-PLAYED (WS-WR-COUNT).
     MOVE     WRW-ROUTE-SHARE   TO RR2-T-ROUTE-SHARE (WS-WR-COUNT).
     MOVE     "N"               TO RR2-T-SKIP        (WS-WR-COUNT).
     SET      RR2-QUALIFIED (WS-WR-COUNT)  TO TRUE.
     PERFORM  RR2-064-COPY-SPLIT THRU RR2-064-EXIT
              VARYING WS-SPLIT-IDX FROM 1 BY 1
              UNTIL WS-SPLIT-IDX > 5.
     MOVE     WRW-PLAYER TO WS-RAW-NAME.
     PERFORM  RR2-035-NORMALIZE-NAME THRU RR2-035-EXIT.
     PERFORM  RR2-065-FIND-BLITZ THRU RR2-065-EXIT.
     PERFORM  RR2-066-FIND-OPPONENT THRU RR2-066-EXIT.
     PERFORM  RR2-067-CHECK-SKIP THRU RR2-067-EXIT.
 RR2-063-EXIT.
     EXIT.
*
 RR2-064-COPY-SPLIT.
*                        MISSING SPLIT (FLAG NOT "Y") IS FILLED
*                        WITH BASE YPRR - THE WR-W-REC LAYOUT
*                        NOTE, CARRIED FORWARD FROM WSRRWWR.
     IF       WRW-SPLIT-PRESENT (WS-SPLIT-IDX)
              MOVE WRW-YPRR-SPLIT (WS-SPLIT-IDX)
                      TO RR2-T-V (WS-WR-COUNT, WS-SPLIT-IDX)
     ELSE
              MOVE WRW-BASE-YPRR
                      TO RR2-T-V (WS-WR-COUNT, WS-SPLIT-IDX)
     END-IF.
 RR2-064-EXIT.
     EXIT.
*
 RR2-065-FIND-BLITZ.
     PERFORM  RR2-0651-SCAN-BLITZ THRU RR2-0651-EXIT
              VARYING WS-IDX2 FROM 1 BY 1
              UNTIL WS-IDX2 > WS-BLITZ-COUNT
              OR RR2-B-NORM-NAME (WS-IDX2) = WS-NORM-NAME.
     IF       WS-BLITZ-COUNT > ZERO AND WS-IDX2 <= WS-BLITZ-COUNT
              MOVE RR2-B-YPRR-BLITZ (WS-IDX2)
                      TO RR2-T-V (WS-WR-COUNT, 6)
     ELSE
              MOVE RR2-T-BASE-YPRR (WS-WR-COUNT)
                      TO RR2-T-V (WS-WR-COUNT, 6)
     END-IF.
 RR2-065-EXIT.
     EXIT.
*
 RR2-0651-SCAN-BLITZ.
     CONTINUE.
 RR2-0651-EXIT.
     EXIT.
*
 RR2-066-FIND-OPPONENT.
     MOVE     SPACES TO RR2-T-OPPONENT (WS-WR-COUNT).
     PERFORM  RR2-0661-SCAN-MATCHUP THRU RR2-0661-EXIT
              VARYING WS-IDX2 FROM 1 BY 1
              UNTIL WS-IDX2 > WS-MATCHUP-COUNT
              OR RR2-M-TEAM (WS-IDX2) = WRW-TEAM.
     IF       WS-MATCHUP-COUNT > ZERO AND WS-IDX2 <= WS-MATCHUP-COUNT
              MOVE RR2-M-OPPONENT (WS-IDX2)
                      TO RR2-T-OPPONENT (WS-WR-COUNT)
     END-IF.
 RR2-066-EXIT.
     EXIT.
*
 RR2-0661-SCAN-MATCHUP.
     CONTINUE.
 RR2-0661-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* RULE W2 - SKIP CONDITIONS.
*-----------------------------------------------------------------
 RR2-067-CHECK-SKIP.
     IF       RR2-T-BASE-YPRR (WS-WR-COUNT) < 0.4
              SET  RR2-SKIPPED (WS-WR-COUNT) TO TRUE
     END-IF.
     IF       RR2-T-ROUTES-PLAYED (WS-WR-COUNT) <= ZERO
              SET  RR2-SKIPPED (WS-WR-COUNT) TO TRUE
     END-IF.
     IF       RR2-T-OPPONENT (WS-WR-COUNT) = SPACES
              SET  RR2-SKIPPED (WS-WR-COUNT) TO TRUE
     END-IF.
     IF       NOT RR2-SKIPPED (WS-WR-COUNT)
              PERFORM RR2-068-FIND-DEFENSE THRU RR2-068-EXIT
     END-IF.
 RR2-067-EXIT.
     EXIT.
*
 RR2-068-FIND-DEFENSE.
     PERFORM  RR2-0681-SCAN-DEFENSE THRU RR2-0681-EXIT
              VARYING WS-IDX2 FROM 1 BY 1
              UNTIL WS-IDX2 > WS-DEF-COUNT
              OR RR2-D-TEAM (WS-IDX2) = RR2-T-OPPONENT (WS-WR-COUNT).
     IF       WS-DEF-COUNT > ZERO AND WS-IDX2 <= WS-DEF-COUNT
              MOVE WS-IDX2 TO RR2-T-DEF-IDX (WS-WR-COUNT)
     ELSE
              SET  RR2-SKIPPED (WS-WR-COUNT) TO TRUE
     END-IF.
 RR2-068-EXIT.
     EXIT.
*
 RR2-0681-SCAN-DEFENSE.
     CONTINUE.
 RR2-0681-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 5B - RATE ONE RECEIVER, RULES W3-W9.  PERFORMED
* ONCE PER TABLE ENTRY, VARYING WS-IDX, FROM RR2-000-MAIN.
* SKIPPED ENTRIES (RULE W2) FALL THROUGH UNRATED.
*-----------------------------------------------------------------
 RR2-070-RATE-RECEIVER.
     IF       RR2-SKIPPED (WS-IDX)
              GO TO RR2-070-EXIT
     END-IF.
*
*    RULE W3 - REGRESSED, CLAMPED RATIO FOR EACH OF SIX SPLITS.
*
     PERFORM  RR2-071-REGRESS-SPLIT THRU RR2-071-EXIT
              VARYING WS-SPLIT-IDX FROM 1 BY 1
              UNTIL WS-SPLIT-IDX > 6.
*
*    RULE W4 - SYSTEM A (COVERAGE / SAFETY COMPOSITE).
*
     PERFORM  RR2-072-SYSTEM-A THRU RR2-072-EXIT.
*
*    RULE W5 - SYSTEM B (DEVIATION WEIGHTING).
*
     PERFORM  RR2-073-SYSTEM-B THRU RR2-073-EXIT.
*
*    RULE W6 - HYBRID FINAL RATIO, ADJUSTED YPRR.
*
     COMPUTE  RR2-T-FINAL-RATIO (WS-IDX) =
              (RR2-T-SYSA (WS-IDX) * (1 - WS-DEVIATION-BOOST))
            + (RR2-T-SYSB (WS-IDX) * WS-DEVIATION-BOOST).
     MOVE     RR2-T-RATIO (WS-IDX, 6) TO RR2-T-BLITZ-RATIO (WS-IDX).
     COMPUTE  RR2-T-ADJ-YPRR (WS-IDX) =
              RR2-T-BASE-YPRR (WS-IDX)
            * ((RR2-T-FINAL-RATIO (WS-IDX)
                 + RR2-T-BLITZ-RATIO (WS-IDX)) / 2).
*
*    RULE W7 - EDGE SCORE, NO CAP.  KEPT AT FULL PRECISION IN
*    RR2-T-EDGE-WORK - NOT ROUNDED INTO RR2-T-EDGE UNTIL W9, SO
*    THE W8 PENALTY BELOW MULTIPLIES THE UNROUNDED VALUE.  SEE
*    THE CHANGE LOG.
*
     COMPUTE  RR2-T-RAW-EDGE (WS-IDX) =
              (RR2-T-ADJ-YPRR (WS-IDX) - RR2-T-BASE-YPRR (WS-IDX))
                     / RR2-T-BASE-YPRR (WS-IDX).
     COMPUTE  RR2-T-EDGE-WORK (WS-IDX) =
              RR2-T-RAW-EDGE (WS-IDX) * 100.
*
*    RULE W8 - ROUTE-SHARE PENALTY, APPLIED TO THE UNROUNDED EDGE.
*
     PERFORM  RR2-074-ROUTE-SHARE-PENALTY THRU RR2-074-EXIT.
*
*    RULE W9 - EDGE DECOMPOSITION FOR THE REPORT.  RR2-T-EDGE IS
*    ROUNDED HERE - ITS ONE AND ONLY ROUNDING POINT - BEFORE THE
*    TWO PARTS ARE TAKEN SO THEY SUM TO IT.
*
     COMPUTE  RR2-T-EDGE (WS-IDX) ROUNDED =
              RR2-T-EDGE-WORK (WS-IDX).
     COMPUTE  RR2-T-MATCHUP-PART (WS-IDX) ROUNDED =
              RR2-T-EDGE (WS-IDX) * (1 - WS-DEVIATION-BOOST).
     COMPUTE  RR2-T-DEVIATION-PART (WS-IDX) ROUNDED =
              RR2-T-EDGE (WS-IDX) * WS-DEVIATION-BOOST.
     IF       RR2-T-EDGE (WS-IDX) < ZERO
              COMPUTE RR2-T-ABS-EDGE (WS-IDX) = RR2-T-EDGE (WS-IDX) * -1
     ELSE
              MOVE RR2-T-EDGE (WS-IDX) TO RR2-T-ABS-EDGE (WS-IDX)
     END-IF.
 RR2-070-EXIT.
     EXIT.
*
 RR2-071-REGRESS-SPLIT.
     COMPUTE  WS-EFFECTIVE =
              ((RR2-T-V (WS-IDX, WS-SPLIT-IDX)
                    * RR2-T-ROUTES-PLAYED (WS-IDX))
             + (RR2-T-BASE-YPRR (WS-IDX) * WS-REG-K))
             / (RR2-T-ROUTES-PLAYED (WS-IDX) + WS-REG-K).
     COMPUTE  RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX) =
              WS-EFFECTIVE / RR2-T-BASE-YPRR (WS-IDX).
     IF       RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX) < WS-MIN-RATIO
              MOVE WS-MIN-RATIO TO RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX)
     END-IF.
     IF       RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX) > WS-MAX-RATIO
              MOVE WS-MAX-RATIO TO RR2-T-RATIO (WS-IDX, WS-SPLIT-IDX)
     END-IF.
 RR2-071-EXIT.
     EXIT.
*
 RR2-072-SYSTEM-A.
     COMPUTE  RR2-T-COV-COMP (WS-IDX) =
              (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 1)
                    * RR2-T-RATIO (WS-IDX, 1))
            + (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 2)
                    * RR2-T-RATIO (WS-IDX, 2)).
     COMPUTE  RR2-T-TOT-COV (WS-IDX) =
              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 1)
            + RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 2).
     COMPUTE  RR2-T-SAF-COMP (WS-IDX) =
              (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 3)
                    * RR2-T-RATIO (WS-IDX, 3))
            + (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 4)
                    * RR2-T-RATIO (WS-IDX, 4))
            + (RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 5)
                    * RR2-T-RATIO (WS-IDX, 5)).
     COMPUTE  RR2-T-TOT-SAF (WS-IDX) =
              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 3)
            + RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 4)
            + RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 5).
     IF       RR2-T-TOT-SAF (WS-IDX) > ZERO
              COMPUTE RR2-T-SAF-COMP (WS-IDX) =
                      RR2-T-SAF-COMP (WS-IDX) / RR2-T-TOT-SAF (WS-IDX)
     END-IF.
     IF       (RR2-T-TOT-COV (WS-IDX) + RR2-T-TOT-SAF (WS-IDX)) > ZERO
              COMPUTE RR2-T-SYSA (WS-IDX) =
                      ((RR2-T-COV-COMP (WS-IDX) * RR2-T-TOT-COV (WS-IDX))
                     + (RR2-T-SAF-COMP (WS-IDX) * RR2-T-TOT-SAF (WS-IDX)))
                     / (RR2-T-TOT-COV (WS-IDX) + RR2-T-TOT-SAF (WS-IDX))
     ELSE
              COMPUTE RR2-T-SYSA (WS-IDX) =
                      (RR2-T-COV-COMP (WS-IDX)
                        + RR2-T-SAF-COMP (WS-IDX)) / 2
     END-IF.
 RR2-072-EXIT.
     EXIT.
*
 RR2-073-SYSTEM-B.
     COMPUTE  WS-ABS-WORK =
              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 1) - WS-LA (1).
     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
     MOVE     WS-ABS-WORK TO WS-COV-DEV.
     COMPUTE  WS-ABS-WORK =
              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 2) - WS-LA (2).
     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
     ADD      WS-ABS-WORK TO WS-COV-DEV.
*
     COMPUTE  WS-ABS-WORK =
              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 3) - WS-LA (3).
     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
     MOVE     WS-ABS-WORK TO WS-SAF-DEV.
     COMPUTE  WS-ABS-WORK =
              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 4) - WS-LA (4).
     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
     ADD      WS-ABS-WORK TO WS-SAF-DEV.
     COMPUTE  WS-ABS-WORK =
              RR2-D-PCT (RR2-T-DEF-IDX (WS-IDX), 5) - WS-LA (5).
     PERFORM  RR2-076-ABS-VALUE THRU RR2-076-EXIT.
     ADD      WS-ABS-WORK TO WS-SAF-DEV.
*
     IF       (WS-COV-DEV + WS-SAF-DEV) > ZERO
              COMPUTE WS-WC =
                      WS-COV-DEV / (WS-COV-DEV + WS-SAF-DEV)
              COMPUTE WS-WS-WEIGHT =
                      WS-SAF-DEV / (WS-COV-DEV + WS-SAF-DEV)
     ELSE
              MOVE 0.5 TO WS-WC
              MOVE 0.5 TO WS-WS-WEIGHT
     END-IF.
     COMPUTE  RR2-T-SYSB (WS-IDX) =
              (RR2-T-COV-COMP (WS-IDX) * WS-WC)
            + (RR2-T-SAF-COMP (WS-IDX) * WS-WS-WEIGHT).
 RR2-073-EXIT.
     EXIT.
*
 RR2-074-ROUTE-SHARE-PENALTY.
     IF       RR2-T-ROUTE-SHARE (WS-IDX) >= WS-START-PENALTY
              MOVE ZERO TO WS-PEN
     ELSE
              IF RR2-T-ROUTE-SHARE (WS-IDX) <= WS-END-PENALTY
                      MOVE WS-MAX-PENALTY TO WS-PEN
              ELSE
                      COMPUTE WS-PEN =
                              WS-MAX-PENALTY *
                              (((WS-START-PENALTY
                                    - RR2-T-ROUTE-SHARE (WS-IDX))
                                 / (WS-START-PENALTY - WS-END-PENALTY))
                                    ** WS-EXPONENT)
              END-IF
     END-IF.
     COMPUTE  RR2-T-EDGE-WORK (WS-IDX) =
              RR2-T-EDGE-WORK (WS-IDX) * (1 - WS-PEN).
 RR2-074-EXIT.
     EXIT.
*
 RR2-076-ABS-VALUE.
     IF       WS-ABS-WORK < ZERO
              COMPUTE WS-ABS-WORK = WS-ABS-WORK * -1
     END-IF.
 RR2-076-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* BATCH FLOW STEP 6/7 - RULE W10, QUALIFICATION FILTER AND RANK.
*-----------------------------------------------------------------
 RR2-080-QUALIFY-AND-RANK.
     PERFORM  RR2-081-APPLY-FILTER THRU RR2-081-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
     PERFORM  RR2-082-BUILD-INDEX THRU RR2-082-EXIT.
     PERFORM  RR2-084-SORT-BY-ABS-EDGE THRU RR2-084-EXIT.
     PERFORM  RR2-087-ASSIGN-SEQ-RANK THRU RR2-087-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-SURVIVE-COUNT.
 RR2-080-EXIT.
     EXIT.
*
 RR2-081-APPLY-FILTER.
     IF       NOT RR2-SKIPPED (WS-IDX)
              IF WS-35-PCT-TOGGLE-ON
                      IF RR2-T-ROUTE-SHARE (WS-IDX) < 35
                              MOVE "N" TO RR2-T-QUALIFY (WS-IDX)
                      END-IF
              ELSE
                      IF WS-20-PCT-TOGGLE-ON
                              IF RR2-T-ROUTE-SHARE (WS-IDX) < 20
                                      MOVE "N" TO RR2-T-QUALIFY (WS-IDX)
                              END-IF
                      END-IF
              END-IF
     END-IF.
 RR2-081-EXIT.
     EXIT.
*
 RR2-082-BUILD-INDEX.
     MOVE     ZERO TO WS-SURVIVE-COUNT.
     PERFORM  RR2-083-ADD-INDEX THRU RR2-083-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-WR-COUNT.
 RR2-082-EXIT.
     EXIT.
*
 RR2-083-ADD-INDEX.
     IF       NOT RR2-SKIPPED (WS-IDX) AND RR2-QUALIFIED (WS-IDX)
              ADD 1 TO WS-SURVIVE-COUNT
              MOVE WS-IDX TO RR2-INDEX (WS-SURVIVE-COUNT)
     END-IF.
 RR2-083-EXIT.
     EXIT.
*
 RR2-084-SORT-BY-ABS-EDGE.
     PERFORM  RR2-085-SORT-PASS THRU RR2-085-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-SURVIVE-COUNT.
 RR2-084-EXIT.
     EXIT.
*
 RR2-085-SORT-PASS.
     PERFORM  RR2-086-SORT-COMPARE THRU RR2-086-EXIT
              VARYING WS-IDX2 FROM 1 BY 1
              UNTIL WS-IDX2 > (WS-SURVIVE-COUNT - WS-IDX).
 RR2-085-EXIT.
     EXIT.
*
 RR2-086-SORT-COMPARE.
     IF       RR2-T-ABS-EDGE (RR2-INDEX (WS-IDX2)) <
              RR2-T-ABS-EDGE (RR2-INDEX (WS-IDX2 + 1))
              MOVE RR2-INDEX (WS-IDX2)     TO WS-SWAP
              MOVE RR2-INDEX (WS-IDX2 + 1) TO RR2-INDEX (WS-IDX2)
              MOVE WS-SWAP                 TO RR2-INDEX (WS-IDX2 + 1)
     END-IF.
 RR2-086-EXIT.
     EXIT.
*
 RR2-087-ASSIGN-SEQ-RANK.
     MOVE     WS-IDX TO RR2-T-RANK (RR2-INDEX (WS-IDX)).
 RR2-087-EXIT.
     EXIT.
*
*-----------------------------------------------------------------
* REPORT - TITLE, HEADERS, ONE LINE PER SURVIVOR IN RANK ORDER,
* TRAILER SHOWING RECEIVERS RATED AND SKIPPED.
*-----------------------------------------------------------------
 RR2-090-PRINT-REPORT.
     WRITE    RR2-PRINT-REC FROM RR2-HEADING-1 AFTER ADVANCING PAGE.
     WRITE    RR2-PRINT-REC FROM RR2-HEADING-2 AFTER ADVANCING 2.
     PERFORM  RR2-091-PRINT-DETAIL THRU RR2-091-EXIT
              VARYING WS-IDX FROM 1 BY 1
              UNTIL WS-IDX > WS-SURVIVE-COUNT.
     COMPUTE  WS-SKIPPED-COUNT = WS-WR-COUNT - WS-SURVIVE-COUNT.
     MOVE     WS-SURVIVE-COUNT TO PRT-RATED-COUNT.
     MOVE     WS-SKIPPED-COUNT TO PRT-SKIPPED-COUNT.
     WRITE    RR2-PRINT-REC FROM RR2-TRAILER-LINE AFTER ADVANCING 2.
 RR2-090-EXIT.
     EXIT.
*
 RR2-091-PRINT-DETAIL.
     MOVE     RR2-T-RANK        (RR2-INDEX (WS-IDX)) TO PRT-RANK.
     MOVE     RR2-T-PLAYER      (RR2-INDEX (WS-IDX)) TO PRT-PLAYER.
     MOVE     RR2-T-TEAM        (RR2-INDEX (WS-IDX)) TO PRT-TEAM.
     MOVE     RR2-T-OPPONENT    (RR2-INDEX (WS-IDX)) TO PRT-OPPONENT.
     MOVE     RR2-T-ROUTE-SHARE (RR2-INDEX (WS-IDX)) TO PRT-ROUTE-SHARE.
     COMPUTE  WS-PRT-BASE-YPRR ROUNDED =
                      RR2-T-BASE-YPRR (RR2-INDEX (WS-IDX)).
     MOVE     WS-PRT-BASE-YPRR TO PRT-BASE-YPRR.
     COMPUTE  WS-PRT-ADJ-YPRR ROUNDED =
                      RR2-T-ADJ-YPRR (RR2-INDEX (WS-IDX)).
     MOVE     WS-PRT-ADJ-YPRR  TO PRT-ADJ-YPRR.
     MOVE     RR2-T-MATCHUP-PART (RR2-INDEX (WS-IDX))
                      TO PRT-MATCHUP-PART.
     MOVE     RR2-T-DEVIATION-PART (RR2-INDEX (WS-IDX))
                      TO PRT-DEVIATION-PART.
     MOVE     RR2-T-EDGE        (RR2-INDEX (WS-IDX)) TO PRT-EDGE.
     WRITE    RR2-PRINT-REC FROM RR2-DETAIL-LINE AFTER ADVANCING 1.
 RR2-091-EXIT.
     EXIT.
*
