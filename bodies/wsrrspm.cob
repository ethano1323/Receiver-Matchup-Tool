*******************************************
*                                          *
*  RECORD DEFINITION FOR RR-SIMPLE PARAM   *
*     FILE.  USES RRN = 1                  *
*******************************************
* FILE SIZE APPROX 40 BYTES.
*
* IF THE FILE DOES NOT EXIST OR THE RECORD IS SPACES/ZERO
* RR100 APPLIES THE HARD DEFAULTS NOTED AGAINST EACH FIELD.
*
* 21/09/88 REH - CREATED.
* 06/05/91 MKT - ADDED COVERAGE-WEIGHT, WAS HARD CODED AT 1.0
*                BEFORE THIS CHANGE.  REQ 2210.
*
 01  RR-S-PARAMETER-RECORD.
     03  RRS-LEAGUE-LEAD-ROUTES    PIC 9(4)      COMP.
*                                   DEFAULT 100, MINIMUM 1.
     03  RRS-SAMPLE-SCALING        PIC 9V99      COMP-3.
*                                   DEFAULT 1.00, RANGE 0.00-2.00.
     03  RRS-COVERAGE-WEIGHT       PIC 9V99      COMP-3.
*                                   DEFAULT 1.00, RANGE 0.00-2.00.
     03  FILLER                    PIC X(29).
*
